000100**************************************************
000200*                                                  
000300* RECORD DEFINITION FOR THE TEMPLATE SUMMARY FILE   
000400*    ONE RECORD PER DISTINCT NORMALIZED TEMPLATE.   
000500*                                                  
000600**************************************************
000700* FILE SIZE 864 BYTES (COMPUTED FROM FIELD WIDTHS
000800* BELOW).
000900*
001000* COPY THIS MEMBER REPLACING ==SUM== BY THE DESIRED
001100* RECORD-NAME PREFIX (SEE WSDBDTL.cob FOR WHY).
001200*
001300* 02/05/88 RJP - CREATED.
001400* 14/12/98 TKO - Y2K REVIEW - NO DATE FIELDS - NO CHANGE.
001500* 08/05/13 MFS - RESERVE FILLER INCREASED 2 TO 3.
001600*
001700 01  ==SUM==-RECORD.
001800     03  ==SUM==-TEMPLATE          PIC X(512).
001900     03  ==SUM==-SQL-TYPE          PIC X(07).
002000     03  ==SUM==-OCCUR-COUNT       PIC 9(09).
002100     03  ==SUM==-AVG-QUERY-TIME    PIC 9(07)V9(04).
002200     03  ==SUM==-TABLE-COUNT       PIC 9(02).
002300     03  ==SUM==-TABLES-USED OCCURS 10 TIMES
002400                                   PIC X(32).
002500     03  FILLER                    PIC X(03).
