000100* COMMON CONFIGURATION / SPECIAL-NAMES BLOCK FOR THE DBA SUITE.
000200* COPY INTO THE ENVIRONMENT DIVISION OF EVERY DBA PROGRAM, RIGHT
000300* AFTER THE "ENVIRONMENT DIVISION." HEADER.
000400*
000500* 04/01/88 RJP - CREATED FOR THE DBA-ADMIN JOB STREAM.
000600* 19/11/98 TKO - Y2K: NO DATE FIELDS HERE, REVIEWED - NO CHANGE.
000700* 22/07/09 MFS - UPSI-0 ADDED FOR TEST-MODE RUNS (DBA050 MERGE).
000800*
000900 CONFIGURATION SECTION.
001000 SOURCE-COMPUTER.   IBM-4381.
001100 OBJECT-COMPUTER.   IBM-4381.
001200 SPECIAL-NAMES.
001300     C01 IS TOP-OF-FORM
001400     CLASS DBA-DIGITS IS "0" THRU "9"
001500     CLASS DBA-ALPHAS IS "A" THRU "Z" "a" THRU "z"
001600     SWITCH-0 IS DBA-TEST-SWITCH
001700         ON STATUS IS DBA-TEST-MODE-ON
001800         OFF STATUS IS DBA-TEST-MODE-OFF.
