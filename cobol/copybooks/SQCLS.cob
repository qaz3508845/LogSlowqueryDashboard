000100* SQL STATEMENT-TYPE CLASSIFIER.
000200* PROCEDURE-TEXT MEMBER - COPY INTO THE PROCEDURE DIVISION OF
000300* ANY PROGRAM THAT NEEDS TO CLASSIFY A QUERY. CARRIES ITS OWN
000400* PARAGRAPHS (8100 THRU 8120) SO IT COMPILES THE SAME WAY IN
000500* EVERY CALLING PROGRAM - DBA020, DBA030, DBA040 AND DBA050
000600* EACH COPY THIS MEMBER RATHER THAN CALLING A SUBPROGRAM.
000700*
000800* ON ENTRY  - SQW-SOURCE-TEXT HOLDS THE STATEMENT TO CLASSIFY.
000900* ON EXIT   - SQW-SQL-TYPE-OUT HOLDS SELECT/INSERT/UPDATE/
001000*             DELETE/REPLACE/CALL/OTHER, LEFT-JUSTIFIED.
001100*
001200* 12/04/88 RJP - CREATED.
001300* 30/07/90 RJP - ADDED CALL AND REPLACE TO THE RECOGNIZED LIST.
001400* 14/12/98 TKO - Y2K REVIEW - NO DATE FIELDS - NO CHANGE.
001500* 21/02/07 CAW - WORD LENGTH CAPPED AT 10 TO MATCH SQW-FIRST-
001600*                WORD WIDTH, PREVENTS A REFERENCE-MOD OVERRUN
001700*                ON PATHOLOGICALLY LONG FIRST TOKENS.
001800*
001900 8100-CLASSIFY-SQL-TYPE.
002000     MOVE SPACES TO SQW-FIRST-WORD.
002100     MOVE 1 TO SQW-IN-PTR.
002200     PERFORM 8105-SKIP-LEAD-SPACE THRU 8105-EXIT
002300         UNTIL SQW-IN-PTR > 512
002400            OR SQW-SOURCE-TEXT (SQW-IN-PTR:1) NOT = SPACE.
002500     MOVE 0 TO SQW-WORD-LEN.
002600     PERFORM 8110-TAKE-WORD-CHAR THRU 8110-EXIT
002700         UNTIL SQW-IN-PTR > 512
002800            OR SQW-SOURCE-TEXT (SQW-IN-PTR:1) = SPACE
002900            OR SQW-WORD-LEN >= 10.
003000     INSPECT SQW-FIRST-WORD CONVERTING
003100         "abcdefghijklmnopqrstuvwxyz"
003200         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003300     PERFORM 8120-MATCH-TYPE THRU 8120-EXIT.
003400 8100-EXIT.
003500     EXIT.
003600 
003700 8105-SKIP-LEAD-SPACE.
003800     ADD 1 TO SQW-IN-PTR.
003900 8105-EXIT.
004000     EXIT.
004100 
004200 8110-TAKE-WORD-CHAR.
004300     ADD 1 TO SQW-WORD-LEN.
004400     MOVE SQW-SOURCE-TEXT (SQW-IN-PTR:1)
004500         TO SQW-FIRST-WORD (SQW-WORD-LEN:1).
004600     ADD 1 TO SQW-IN-PTR.
004700 8110-EXIT.
004800     EXIT.
004900 
005000 8120-MATCH-TYPE.
005100     EVALUATE SQW-FIRST-WORD
005200         WHEN "SELECT    " MOVE "SELECT " TO SQW-SQL-TYPE-OUT
005300         WHEN "INSERT    " MOVE "INSERT " TO SQW-SQL-TYPE-OUT
005400         WHEN "UPDATE    " MOVE "UPDATE " TO SQW-SQL-TYPE-OUT
005500         WHEN "DELETE    " MOVE "DELETE " TO SQW-SQL-TYPE-OUT
005600         WHEN "REPLACE   " MOVE "REPLACE" TO SQW-SQL-TYPE-OUT
005700         WHEN "CALL      " MOVE "CALL   " TO SQW-SQL-TYPE-OUT
005800         WHEN OTHER      MOVE "OTHER  " TO SQW-SQL-TYPE-OUT
005900     END-EVALUATE.
006000 8120-EXIT.
006100     EXIT.
