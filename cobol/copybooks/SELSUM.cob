000100* SELECT CLAUSE FOR THE TEMPLATE SUMMARY FILE.
000200* COPY REPLACING ==SUM-DDNAME== BY THE DD LITERAL IN USE -
000300* "PARSSUM" FOR THE STANDALONE FILE, "MRGSUM" FOR THE MERGED
000400* SUMMARY FILE BUILT BY DBA050.
000500*
000600* 02/05/88 RJP - CREATED.
000700* 17/06/11 CAW - REWORKED FOR DYNAMIC DD-LITERAL REPLACE.
000800*
000900 SELECT SUM-FILE ASSIGN TO ==SUM-DDNAME==
001000     ORGANIZATION IS SEQUENTIAL
001100     ACCESS MODE  IS SEQUENTIAL
001200     FILE STATUS  IS SUM-FILE-STATUS.
