000100* SELECT CLAUSE FOR THE PARSED-DETAIL FILE.
000200* COPY REPLACING ==DTL-DDNAME== BY THE DD LITERAL IN USE -
000300* "PARSDTL" FOR THE STANDALONE FILE, "MRGDTL" FOR THE MERGED
000400* DETAIL FILE BUILT BY DBA050.
000500*
000600* 11/03/88 RJP - CREATED.
000700* 17/06/11 CAW - REWORKED FOR DYNAMIC DD-LITERAL REPLACE SO
000800*                DBA050 CAN REUSE IT FOR THE MERGED FILE.
000900*
001000 SELECT DTL-FILE ASSIGN TO ==DTL-DDNAME==
001100     ORGANIZATION IS SEQUENTIAL
001200     ACCESS MODE  IS SEQUENTIAL
001300     FILE STATUS  IS DTL-FILE-STATUS.
