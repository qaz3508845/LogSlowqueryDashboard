000100* SQL TEMPLATE NORMALIZER.
000200* PROCEDURE-TEXT MEMBER - COPY INTO THE PROCEDURE DIVISION OF
000300* ANY PROGRAM THAT BUILDS TEMPLATE SUMMARIES. DBA020 AND DBA050
000400* EACH COPY THIS MEMBER SO THE SAME EIGHT-STEP RULE RUNS
000500* IDENTICALLY WHETHER SUMMARIZING A SINGLE RUN OR A MERGE.
000600*
000700* ON ENTRY - SQW-SOURCE-TEXT HOLDS THE RAW SQL STATEMENT.
000800* ON EXIT  - SQW-RESULT-TEXT/SQW-RESULT-LENGTH HOLD THE
000900*            NORMALIZED, TRIMMED TEMPLATE.
001000*
001100* EACH BUSINESS RULE STEP IS ITS OWN PASS, READING THE PREVIOUS
001200* PASS BUFFER AND WRITING THE NEXT, SO A CHANGE TO ONE RULE
001300* NEVER DISTURBS THE OTHERS.
001400*
001500* 18/05/88 RJP - CREATED (LOWER-CASE AND WHITESPACE ONLY).
001600* 23/08/92 RJP - ADDED QUOTED-LITERAL, NUMBER AND PAREN-LIST
001700*                STEPS TO MATCH THE EXPANDED TEMPLATE RULES.
001800* 14/12/98 TKO - Y2K REVIEW - NO DATE FIELDS - NO CHANGE.
001900* 09/03/11 CAW - DECIMAL-NUMBER PASS SPLIT OUT AHEAD OF THE
002000*                INTEGER PASS SO "12.50" COLLAPSES TO ONE "?"
002100*                INSTEAD OF TWO.
002200*
002300 8200-NORMALIZE-SQL-TEXT.
002400     PERFORM 8205-LOWERCASE-TEXT THRU 8205-EXIT.
002500     PERFORM 8210-COLLAPSE-WHITESPACE THRU 8210-EXIT.
002600     PERFORM 8215-STRIP-SINGLE-QUOTES THRU 8215-EXIT.
002700     PERFORM 8220-STRIP-DOUBLE-QUOTES THRU 8220-EXIT.
002800     PERFORM 8225-STRIP-DECIMAL-NUMBERS THRU 8225-EXIT.
002900     PERFORM 8230-STRIP-INTEGER-NUMBERS THRU 8230-EXIT.
003000     PERFORM 8235-COLLAPSE-PAREN-LISTS THRU 8235-EXIT.
003100     PERFORM 8240-TRIM-RESULT THRU 8240-EXIT.
003200 8200-EXIT.
003300     EXIT.
003400 
003500* STEP 1 - LOWERCASE THE WHOLE STATEMENT.
003600 8205-LOWERCASE-TEXT.
003700     MOVE SQW-SOURCE-TEXT TO SQW-PASS-A.
003800     INSPECT SQW-PASS-A CONVERTING
003900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004000         TO "abcdefghijklmnopqrstuvwxyz".
004100 8205-EXIT.
004200     EXIT.
004300 
004400* STEP 2 - COLLAPSE EVERY RUN OF WHITESPACE TO ONE SPACE.
004500 8210-COLLAPSE-WHITESPACE.
004600     MOVE SPACES TO SQW-PASS-B.
004700     MOVE 1 TO SQW-IN-PTR.
004800     MOVE 0 TO SQW-OUT-PTR.
004900     SET SQW-LAST-OUT-SPACE TO TRUE.
005000     PERFORM 8211-COLLAPSE-ONE-CHAR THRU 8211-EXIT
005100         UNTIL SQW-IN-PTR > 512.
005200 8210-EXIT.
005300     EXIT.
005400 
005500 8211-COLLAPSE-ONE-CHAR.
005600     MOVE SQW-PASS-A (SQW-IN-PTR:1) TO SQW-CURR-CHAR.
005700     IF SQW-CURR-CHAR = SPACE
005800             IF SQW-LAST-OUT-NOT-SPACE
005900                 ADD 1 TO SQW-OUT-PTR
006000                 MOVE SPACE TO SQW-PASS-B (SQW-OUT-PTR:1)
006100                 SET SQW-LAST-OUT-SPACE TO TRUE
006200             END-IF
006300     ELSE
006400             ADD 1 TO SQW-OUT-PTR
006500             MOVE SQW-CURR-CHAR TO SQW-PASS-B (SQW-OUT-PTR:1)
006600             SET SQW-LAST-OUT-NOT-SPACE TO TRUE
006700     END-IF.
006800     ADD 1 TO SQW-IN-PTR.
006900 8211-EXIT.
007000     EXIT.
007100 
007200* STEP 3 - REPLACE EVERY SINGLE-QUOTED STRING LITERAL WITH "?".
007300 8215-STRIP-SINGLE-QUOTES.
007400     MOVE SPACES TO SQW-PASS-C.
007500     MOVE 1 TO SQW-IN-PTR.
007600     MOVE 0 TO SQW-OUT-PTR.
007700     PERFORM 8216-SCAN-FOR-APOSTROPHE THRU 8216-EXIT
007800         UNTIL SQW-IN-PTR > 512.
007900 8215-EXIT.
008000     EXIT.
008100 
008200 8216-SCAN-FOR-APOSTROPHE.
008300     MOVE SQW-PASS-B (SQW-IN-PTR:1) TO SQW-CURR-CHAR.
008400     IF SQW-CURR-CHAR = SQW-APOS-CHAR
008500             ADD 1 TO SQW-OUT-PTR
008600             MOVE "?" TO SQW-PASS-C (SQW-OUT-PTR:1)
008700             ADD 1 TO SQW-IN-PTR
008800             PERFORM 8217-SKIP-QUOTED-CHAR THRU 8217-EXIT
008900                 UNTIL SQW-IN-PTR > 512
009000                    OR SQW-PASS-B (SQW-IN-PTR:1) = SQW-APOS-CHAR
009100             IF SQW-IN-PTR <= 512
009200                     ADD 1 TO SQW-IN-PTR
009300             END-IF
009400     ELSE
009500             ADD 1 TO SQW-OUT-PTR
009600             MOVE SQW-CURR-CHAR TO SQW-PASS-C (SQW-OUT-PTR:1)
009700             ADD 1 TO SQW-IN-PTR
009800     END-IF.
009900 8216-EXIT.
010000     EXIT.
010100 
010200 8217-SKIP-QUOTED-CHAR.
010300     ADD 1 TO SQW-IN-PTR.
010400 8217-EXIT.
010500     EXIT.
010600 
010700* STEP 4 - REPLACE EVERY DOUBLE-QUOTED STRING LITERAL WITH "?".
010800 8220-STRIP-DOUBLE-QUOTES.
010900     MOVE SPACES TO SQW-PASS-D.
011000     MOVE 1 TO SQW-IN-PTR.
011100     MOVE 0 TO SQW-OUT-PTR.
011200     PERFORM 8221-SCAN-FOR-DBL-QUOTE THRU 8221-EXIT
011300         UNTIL SQW-IN-PTR > 512.
011400 8220-EXIT.
011500     EXIT.
011600 
011700 8221-SCAN-FOR-DBL-QUOTE.
011800     MOVE SQW-PASS-C (SQW-IN-PTR:1) TO SQW-CURR-CHAR.
011900     IF SQW-CURR-CHAR = SQW-DQUO-CHAR
012000             ADD 1 TO SQW-OUT-PTR
012100             MOVE "?" TO SQW-PASS-D (SQW-OUT-PTR:1)
012200             ADD 1 TO SQW-IN-PTR
012300             PERFORM 8222-SKIP-QUOTED-CHAR THRU 8222-EXIT
012400                 UNTIL SQW-IN-PTR > 512
012500                    OR SQW-PASS-C (SQW-IN-PTR:1) = SQW-DQUO-CHAR
012600             IF SQW-IN-PTR <= 512
012700                     ADD 1 TO SQW-IN-PTR
012800             END-IF
012900     ELSE
013000             ADD 1 TO SQW-OUT-PTR
013100             MOVE SQW-CURR-CHAR TO SQW-PASS-D (SQW-OUT-PTR:1)
013200             ADD 1 TO SQW-IN-PTR
013300     END-IF.
013400 8221-EXIT.
013500     EXIT.
013600 
013700 8222-SKIP-QUOTED-CHAR.
013800     ADD 1 TO SQW-IN-PTR.
013900 8222-EXIT.
014000     EXIT.
014100 
014200* STEP 5 - REPLACE EVERY STANDALONE DECIMAL NUMBER WITH "?".
014300 8225-STRIP-DECIMAL-NUMBERS.
014400     MOVE SPACES TO SQW-PASS-E.
014500     MOVE 1 TO SQW-IN-PTR.
014600     MOVE 0 TO SQW-OUT-PTR.
014700     PERFORM 8226-SCAN-FOR-DECIMAL THRU 8226-EXIT
014800         UNTIL SQW-IN-PTR > 512.
014900 8225-EXIT.
015000     EXIT.
015100 
015200 8226-SCAN-FOR-DECIMAL.
015300     MOVE SQW-PASS-D (SQW-IN-PTR:1) TO SQW-CURR-CHAR.
015400     MOVE SPACE TO SQW-PREV-CHAR.
015500     IF SQW-OUT-PTR > 0
015600             MOVE SQW-PASS-E (SQW-OUT-PTR:1) TO SQW-PREV-CHAR
015700     END-IF.
015800     IF SQW-CURR-CHAR IS DBA-DIGITS
015900           AND SQW-PREV-CHAR IS NOT DBA-DIGITS
016000           AND SQW-PREV-CHAR IS NOT DBA-ALPHAS
016100           AND SQW-PREV-CHAR NOT = "_"
016200             PERFORM 8227-TEST-DECIMAL-SPAN THRU 8227-EXIT
016300     ELSE
016400             ADD 1 TO SQW-OUT-PTR
016500             MOVE SQW-CURR-CHAR TO SQW-PASS-E (SQW-OUT-PTR:1)
016600             ADD 1 TO SQW-IN-PTR
016700     END-IF.
016800 8226-EXIT.
016900     EXIT.
017000 
017100 8227-TEST-DECIMAL-SPAN.
017200     MOVE SQW-IN-PTR TO SQW-SAVE-PTR.
017300     PERFORM 8228-SKIP-DIGIT THRU 8228-EXIT
017400         UNTIL SQW-IN-PTR > 512
017500            OR SQW-PASS-D (SQW-IN-PTR:1) IS NOT DBA-DIGITS.
017600     IF SQW-IN-PTR < 512
017700           AND SQW-PASS-D (SQW-IN-PTR:1) = "."
017800           AND SQW-PASS-D (SQW-IN-PTR + 1:1) IS DBA-DIGITS
017900             ADD 1 TO SQW-IN-PTR
018000             PERFORM 8228-SKIP-DIGIT THRU 8228-EXIT
018100                 UNTIL SQW-IN-PTR > 512
018200                    OR SQW-PASS-D (SQW-IN-PTR:1) IS NOT DBA-DIGITS
018300             ADD 1 TO SQW-OUT-PTR
018400             MOVE "?" TO SQW-PASS-E (SQW-OUT-PTR:1)
018500     ELSE
018600             MOVE SQW-SAVE-PTR TO SQW-IN-PTR
018700             ADD 1 TO SQW-OUT-PTR
018800             MOVE SQW-PASS-D (SQW-IN-PTR:1)
018900                 TO SQW-PASS-E (SQW-OUT-PTR:1)
019000             ADD 1 TO SQW-IN-PTR
019100     END-IF.
019200 8227-EXIT.
019300     EXIT.
019400 
019500 8228-SKIP-DIGIT.
019600     ADD 1 TO SQW-IN-PTR.
019700 8228-EXIT.
019800     EXIT.
019900 
020000* STEP 6 - REPLACE EVERY STANDALONE INTEGER WITH "?". A DIGIT
020100* RUN TOUCHING A LETTER OR UNDERSCORE ON EITHER SIDE IS PART OF
020200* AN IDENTIFIER (E.G. TAB1) AND IS LEFT ALONE.
020300 8230-STRIP-INTEGER-NUMBERS.
020400     MOVE SPACES TO SQW-PASS-F.
020500     MOVE 1 TO SQW-IN-PTR.
020600     MOVE 0 TO SQW-OUT-PTR.
020700     PERFORM 8231-SCAN-FOR-INTEGER THRU 8231-EXIT
020800         UNTIL SQW-IN-PTR > 512.
020900 8230-EXIT.
021000     EXIT.
021100 
021200 8231-SCAN-FOR-INTEGER.
021300     MOVE SQW-PASS-E (SQW-IN-PTR:1) TO SQW-CURR-CHAR.
021400     MOVE SPACE TO SQW-PREV-CHAR.
021500     IF SQW-OUT-PTR > 0
021600             MOVE SQW-PASS-F (SQW-OUT-PTR:1) TO SQW-PREV-CHAR
021700     END-IF.
021800     IF SQW-CURR-CHAR IS DBA-DIGITS
021900           AND SQW-PREV-CHAR IS NOT DBA-DIGITS
022000           AND SQW-PREV-CHAR IS NOT DBA-ALPHAS
022100           AND SQW-PREV-CHAR NOT = "_"
022200             PERFORM 8232-TEST-INTEGER-SPAN THRU 8232-EXIT
022300     ELSE
022400             ADD 1 TO SQW-OUT-PTR
022500             MOVE SQW-CURR-CHAR TO SQW-PASS-F (SQW-OUT-PTR:1)
022600             ADD 1 TO SQW-IN-PTR
022700     END-IF.
022800 8231-EXIT.
022900     EXIT.
023000 
023100 8232-TEST-INTEGER-SPAN.
023200     MOVE SQW-IN-PTR TO SQW-SAVE-PTR.
023300     PERFORM 8233-SKIP-DIGIT THRU 8233-EXIT
023400         UNTIL SQW-IN-PTR > 512
023500            OR SQW-PASS-E (SQW-IN-PTR:1) IS NOT DBA-DIGITS.
023600     IF SQW-IN-PTR <= 512
023700           AND (SQW-PASS-E (SQW-IN-PTR:1) IS DBA-ALPHAS
023800             OR SQW-PASS-E (SQW-IN-PTR:1) = "_")
023900             MOVE SQW-SAVE-PTR TO SQW-IN-PTR
024000             PERFORM 8234-COPY-DIGIT-CHAR THRU 8234-EXIT
024100                 UNTIL SQW-IN-PTR > 512
024200                    OR SQW-PASS-E (SQW-IN-PTR:1) IS NOT DBA-DIGITS
024300     ELSE
024400             ADD 1 TO SQW-OUT-PTR
024500             MOVE "?" TO SQW-PASS-F (SQW-OUT-PTR:1)
024600     END-IF.
024700 8232-EXIT.
024800     EXIT.
024900 
025000 8233-SKIP-DIGIT.
025100     ADD 1 TO SQW-IN-PTR.
025200 8233-EXIT.
025300     EXIT.
025400 
025500 8234-COPY-DIGIT-CHAR.
025600     ADD 1 TO SQW-OUT-PTR.
025700     MOVE SQW-PASS-E (SQW-IN-PTR:1) TO SQW-PASS-F (SQW-OUT-PTR:1).
025800     ADD 1 TO SQW-IN-PTR.
025900 8234-EXIT.
026000     EXIT.
026100 
026200* STEP 7 - COLLAPSE A PARENTHESIZED LIST OF "?" PLACEHOLDERS
026300* (E.G. "(?, ?, ?)") DOWN TO A SINGLE "(?)".
026400 8235-COLLAPSE-PAREN-LISTS.
026500     MOVE SPACES TO SQW-PASS-G.
026600     MOVE 1 TO SQW-IN-PTR.
026700     MOVE 0 TO SQW-OUT-PTR.
026800     PERFORM 8236-SCAN-FOR-PAREN THRU 8236-EXIT
026900         UNTIL SQW-IN-PTR > 512.
027000 8235-EXIT.
027100     EXIT.
027200 
027300 8236-SCAN-FOR-PAREN.
027400     MOVE SQW-PASS-F (SQW-IN-PTR:1) TO SQW-CURR-CHAR.
027500     IF SQW-CURR-CHAR = "("
027600             PERFORM 8237-TEST-PAREN-LIST THRU 8237-EXIT
027700     ELSE
027800             ADD 1 TO SQW-OUT-PTR
027900             MOVE SQW-CURR-CHAR TO SQW-PASS-G (SQW-OUT-PTR:1)
028000             ADD 1 TO SQW-IN-PTR
028100     END-IF.
028200 8236-EXIT.
028300     EXIT.
028400 
028500 8237-TEST-PAREN-LIST.
028600     MOVE SQW-IN-PTR TO SQW-SAVE-PTR.
028700     ADD 1 TO SQW-IN-PTR.
028800     SET SQW-PAREN-OK TO TRUE.
028900     SET SQW-PAREN-OPEN TO TRUE.
029000     MOVE 0 TO SQW-PAREN-QCOUNT.
029100     PERFORM 8238-TEST-PAREN-CHAR THRU 8238-EXIT
029200         UNTIL SQW-IN-PTR > 512
029300            OR SQW-PAREN-CLOSED
029400            OR SQW-PAREN-BAD.
029500     IF SQW-PAREN-OK AND SQW-PAREN-CLOSED AND SQW-PAREN-QCOUNT > 0
029600             ADD 1 TO SQW-OUT-PTR
029700             MOVE "(" TO SQW-PASS-G (SQW-OUT-PTR:1)
029800             ADD 1 TO SQW-OUT-PTR
029900             MOVE "?" TO SQW-PASS-G (SQW-OUT-PTR:1)
030000             ADD 1 TO SQW-OUT-PTR
030100             MOVE ")" TO SQW-PASS-G (SQW-OUT-PTR:1)
030200             ADD 1 TO SQW-IN-PTR
030300     ELSE
030400             MOVE SQW-SAVE-PTR TO SQW-IN-PTR
030500             ADD 1 TO SQW-OUT-PTR
030600             MOVE "(" TO SQW-PASS-G (SQW-OUT-PTR:1)
030700             ADD 1 TO SQW-IN-PTR
030800     END-IF.
030900 8237-EXIT.
031000     EXIT.
031100 
031200 8238-TEST-PAREN-CHAR.
031300     MOVE SQW-PASS-F (SQW-IN-PTR:1) TO SQW-CURR-CHAR.
031400     EVALUATE TRUE
031500             WHEN SQW-CURR-CHAR = ")"
031600                     SET SQW-PAREN-CLOSED TO TRUE
031700             WHEN SQW-CURR-CHAR = "?"
031800                     ADD 1 TO SQW-PAREN-QCOUNT
031900                     ADD 1 TO SQW-IN-PTR
032000             WHEN SQW-CURR-CHAR = ","
032100                     ADD 1 TO SQW-IN-PTR
032200             WHEN SQW-CURR-CHAR = SPACE
032300                     ADD 1 TO SQW-IN-PTR
032400             WHEN OTHER
032500                     SET SQW-PAREN-BAD TO TRUE
032600     END-EVALUATE.
032700 8238-EXIT.
032800     EXIT.
032900 
033000* STEP 8 - TRIM LEADING AND TRAILING BLANKS.
033100 8240-TRIM-RESULT.
033200     MOVE SPACES TO SQW-RESULT-TEXT.
033300     MOVE 0 TO SQW-RESULT-LENGTH.
033400     MOVE 1 TO SQW-IN-PTR.
033500     PERFORM 8241-SKIP-LEAD-SPACE THRU 8241-EXIT
033600         UNTIL SQW-IN-PTR > 512
033700            OR SQW-PASS-G (SQW-IN-PTR:1) NOT = SPACE.
033800     MOVE 512 TO SQW-SAVE-PTR.
033900     PERFORM 8242-SKIP-TRAIL-SPACE THRU 8242-EXIT
034000         UNTIL SQW-SAVE-PTR < SQW-IN-PTR
034100            OR SQW-PASS-G (SQW-SAVE-PTR:1) NOT = SPACE.
034200     IF SQW-SAVE-PTR >= SQW-IN-PTR
034300             MOVE SQW-SAVE-PTR TO SQW-OUT-PTR
034400             SUBTRACT SQW-IN-PTR FROM SQW-OUT-PTR
034500                 GIVING SQW-RESULT-LENGTH
034600             ADD 1 TO SQW-RESULT-LENGTH
034700             MOVE SQW-PASS-G (SQW-IN-PTR:SQW-RESULT-LENGTH)
034800                 TO SQW-RESULT-TEXT
034900     END-IF.
035000 8240-EXIT.
035100     EXIT.
035200 
035300 8241-SKIP-LEAD-SPACE.
035400     ADD 1 TO SQW-IN-PTR.
035500 8241-EXIT.
035600     EXIT.
035700 
035800 8242-SKIP-TRAIL-SPACE.
035900     SUBTRACT 1 FROM SQW-SAVE-PTR.
036000 8242-EXIT.
036100     EXIT.
