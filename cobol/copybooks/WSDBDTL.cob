000100**************************************************
000200*                                                  
000300* RECORD DEFINITION FOR THE PARSED-DETAIL FILE      
000400*    ONE RECORD PER SLOW-LOG ENTRY.                 
000500*                                                  
000600**************************************************
000700* FILE SIZE 1060 BYTES (COMPUTED FROM FIELD WIDTHS
000800* BELOW PLUS RESERVE - SEE ZZ900 IN EACH READER).
000900*
001000* COPY THIS MEMBER REPLACING ==DTL== BY THE DESIRED
001100* RECORD-NAME PREFIX SO MORE THAN ONE INSTANCE OF THE
001200* LAYOUT CAN EXIST IN ONE PROGRAM (DBA050 NEEDS A
001300* SOURCE-FILE COPY AND A MERGED-FILE COPY TOGETHER).
001400*
001500* 11/03/88 RJP - CREATED.
001600* 02/09/91 RJP - ADDED TABLE-COUNT/TABLES-USED GROUP.
001700* 14/12/98 TKO - Y2K REVIEW - UNIX-TIMESTAMP ALREADY
001800*                4-BYTE BINARY, NO 2-DIGIT YEAR HELD
001900*                ANYWHERE IN THIS RECORD - NO CHANGE.
002000* 08/05/13 MFS - RESERVE FILLER INCREASED 8 TO 12.
002100*
002200 01  ==DTL==-RECORD.
002300     03  ==DTL==-TIME-TEXT         PIC X(26).
002400*    WALL-CLOCK TIME LINE, AS TEXT. SPACES IF ABSENT.
002500     03  ==DTL==-USER-ID           PIC X(32).
002600     03  ==DTL==-HOST-ID           PIC X(40).
002700     03  ==DTL==-THREAD-ID         PIC 9(09).
002800     03  ==DTL==-SCHEMA-NAME       PIC X(32).
002900     03  ==DTL==-QC-HIT            PIC X(03).
003000*    QUERY-CACHE HIT FLAG - "YES", "NO " OR SPACES.
003100     03  ==DTL==-QUERY-TIME        PIC 9(07)V9(06).
003200     03  ==DTL==-LOCK-TIME         PIC 9(07)V9(06).
003300     03  ==DTL==-ROWS-SENT         PIC 9(09).
003400     03  ==DTL==-ROWS-EXAMINED     PIC 9(09).
003500     03  ==DTL==-ROWS-AFFECTED     PIC 9(09).
003600     03  ==DTL==-BYTES-SENT        PIC 9(09).
003700     03  ==DTL==-UNIX-TIMESTAMP    PIC 9(10).
003800     03  ==DTL==-SQL-TEXT          PIC X(512).
003900     03  ==DTL==-TABLE-COUNT       PIC 9(02).
004000     03  ==DTL==-TABLES-USED OCCURS 10 TIMES
004100                                   PIC X(32).
004200*    SORTED, DEDUPLICATED TABLE NAMES FROM FROM/JOIN.
004300     03  FILLER                    PIC X(12).
