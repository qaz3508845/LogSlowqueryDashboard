000100* SHARED SCRATCH STORAGE FOR THE SQL-TEXT WORKING PARAGRAPHS -
000200* SQCLS.cob (TYPE CLASSIFIER), SQNORM.cob (TEMPLATE NORMALIZER)
000300* AND SQFIND.cob (SUBSTRING SEARCH). COPY ONCE INTO WORKING-
000400* STORAGE OF ANY PROGRAM THAT ALSO COPIES ONE OR MORE OF THOSE
000500* PROCEDURE MEMBERS. NOT PARAMETERIZED - ONE INSTANCE PER
000600* PROGRAM IS ENOUGH, THE PASSES RUN ONE AFTER ANOTHER.
000700*
000800* 06/06/88 RJP - CREATED.
000900* 23/08/92 RJP - ADDED PASS-E/F/G FOR THE NUMBER AND PAREN-LIST
001000*                STEPS WHEN THOSE RULES WERE SPLIT OUT OF THE
001100*                SINGLE NORMALIZE PARAGRAPH.
001200* 14/12/98 TKO - Y2K REVIEW - NO DATE FIELDS - NO CHANGE.
001300* 09/03/11 CAW - ADDED THE SQF- FIND FIELDS FOR THE TABLE-NAME
001400*                SCAN AND THE RAW-QUERY SUBSTRING FILTERS.
001500*
001600 01  SQW-WORK-AREA.
001700     05  SQW-SOURCE-TEXT             PIC X(512).
001800*    SET BY THE CALLER BEFORE PERFORM OF 8100 OR 8200.
001900     05  SQW-RESULT-TEXT             PIC X(512).
002000     05  SQW-RESULT-LENGTH           PIC 9(04) COMP.
002100     05  SQW-SQL-TYPE-OUT            PIC X(07).
002200     05  SQW-FIRST-WORD              PIC X(10).
002300 
002400*    NORMALIZER PASS BUFFERS - ONE PER BUSINESS-RULE STEP.
002500     05  SQW-PASS-A                  PIC X(512).
002600     05  SQW-PASS-B                  PIC X(512).
002700     05  SQW-PASS-C                  PIC X(512).
002800     05  SQW-PASS-D                  PIC X(512).
002900     05  SQW-PASS-E                  PIC X(512).
003000     05  SQW-PASS-F                  PIC X(512).
003100     05  SQW-PASS-G                  PIC X(512).
003200 
003300     05  SQW-APOS-CHAR         PIC X(01) VALUE "'".
003400     05  SQW-DQUO-CHAR          PIC X(01) VALUE '"'.
003500 
003600     05  SQW-IN-PTR                  PIC 9(04) COMP.
003700     05  SQW-OUT-PTR                 PIC 9(04) COMP.
003800     05  SQW-SAVE-PTR                PIC 9(04) COMP.
003900     05  SQW-WORD-START               PIC 9(04) COMP.
004000     05  SQW-WORD-LEN                 PIC 9(04) COMP.
004100     05  SQW-CURR-CHAR                PIC X(01).
004200     05  SQW-PREV-CHAR                PIC X(01).
004300 
004400     05  SQW-LAST-OUT-SW              PIC X(01).
004500         88  SQW-LAST-OUT-SPACE           VALUE "Y".
004600         88  SQW-LAST-OUT-NOT-SPACE       VALUE "N".
004700 
004800     05  SQW-PAREN-RESULT-SW         PIC X(01).
004900         88  SQW-PAREN-OK                 VALUE "Y".
005000         88  SQW-PAREN-BAD                VALUE "N".
005100     05  SQW-PAREN-STATE-SW          PIC X(01).
005200         88  SQW-PAREN-OPEN              VALUE "O".
005300         88  SQW-PAREN-CLOSED            VALUE "C".
005400     05  SQW-PAREN-QCOUNT            PIC 9(02) COMP.
005500 
005600*    GENERIC SUBSTRING-SEARCH FIELDS - SEE SQFIND.cob.
005700     05  SQW-FIND-TARGET             PIC X(512).
005800     05  SQW-FIND-TARGET-LEN         PIC 9(04) COMP.
005900     05  SQW-FIND-PATTERN            PIC X(40).
006000     05  SQW-FIND-PATTERN-LEN        PIC 9(04) COMP.
006100     05  SQW-FIND-START              PIC 9(04) COMP.
006200     05  SQW-FIND-RESULT-POS         PIC 9(04) COMP.
006300     05  SQW-FIND-I                  PIC 9(04) COMP.
006400     05  SQW-FIND-FOUND-SW           PIC X(01).
006500         88  SQW-FIND-FOUND              VALUE "Y".
006600         88  SQW-FIND-NOT-FOUND          VALUE "N".
