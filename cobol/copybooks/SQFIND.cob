000100* GENERIC SUBSTRING SEARCH.
000200* PROCEDURE-TEXT MEMBER - COPY INTO THE PROCEDURE DIVISION OF
000300* ANY PROGRAM THAT NEEDS TO LOCATE ONE PIECE OF TEXT INSIDE
000400* ANOTHER. USED BY DBA010 TO FIND THE FROM/JOIN KEYWORDS WHEN
000500* PULLING TABLE NAMES, AND BY DBA040 FOR THE USER/TABLE/SEARCH
000600* SUBSTRING FILTERS ON THE RAW-QUERY LISTING.
000700*
000800* ON ENTRY - SQW-FIND-TARGET/SQW-FIND-TARGET-LEN HOLD THE TEXT
000900*            TO SEARCH, SQW-FIND-PATTERN/SQW-FIND-PATTERN-LEN
001000*            HOLD THE TEXT TO LOOK FOR, SQW-FIND-START HOLDS
001100*            THE FIRST POSITION TO TRY (NORMALLY 1).
001200* ON EXIT  - SQW-FIND-FOUND-SW IS "Y" AND SQW-FIND-RESULT-POS
001300*            IS THE MATCH POSITION, OR "N" AND RESULT-POS IS
001400*            ZERO WHEN THE PATTERN DOES NOT OCCUR.
001500*
001600* CASE FOLDING IS THE CALLER'S JOB - LOWERCASE BOTH FIELDS
001700* FIRST (SEE 9500-EXIT COMMENTS IN DBA040) FOR A CASE-
001800* INSENSITIVE SEARCH.
001900*
002000* 02/02/89 RJP - CREATED FOR THE TABLE-NAME SCAN IN THE LOG
002100*                READER.
002200* 14/12/98 TKO - Y2K REVIEW - NO DATE FIELDS - NO CHANGE.
002300* 09/03/11 CAW - REUSED FOR THE RAW-QUERY FILTER SUBSTRING
002400*                TESTS INSTEAD OF WRITING A SECOND COPY.
002500*
002600 9500-FIND-TEXT.
002700     MOVE 0 TO SQW-FIND-RESULT-POS.
002800     SET SQW-FIND-NOT-FOUND TO TRUE.
002900     MOVE SQW-FIND-START TO SQW-FIND-I.
003000     IF SQW-FIND-PATTERN-LEN > 0
003100             PERFORM 9510-TEST-ONE-POSITION THRU 9510-EXIT
003200                 UNTIL SQW-FIND-FOUND
003300                    OR SQW-FIND-I + SQW-FIND-PATTERN-LEN - 1
003400                          > SQW-FIND-TARGET-LEN
003500     END-IF.
003600 9500-EXIT.
003700     EXIT.
003800 
003900 9510-TEST-ONE-POSITION.
004000     IF SQW-FIND-TARGET (SQW-FIND-I:SQW-FIND-PATTERN-LEN)
004100           = SQW-FIND-PATTERN (1:SQW-FIND-PATTERN-LEN)
004200             MOVE SQW-FIND-I TO SQW-FIND-RESULT-POS
004300             SET SQW-FIND-FOUND TO TRUE
004400     ELSE
004500             ADD 1 TO SQW-FIND-I
004600     END-IF.
004700 9510-EXIT.
004800     EXIT.
