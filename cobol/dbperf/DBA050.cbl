000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DBA050.
000300 AUTHOR.        R J PEARCE.
000400 INSTALLATION.  MERIDIAN DATA SERVICES, INC.
000500 DATE-WRITTEN.  14/09/91.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900* DBA050 - SLOW-QUERY ANALYSIS MERGE.
001000*
001100* COMBINES TWO OR MORE PARSED-DETAIL FILES FROM SEPARATE DBA010
001200* RUNS (DIFFERENT NIGHTS, DIFFERENT SERVERS) INTO ONE MERGED
001300* DETAIL FILE, THEN RUNS THE SAME TEMPLATE-SUMMARY LOGIC DBA020
001400* USES AGAINST THE COMBINED SET. RUN ON REQUEST WHEN SOMEONE ON
001500* THE DBA DESK WANTS A COMBINED PICTURE ACROSS SEVERAL NIGHTS
001600* OR SEVERAL BOXES RATHER THAN ONE RUN AT A TIME.
001700*
001800* UP TO 5 SOURCE FILES ARE SUPPORTED, ONE PER FIXED DD SLOT -
001900* MRGSRC1 THROUGH MRGSRC5. THE MRGCTL CONTROL CARD SAYS HOW
002000* MANY OF THE 5 SLOTS ARE ACTUALLY IN USE THIS RUN.
002100*
002200* INPUT  - MRGCTL, ONE CONTROL CARD.
002300*        - MRGSRC1-MRGSRC5, 2 TO 5 PARSED-DETAIL FILES.
002400* OUTPUT - MRGDTL, THE CONCATENATED DETAIL FILE.
002500*        - MRGSUM, THE SUMMARY BUILT OVER THE MERGED DETAIL.
002600*
002700* CHANGES -
002800* 14/09/91 RJP - 1.0.00 CREATED AS A STAND-ALONE MERGE UTILITY
002900*                FOR THE DBA DESK - FIXED 5-SLOT SOURCE LIST,
003000*                ITS OWN COPY OF THE SUMMARY-BUILD LOGIC.
003100* 19/11/98 TKO - Y2K REVIEW - NO DATE FIELDS HELD IN THIS
003200*                PROGRAM - NO CHANGE REQUIRED.
003300* 22/07/09 MFS - 1.1.00 ADDED THE UPSI-0 TEST-SWITCH CHECK SO A
003400*                MERGE CAN BE VALIDATED AND COUNTED WITHOUT
003500*                ACTUALLY WRITING MRGDTL/MRGSUM - REQUESTED BY
003600*                THE DBA DESK TO TRY A MERGE BEFORE COMMITTING.
003700* 09/03/11 CAW - 1.2.00 SWITCHED THE NORMALIZE/CLASSIFY STEPS
003800*                OVER TO THE SHARED SQNORM/SQCLS MEMBERS SO
003900*                THIS PROGRAM AND DBA020 RUN IDENTICAL RULES.
004000* 17/06/11 CAW - 1.2.01 SELDTL/SELSUM CHANGED TO DYNAMIC DD-
004100*                LITERAL REPLACE - MRGDTL/MRGSUM SUBSTITUTED
004200*                IN HERE IN PLACE OF THE OLD HARD-CODED SELECT.
004300* 12/08/11 CAW - 1.2.02 FIX - AN UNREADABLE SOURCE (BAD OPEN
004400*                STATUS) WAS ABENDING THE WHOLE MERGE. NOW
004500*                LOGGED AND SKIPPED, PER THE MERGE RULE.
004600* 08/05/13 MFS - 1.2.03 RESERVE ON WSDBSUM INCREASED, NO CHANGE
004700*                NEEDED HERE - RECOMPILED TO PICK UP NEW COPY.
004800*
004900 ENVIRONMENT DIVISION.
005000* COMMON CONFIGURATION / SPECIAL-NAMES - SEE COPYBOOK. THE
005100* UPSI-0 TEST SWITCH IS SET BY THE OPERATOR AT THE CONSOLE OR
005200* IN THE JOB CARD TO RUN A MERGE IN VALIDATE-ONLY MODE.
005300     COPY ENVDIV.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600* ONE 80-BYTE CONTROL CARD - SOURCE COUNT, TARGET-EXISTS FLAG
005700* AND THE TARGET NAME FOR THE DISPLAY AT END OF RUN.
005800     SELECT CTL-FILE ASSIGN TO "MRGCTL"
005900             ORGANIZATION IS SEQUENTIAL
006000             ACCESS MODE  IS SEQUENTIAL
006100             FILE STATUS  IS CTL-FILE-STATUS.
006200* FIXED 5-SLOT SOURCE LIST - ONE SELECT PER SLOT. CTL-SOURCE-
006300* COUNT SAYS HOW MANY OF THESE ARE ACTUALLY OPENED THIS RUN.
006400     SELECT MRGSRC1-FILE ASSIGN TO "MRGSRC1"
006500             ORGANIZATION IS SEQUENTIAL
006600             ACCESS MODE  IS SEQUENTIAL
006700             FILE STATUS  IS MRGSRC1-STATUS.
006800     SELECT MRGSRC2-FILE ASSIGN TO "MRGSRC2"
006900             ORGANIZATION IS SEQUENTIAL
007000             ACCESS MODE  IS SEQUENTIAL
007100             FILE STATUS  IS MRGSRC2-STATUS.
007200     SELECT MRGSRC3-FILE ASSIGN TO "MRGSRC3"
007300             ORGANIZATION IS SEQUENTIAL
007400             ACCESS MODE  IS SEQUENTIAL
007500             FILE STATUS  IS MRGSRC3-STATUS.
007600     SELECT MRGSRC4-FILE ASSIGN TO "MRGSRC4"
007700             ORGANIZATION IS SEQUENTIAL
007800             ACCESS MODE  IS SEQUENTIAL
007900             FILE STATUS  IS MRGSRC4-STATUS.
008000     SELECT MRGSRC5-FILE ASSIGN TO "MRGSRC5"
008100             ORGANIZATION IS SEQUENTIAL
008200             ACCESS MODE  IS SEQUENTIAL
008300             FILE STATUS  IS MRGSRC5-STATUS.
008400* MERGED DETAIL OUTPUT - DD LITERAL MRGDTL. WRITTEN DURING THE
008500* CONCATENATE STEP, THEN RE-OPENED INPUT FOR THE SUMMARY PASS.
008600     COPY SELDTL REPLACING ==DTL-DDNAME== BY "MRGDTL".
008700* MERGED SUMMARY OUTPUT - DD LITERAL MRGSUM.
008800     COPY SELSUM REPLACING ==SUM-DDNAME== BY "MRGSUM".
008900*
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  CTL-FILE
009300     LABEL RECORDS ARE STANDARD
009400         RECORD CONTAINS 80 CHARACTERS.
009500 01  CTL-CARD.
009600     05  CTL-SOURCE-COUNT            PIC 9(01).
009700* HOW MANY OF THE 5 MRGSRCn SLOTS BELOW ARE IN USE - 2 THRU 5.
009800     05  CTL-TARGET-EXISTS-SW        PIC X(01).
009900         88  CTL-TARGET-EXISTS               VALUE "Y".
010000         88  CTL-TARGET-NOT-EXISTS           VALUE "N".
010100* SET BY THE SCHEDULER STEP THAT CHECKED THE CATALOG AHEAD OF
010200* THIS RUN - "Y" ABENDS THE MERGE BEFORE ANYTHING IS OPENED.
010300     05  CTL-MERGE-TARGET-NAME       PIC X(08).
010400* DISPLAY ONLY - NAMES THE MERGE FOR THE JOB LOG, THE TARGET
010500* DATASET ITSELF IS WHATEVER JCL POINTS THE MRGDTL/MRGSUM DD
010600* CARDS AT.
010700     05  FILLER                     PIC X(70).
010800 
010900* FIXED 5-SLOT SOURCE FILES - RAW 1060-BYTE RECORDS, MOVED TO
011000* THE SHARED WS-SRC-RECORD-AREA (SEE WORKING-STORAGE) BEFORE
011100* BEING WRITTEN ON TO MRGDTL.
011200 FD  MRGSRC1-FILE
011300     LABEL RECORDS ARE STANDARD
011400         RECORD CONTAINS 1060 CHARACTERS.
011500 01  MRGSRC1-RECORD                 PIC X(1060).
011600 FD  MRGSRC2-FILE
011700     LABEL RECORDS ARE STANDARD
011800         RECORD CONTAINS 1060 CHARACTERS.
011900 01  MRGSRC2-RECORD                 PIC X(1060).
012000 FD  MRGSRC3-FILE
012100     LABEL RECORDS ARE STANDARD
012200         RECORD CONTAINS 1060 CHARACTERS.
012300 01  MRGSRC3-RECORD                 PIC X(1060).
012400 FD  MRGSRC4-FILE
012500     LABEL RECORDS ARE STANDARD
012600         RECORD CONTAINS 1060 CHARACTERS.
012700 01  MRGSRC4-RECORD                 PIC X(1060).
012800 FD  MRGSRC5-FILE
012900     LABEL RECORDS ARE STANDARD
013000         RECORD CONTAINS 1060 CHARACTERS.
013100 01  MRGSRC5-RECORD                 PIC X(1060).
013200 
013300 FD  DTL-FILE
013400     LABEL RECORDS ARE STANDARD
013500         RECORD CONTAINS 1060 CHARACTERS.
013600* MERGED DETAIL LAYOUT - REPLACING ==DTL== BY DTL.
013700     COPY WSDBDTL REPLACING ==DTL== BY DTL.
013800 
013900 FD  SUM-FILE
014000     LABEL RECORDS ARE STANDARD
014100         RECORD CONTAINS 864 CHARACTERS.
014200* MERGED SUMMARY LAYOUT - REPLACING ==SUM== BY SUM.
014300     COPY WSDBSUM REPLACING ==SUM== BY SUM.
014400 
014500 WORKING-STORAGE SECTION.
014600* STANDALONE COUNTERS AND THE PROGRAM-ID LITERAL DISPLAYED ON
014700* THE JOB LOG AT END OF RUN.
014800 77  WS-PROG-NAME                PIC X(17)
014900         VALUE "DBA050 (1.2.03)".
015000 
015100* SHARED WORK RECORD - ONE SOURCE IS OPEN AT A TIME, SO ONE
015200* COPY OF THE PARSED-DETAIL LAYOUT IS ENOUGH TO HOLD WHICHEVER
015300* SLOT IS CURRENTLY BEING DRAINED (REPLACING ==DTL== BY SRC).
015400     COPY WSDBDTL REPLACING ==DTL== BY SRC.
015500 
015600* RUN SWITCHES.
015700 01  WS-SWITCHES.
015800     05  WS-EOF-SW                  PIC X(01) VALUE "N".
015900         88  WS-EOF-YES                     VALUE "Y".
016000         88  WS-EOF-NO                      VALUE "N".
016100     05  WS-GRP-FOUND-SW            PIC X(01) VALUE "N".
016200         88  WS-GRP-FOUND-YES               VALUE "Y".
016300         88  WS-GRP-FOUND-NO                VALUE "N".
016400     05  FILLER                    PIC X(01) VALUE SPACES.
016500 
016600* FILE STATUS BYTES - ONE PER SELECT, THE FIXED SLOTS INCLUDED.
016700 01  WS-FILE-STATUSES.
016800     05  CTL-FILE-STATUS           PIC X(02) VALUE SPACES.
016900     05  MRGSRC1-STATUS            PIC X(02) VALUE SPACES.
017000     05  MRGSRC2-STATUS            PIC X(02) VALUE SPACES.
017100     05  MRGSRC3-STATUS            PIC X(02) VALUE SPACES.
017200     05  MRGSRC4-STATUS            PIC X(02) VALUE SPACES.
017300     05  MRGSRC5-STATUS            PIC X(02) VALUE SPACES.
017400     05  DTL-FILE-STATUS           PIC X(02) VALUE SPACES.
017500     05  SUM-FILE-STATUS           PIC X(02) VALUE SPACES.
017600     05  FILLER                    PIC X(02) VALUE SPACES.
017700 
017800* ABEND MESSAGE AREA.
017900 01  WS-ERROR-AREA.
018000     05  WS-ERROR-CODE             PIC 9(03) VALUE ZERO.
018100     05  WS-ERROR-TEXT             PIC X(60) VALUE SPACES.
018200     05  FILLER                    PIC X(01) VALUE SPACES.
018300 
018400* RUN CONTROL TOTALS.
018500 77  WS-QUERIES-READ             PIC 9(09) COMP VALUE ZERO.
018600 77  WS-TEMPLATES-WRITTEN        PIC 9(09) COMP VALUE ZERO.
018700 77  WS-SOURCE-NDX               PIC 9(01) COMP VALUE ZERO.
018800 77  WS-SOURCES-READ             PIC 9(01) COMP VALUE ZERO.
018900 77  WS-SOURCES-SKIPPED          PIC 9(01) COMP VALUE ZERO.
019000 
019100* RECORDS CONTRIBUTED BY EACH OF THE 5 POSSIBLE SLOTS, FOR THE
019200* PER-SOURCE COUNT DBA050 REPORTS AT END OF RUN.
019300 01  WS-SOURCE-COUNTS.
019400     05  WS-SRC-CNT-ENTRY OCCURS 5 TIMES
019500                 PIC 9(07) COMP.
019600     05  FILLER                    PIC X(01) VALUE SPACES.
019700 
019800**************************************************
019900* IN-MEMORY TEMPLATE-GROUP TABLE - SAME SHAPE AS
020000* DBA020'S, RE-EXPRESSED HERE SO THE MERGE SUMMARY
020100* PASS GROUPS THE COMBINED DETAIL FILE THE SAME WAY
020200* A SINGLE-NIGHT RUN GROUPS ITS OWN.
020300**************************************************
020400 01  WS-GROUP-TABLE.
020500     05  WS-GRP-ENTRY OCCURS 2000 TIMES
020600                 INDEXED BY WS-GRP-NDX.
020700         10  WS-GRP-TEMPLATE        PIC X(512).
020800         10  WS-GRP-SQL-TYPE        PIC X(07).
020900         10  WS-GRP-COUNT           PIC 9(09) COMP.
021000         10  WS-GRP-TIME-SUM        PIC 9(09)V9(06) COMP.
021100         10  WS-GRP-TABLE-COUNT     PIC 9(02) COMP.
021200         10  WS-GRP-TABLES-USED OCCURS 10 TIMES
021300                                       PIC X(32).
021400* FIRST-CHARACTER QUICK-REJECT VIEW - SEE DBA020 CHANGE LOG
021500* 21/02/07 FOR WHY THIS IS HERE.
021600 01  WS-GRP-TEMPLATE-CHAR-VIEW REDEFINES WS-GROUP-TABLE.
021700     05  WS-GTC-ENTRY OCCURS 2000 TIMES.
021800             10  WS-GTC-CHAR OCCURS 512 TIMES
021900                     PIC X(01).
022000* FLAT VIEW OF ONE ENTRY'S TABLES-USED SLOTS, SO A NEW GROUP
022100* CAN BE SPACE-FILLED IN ONE MOVE INSTEAD OF A TEN-TIME LOOP.
022200* FILLER IS 533 BYTES - TEMPLATE(512) + SQL-TYPE(7) +
022300* COUNT COMP(4) + TIME-SUM COMP(8) + TABLE-COUNT COMP(2) -
022400* TO LINE THE FLAT FIELD UP WITH WS-GRP-TABLES-USED.
022500 01  WS-GRP-TABLES-FLAT-VIEW REDEFINES WS-GROUP-TABLE.
022600     05  WS-GTF-ENTRY OCCURS 2000 TIMES.
022700             10  FILLER                 PIC X(533).
022800             10  WS-GTF-TABLES-FLAT     PIC X(320).
022900 
023000 77  WS-GRP-COUNT-TOTAL          PIC 9(04) COMP VALUE ZERO.
023100 77  WS-GRP-CURRENT              PIC 9(04) COMP VALUE ZERO.
023200 77  WS-GRP-I                    PIC 9(04) COMP VALUE ZERO.
023300 77  WS-GRP-J                    PIC 9(04) COMP VALUE ZERO.
023400* HOLDS WS-GRP-TABLE-COUNT OF THE CURRENT GROUP WHILE A MERGE
023500* OR SORT IS IN PROGRESS, SO THE LOOP BOUNDS BELOW DO NOT HAVE
023600* TO RE-SUBSCRIPT THE TABLE ON EVERY PASS.
023700 77  WS-GRP-CUR-TBLCNT           PIC 9(02) COMP VALUE ZERO.
023800 77  WS-GRP-J-NEXT               PIC 9(04) COMP VALUE ZERO.
023900 01  WS-GRP-SWAP-HOLD.
024000     05  WS-GSH-TEXT                PIC X(32).
024100* FIRST-CHARACTER QUICK-REJECT VIEW, SAME IDEA AS THE TEMPLATE
024200* VIEW ABOVE, USED WHILE THE TABLES-USED UNION IS BEING MERGED.
024300 01  WS-GSH-CHAR-VIEW REDEFINES WS-GRP-SWAP-HOLD.
024400     05  WS-GSH-FIRST-CHAR          PIC X(01).
024500     05  FILLER                    PIC X(31).
024600 
024700* SOURCE-TABLE MERGE WORK FIELDS - USED WHILE FOLDING ONE
024800* DETAIL RECORD'S TABLES-USED LIST INTO THE GROUP'S UNION.
024900 01  WS-MERGE-DUP-SW             PIC X(01).
025000         88  WS-MERGE-DUPLICATE              VALUE "Y".
025100         88  WS-MERGE-NOT-DUPLICATE          VALUE "N".
025200 
025300 COPY WSDBWRK.
025400* SQW- FIELDS SHARED BY THE 8100/8200 COPY MEMBERS BELOW.
025500 
025600 PROCEDURE DIVISION.
025700 
025800 AA010-MERGE-AND-SUMMARIZE SECTION.
025900* TOP OF THE MERGE RUN - OPEN UP, READ AND VALIDATE THE CONTROL
026000* CARD, CONCATENATE EVERY SOURCE ON TO MRGDTL, REJECT A MERGE
026100* THAT PRODUCED NOTHING, BUILD THE MERGED SUMMARY AND REPORT
026200* THE CONTROL TOTALS.
026300     PERFORM ZZ900-OPEN-FILES THRU ZZ900-EXIT.
026400     PERFORM AA011-READ-MERGE-CTL THRU AA011-EXIT.
026500     PERFORM AA020-CONCATENATE-SOURCES THRU AA020-EXIT.
026600     IF WS-QUERIES-READ = 0
026700             MOVE 205 TO WS-ERROR-CODE
026800             MOVE "COMBINED RECORD COUNT FROM ALL SOURCES IS ZERO"
026900                     TO WS-ERROR-TEXT
027000             PERFORM ZZ990-ABEND THRU ZZ990-EXIT
027100     END-IF.
027200     PERFORM AA030-BUILD-MERGED-SUMMARY THRU AA030-EXIT.
027300     PERFORM AA040-REPORT-TOTALS THRU AA040-EXIT.
027400     PERFORM ZZ910-CLOSE-FILES THRU ZZ910-EXIT.
027500     STOP RUN.
027600 AA010-EXIT.
027700     EXIT.
027800 
027900 AA011-READ-MERGE-CTL SECTION.
028000* ONE CONTROL CARD PER RUN - SOURCE COUNT MUST BE 2 THRU 5 AND
028100* THE TARGET MUST NOT ALREADY EXIST, PER THE MERGE RULE.
028200     READ CTL-FILE
028300             AT END
028400                     MOVE 201 TO WS-ERROR-CODE
028500                     MOVE "MERGE CONTROL CARD MISSING/UNREADABLE"
028600                             TO WS-ERROR-TEXT
028700                     PERFORM ZZ990-ABEND THRU ZZ990-EXIT
028800     END-READ.
028900     IF CTL-SOURCE-COUNT < 2
029000             MOVE 202 TO WS-ERROR-CODE
029100             MOVE "AT LEAST 2 SOURCE FILES ARE REQUIRED"
029200                     TO WS-ERROR-TEXT
029300             PERFORM ZZ990-ABEND THRU ZZ990-EXIT
029400     END-IF.
029500     IF CTL-SOURCE-COUNT > 5
029600             MOVE 203 TO WS-ERROR-CODE
029700             MOVE "A MAXIMUM OF 5 SOURCE FILES IS SUPPORTED"
029800                     TO WS-ERROR-TEXT
029900             PERFORM ZZ990-ABEND THRU ZZ990-EXIT
030000     END-IF.
030100     IF CTL-TARGET-EXISTS
030200             MOVE 204 TO WS-ERROR-CODE
030300             MOVE "MERGE TARGET DATASET ALREADY EXISTS"
030400                     TO WS-ERROR-TEXT
030500             PERFORM ZZ990-ABEND THRU ZZ990-EXIT
030600     END-IF.
030700     CLOSE CTL-FILE.
030800 AA011-EXIT.
030900     EXIT.
031000 
031100 AA020-CONCATENATE-SOURCES SECTION.
031200* DRAIN EACH ACTIVE SLOT ON TO MRGDTL, IN SLOT ORDER, PER THE
031300* "CONCATENATE ALL RECORDS IN FILE ORDER" MERGE RULE.
031400     PERFORM ZZ700-COPY-ONE-SOURCE THRU ZZ700-EXIT
031500             VARYING WS-SOURCE-NDX FROM 1 BY 1
031600                UNTIL WS-SOURCE-NDX > CTL-SOURCE-COUNT.
031700 AA020-EXIT.
031800     EXIT.
031900 
032000 AA030-BUILD-MERGED-SUMMARY SECTION.
032100* RE-OPEN THE JUST-WRITTEN MRGDTL FOR INPUT AND FOLD EVERY
032200* RECORD INTO THE TEMPLATE TABLE, THE SAME WAY DBA020 DOES
032300* OVER A SINGLE RUN - SEE DBA020 CHANGE LOG 09/03/11.
032400     PERFORM ZZ905-REOPEN-MRGDTL-FOR-READ THRU ZZ905-EXIT.
032500     PERFORM ZZ740-READ-MERGED-DETAIL THRU ZZ740-EXIT.
032600     PERFORM AA031-PROCESS-ONE-MRG-DETAIL THRU AA031-EXIT
032700             UNTIL WS-EOF-YES.
032800     PERFORM ZZ770-WRITE-SUMMARIES THRU ZZ770-EXIT.
032900 AA030-EXIT.
033000     EXIT.
033100 
033200 AA031-PROCESS-ONE-MRG-DETAIL.
033300* SAME BLANK-SQL-TEXT SKIP RULE AS DBA020 AA012.
033400     IF DTL-SQL-TEXT NOT = SPACES
033500             MOVE DTL-SQL-TEXT TO SQW-SOURCE-TEXT
033600             PERFORM 8200-NORMALIZE-SQL-TEXT THRU 8200-EXIT
033700             PERFORM ZZ750-FIND-OR-ADD-GROUP THRU ZZ750-EXIT
033800             PERFORM ZZ760-ACCUM-GROUP THRU ZZ760-EXIT
033900     END-IF.
034000     PERFORM ZZ740-READ-MERGED-DETAIL THRU ZZ740-EXIT.
034100 AA031-EXIT.
034200     EXIT.
034300 
034400 AA040-REPORT-TOTALS SECTION.
034500* RECORDS PER SOURCE, THE COMBINED QUERY COUNT AND THE
034600* TEMPLATE COUNT - PER THE ANALYSIS MERGE OUTPUT RULE.
034700     DISPLAY WS-PROG-NAME " - SOURCE FILES SPECIFIED - "
034800             CTL-SOURCE-COUNT.
034900     DISPLAY WS-PROG-NAME " - SOURCE FILES SKIPPED   - "
035000             WS-SOURCES-SKIPPED.
035100     PERFORM ZZ780-PRINT-ONE-SOURCE-COUNT THRU ZZ780-EXIT
035200             VARYING WS-SOURCE-NDX FROM 1 BY 1
035300                UNTIL WS-SOURCE-NDX > CTL-SOURCE-COUNT.
035400     DISPLAY WS-PROG-NAME " - COMBINED QUERIES READ  - "
035500             WS-QUERIES-READ.
035600     DISPLAY WS-PROG-NAME " - TEMPLATES WRITTEN      - "
035700             WS-TEMPLATES-WRITTEN.
035800     IF DBA-TEST-MODE-ON
035900             DISPLAY WS-PROG-NAME
036000                     " - TEST MODE - NO OUTPUT WRITTEN"
036100     END-IF.
036200 AA040-EXIT.
036300     EXIT.
036400 
036500 ZZ700-COPY-ONE-SOURCE SECTION.
036600* DISPATCH TO THE FIXED PARAGRAPH FOR THE CURRENT SLOT - EACH
036700* SLOT NEEDS ITS OWN OPEN/READ/CLOSE, THERE IS NO RUNTIME-
036800* VARIABLE FILE NAME IN THIS DIALECT.
036900     EVALUATE WS-SOURCE-NDX
037000             WHEN 1
037100                     PERFORM ZZ701-COPY-SRC1 THRU ZZ701-EXIT
037200             WHEN 2
037300                     PERFORM ZZ702-COPY-SRC2 THRU ZZ702-EXIT
037400             WHEN 3
037500                     PERFORM ZZ703-COPY-SRC3 THRU ZZ703-EXIT
037600             WHEN 4
037700                     PERFORM ZZ704-COPY-SRC4 THRU ZZ704-EXIT
037800             WHEN 5
037900                     PERFORM ZZ705-COPY-SRC5 THRU ZZ705-EXIT
038000     END-EVALUATE.
038100 ZZ700-EXIT.
038200     EXIT.
038300 
038400 ZZ701-COPY-SRC1.
038500     OPEN INPUT MRGSRC1-FILE.
038600     IF MRGSRC1-STATUS NOT = "00"
038700             DISPLAY WS-PROG-NAME " - SOURCE 1 UNREADABLE - "
038800                     MRGSRC1-STATUS " - SKIPPED"
038900             ADD 1 TO WS-SOURCES-SKIPPED
039000     ELSE
039100             ADD 1 TO WS-SOURCES-READ
039200             SET WS-EOF-NO TO TRUE
039300             PERFORM ZZ711-READ-SRC1 THRU ZZ711-EXIT
039400             PERFORM ZZ721-SRC1-DETAIL THRU ZZ721-EXIT
039500                     UNTIL WS-EOF-YES
039600             CLOSE MRGSRC1-FILE
039700     END-IF.
039800 ZZ701-EXIT.
039900     EXIT.
040000 
040100 ZZ711-READ-SRC1.
040200     READ MRGSRC1-FILE INTO SRC-RECORD
040300             AT END SET WS-EOF-YES TO TRUE
040400     END-READ.
040500 ZZ711-EXIT.
040600     EXIT.
040700 
040800 ZZ721-SRC1-DETAIL.
040900     PERFORM ZZ730-EMIT-MERGED-DETAIL THRU ZZ730-EXIT.
041000     PERFORM ZZ711-READ-SRC1 THRU ZZ711-EXIT.
041100 ZZ721-EXIT.
041200     EXIT.
041300 
041400 ZZ702-COPY-SRC2.
041500     OPEN INPUT MRGSRC2-FILE.
041600     IF MRGSRC2-STATUS NOT = "00"
041700             DISPLAY WS-PROG-NAME " - SOURCE 2 UNREADABLE - "
041800                     MRGSRC2-STATUS " - SKIPPED"
041900             ADD 1 TO WS-SOURCES-SKIPPED
042000     ELSE
042100             ADD 1 TO WS-SOURCES-READ
042200             SET WS-EOF-NO TO TRUE
042300             PERFORM ZZ712-READ-SRC2 THRU ZZ712-EXIT
042400             PERFORM ZZ722-SRC2-DETAIL THRU ZZ722-EXIT
042500                     UNTIL WS-EOF-YES
042600             CLOSE MRGSRC2-FILE
042700     END-IF.
042800 ZZ702-EXIT.
042900     EXIT.
043000 
043100 ZZ712-READ-SRC2.
043200     READ MRGSRC2-FILE INTO SRC-RECORD
043300             AT END SET WS-EOF-YES TO TRUE
043400     END-READ.
043500 ZZ712-EXIT.
043600     EXIT.
043700 
043800 ZZ722-SRC2-DETAIL.
043900     PERFORM ZZ730-EMIT-MERGED-DETAIL THRU ZZ730-EXIT.
044000     PERFORM ZZ712-READ-SRC2 THRU ZZ712-EXIT.
044100 ZZ722-EXIT.
044200     EXIT.
044300 
044400 ZZ703-COPY-SRC3.
044500     OPEN INPUT MRGSRC3-FILE.
044600     IF MRGSRC3-STATUS NOT = "00"
044700             DISPLAY WS-PROG-NAME " - SOURCE 3 UNREADABLE - "
044800                     MRGSRC3-STATUS " - SKIPPED"
044900             ADD 1 TO WS-SOURCES-SKIPPED
045000     ELSE
045100             ADD 1 TO WS-SOURCES-READ
045200             SET WS-EOF-NO TO TRUE
045300             PERFORM ZZ713-READ-SRC3 THRU ZZ713-EXIT
045400             PERFORM ZZ723-SRC3-DETAIL THRU ZZ723-EXIT
045500                     UNTIL WS-EOF-YES
045600             CLOSE MRGSRC3-FILE
045700     END-IF.
045800 ZZ703-EXIT.
045900     EXIT.
046000 
046100 ZZ713-READ-SRC3.
046200     READ MRGSRC3-FILE INTO SRC-RECORD
046300             AT END SET WS-EOF-YES TO TRUE
046400     END-READ.
046500 ZZ713-EXIT.
046600     EXIT.
046700 
046800 ZZ723-SRC3-DETAIL.
046900     PERFORM ZZ730-EMIT-MERGED-DETAIL THRU ZZ730-EXIT.
047000     PERFORM ZZ713-READ-SRC3 THRU ZZ713-EXIT.
047100 ZZ723-EXIT.
047200     EXIT.
047300 
047400 ZZ704-COPY-SRC4.
047500     OPEN INPUT MRGSRC4-FILE.
047600     IF MRGSRC4-STATUS NOT = "00"
047700             DISPLAY WS-PROG-NAME " - SOURCE 4 UNREADABLE - "
047800                     MRGSRC4-STATUS " - SKIPPED"
047900             ADD 1 TO WS-SOURCES-SKIPPED
048000     ELSE
048100             ADD 1 TO WS-SOURCES-READ
048200             SET WS-EOF-NO TO TRUE
048300             PERFORM ZZ714-READ-SRC4 THRU ZZ714-EXIT
048400             PERFORM ZZ724-SRC4-DETAIL THRU ZZ724-EXIT
048500                     UNTIL WS-EOF-YES
048600             CLOSE MRGSRC4-FILE
048700     END-IF.
048800 ZZ704-EXIT.
048900     EXIT.
049000 
049100 ZZ714-READ-SRC4.
049200     READ MRGSRC4-FILE INTO SRC-RECORD
049300             AT END SET WS-EOF-YES TO TRUE
049400     END-READ.
049500 ZZ714-EXIT.
049600     EXIT.
049700 
049800 ZZ724-SRC4-DETAIL.
049900     PERFORM ZZ730-EMIT-MERGED-DETAIL THRU ZZ730-EXIT.
050000     PERFORM ZZ714-READ-SRC4 THRU ZZ714-EXIT.
050100 ZZ724-EXIT.
050200     EXIT.
050300 
050400 ZZ705-COPY-SRC5.
050500     OPEN INPUT MRGSRC5-FILE.
050600     IF MRGSRC5-STATUS NOT = "00"
050700             DISPLAY WS-PROG-NAME " - SOURCE 5 UNREADABLE - "
050800                     MRGSRC5-STATUS " - SKIPPED"
050900             ADD 1 TO WS-SOURCES-SKIPPED
051000     ELSE
051100             ADD 1 TO WS-SOURCES-READ
051200             SET WS-EOF-NO TO TRUE
051300             PERFORM ZZ715-READ-SRC5 THRU ZZ715-EXIT
051400             PERFORM ZZ725-SRC5-DETAIL THRU ZZ725-EXIT
051500                     UNTIL WS-EOF-YES
051600             CLOSE MRGSRC5-FILE
051700     END-IF.
051800 ZZ705-EXIT.
051900     EXIT.
052000 
052100 ZZ715-READ-SRC5.
052200     READ MRGSRC5-FILE INTO SRC-RECORD
052300             AT END SET WS-EOF-YES TO TRUE
052400     END-READ.
052500 ZZ715-EXIT.
052600     EXIT.
052700 
052800 ZZ725-SRC5-DETAIL.
052900     PERFORM ZZ730-EMIT-MERGED-DETAIL THRU ZZ730-EXIT.
053000     PERFORM ZZ715-READ-SRC5 THRU ZZ715-EXIT.
053100 ZZ725-EXIT.
053200     EXIT.
053300 
053400 ZZ730-EMIT-MERGED-DETAIL.
053500* SRC-RECORD AND DTL-RECORD ARE THE SAME WSDBDTL LAYOUT UNDER
053600* TWO DIFFERENT PREFIXES, SO ONE GROUP MOVE COPIES EVERY FIELD
053700* CORRECTLY - UNLIKE A MOVE ACROSS TWO DIFFERING USAGE CLAUSES,
053800* A GROUP MOVE BETWEEN TWO IDENTICAL LAYOUTS IS SAFE.
053900     MOVE SRC-RECORD TO DTL-RECORD.
054000     IF DBA-TEST-MODE-OFF
054100             WRITE DTL-RECORD
054200             IF DTL-FILE-STATUS NOT = "00"
054300                     MOVE 206 TO WS-ERROR-CODE
054400                     MOVE "WRITE FAILED ON MERGED-DETAIL FILE"
054500                             TO WS-ERROR-TEXT
054600                     PERFORM ZZ990-ABEND THRU ZZ990-EXIT
054700             END-IF
054800     END-IF.
054900     ADD 1 TO WS-QUERIES-READ.
055000     ADD 1 TO WS-SRC-CNT-ENTRY (WS-SOURCE-NDX).
055100 ZZ730-EXIT.
055200     EXIT.
055300 
055400 ZZ740-READ-MERGED-DETAIL SECTION.
055500     READ DTL-FILE
055600             AT END
055700                     SET WS-EOF-YES TO TRUE
055800     END-READ.
055900 ZZ740-EXIT.
056000     EXIT.
056100 
056200 ZZ750-FIND-OR-ADD-GROUP SECTION.
056300* SAME LOOKUP AS DBA020 ZZ110 - LOOK FOR AN EXISTING GROUP
056400* WHOSE TEMPLATE MATCHES THE ONE JUST NORMALIZED, ELSE OPEN A
056500* NEW SLOT.
056600     SET WS-GRP-FOUND-NO TO TRUE.
056700     PERFORM ZZ751-TEST-ONE-GROUP THRU ZZ751-EXIT
056800             VARYING WS-GRP-I FROM 1 BY 1
056900                UNTIL WS-GRP-I > WS-GRP-COUNT-TOTAL
057000                   OR WS-GRP-FOUND-YES.
057100     IF WS-GRP-FOUND-NO
057200             IF WS-GRP-COUNT-TOTAL >= 2000
057300                     MOVE 208 TO WS-ERROR-CODE
057400                     MOVE "TEMPLATE TABLE FULL - 2000 ENTRIES"
057500                             TO WS-ERROR-TEXT
057600                     PERFORM ZZ990-ABEND THRU ZZ990-EXIT
057700             END-IF
057800             ADD 1 TO WS-GRP-COUNT-TOTAL
057900             MOVE WS-GRP-COUNT-TOTAL TO WS-GRP-CURRENT
058000             PERFORM ZZ752-INIT-NEW-GROUP THRU ZZ752-EXIT
058100     END-IF.
058200 ZZ750-EXIT.
058300     EXIT.
058400 
058500 ZZ751-TEST-ONE-GROUP.
058600     IF WS-GTC-CHAR (WS-GRP-I 1) = SQW-RESULT-TEXT (1:1)
058700             IF WS-GRP-TEMPLATE (WS-GRP-I) = SQW-RESULT-TEXT
058800                     SET WS-GRP-FOUND-YES TO TRUE
058900                     MOVE WS-GRP-I TO WS-GRP-CURRENT
059000             END-IF
059100     END-IF.
059200 ZZ751-EXIT.
059300     EXIT.
059400 
059500 ZZ752-INIT-NEW-GROUP.
059600     MOVE SPACES TO WS-GRP-TEMPLATE (WS-GRP-CURRENT).
059700     MOVE SQW-RESULT-TEXT TO WS-GRP-TEMPLATE (WS-GRP-CURRENT).
059800     MOVE SPACES TO WS-GRP-SQL-TYPE (WS-GRP-CURRENT).
059900     MOVE 0 TO WS-GRP-COUNT (WS-GRP-CURRENT).
060000     MOVE 0 TO WS-GRP-TIME-SUM (WS-GRP-CURRENT).
060100     MOVE 0 TO WS-GRP-TABLE-COUNT (WS-GRP-CURRENT).
060200     MOVE SPACES TO WS-GTF-TABLES-FLAT (WS-GRP-CURRENT).
060300 ZZ752-EXIT.
060400     EXIT.
060500 
060600 ZZ760-ACCUM-GROUP SECTION.
060700* SAME FOLD AS DBA020 ZZ120 - BUMP THE COUNT, ADD ON THE QUERY
060800* TIME AND MERGE THE DETAIL'S TABLES-USED INTO THE GROUP UNION.
060900     ADD 1 TO WS-GRP-COUNT (WS-GRP-CURRENT).
061000     ADD DTL-QUERY-TIME TO WS-GRP-TIME-SUM (WS-GRP-CURRENT).
061100     PERFORM ZZ761-MERGE-ONE-TABLE THRU ZZ761-EXIT
061200             VARYING WS-GRP-J FROM 1 BY 1
061300                UNTIL WS-GRP-J > DTL-TABLE-COUNT.
061400 ZZ760-EXIT.
061500     EXIT.
061600 
061700 ZZ761-MERGE-ONE-TABLE.
061800     IF DTL-TABLES-USED (WS-GRP-J) NOT = SPACES
061900             MOVE WS-GRP-TABLE-COUNT (WS-GRP-CURRENT)
062000                     TO WS-GRP-CUR-TBLCNT
062100             SET WS-MERGE-NOT-DUPLICATE TO TRUE
062200             PERFORM ZZ762-CHECK-EXISTING-TABLE THRU ZZ762-EXIT
062300                     VARYING WS-GRP-I FROM 1 BY 1
062400                        UNTIL WS-GRP-I > WS-GRP-CUR-TBLCNT
062500                           OR WS-MERGE-DUPLICATE
062600             IF WS-MERGE-NOT-DUPLICATE
062700                   AND WS-GRP-CUR-TBLCNT < 10
062800                     ADD 1 TO WS-GRP-TABLE-COUNT (WS-GRP-CURRENT)
062900                     MOVE WS-GRP-TABLE-COUNT (WS-GRP-CURRENT)
063000                             TO WS-GRP-CUR-TBLCNT
063100                     MOVE DTL-TABLES-USED (WS-GRP-J)
063200                         TO WS-GRP-TABLES-USED
063300                               (WS-GRP-CURRENT, WS-GRP-CUR-TBLCNT)
063400             END-IF
063500     END-IF.
063600 ZZ761-EXIT.
063700     EXIT.
063800 
063900 ZZ762-CHECK-EXISTING-TABLE.
064000     IF WS-GRP-TABLES-USED (WS-GRP-CURRENT, WS-GRP-I)
064100           = DTL-TABLES-USED (WS-GRP-J)
064200             SET WS-MERGE-DUPLICATE TO TRUE
064300     END-IF.
064400 ZZ762-EXIT.
064500     EXIT.
064600 
064700 ZZ770-WRITE-SUMMARIES SECTION.
064800* ONE SUMMARY RECORD PER GROUP, SAME ORDER RULE AS DBA020
064900* ZZ200 - FIRST SEEN, FIRST WRITTEN.
065000     PERFORM ZZ771-FORMAT-SUMMARY-RECORD THRU ZZ771-EXIT
065100             VARYING WS-GRP-CURRENT FROM 1 BY 1
065200                UNTIL WS-GRP-CURRENT > WS-GRP-COUNT-TOTAL.
065300 ZZ770-EXIT.
065400     EXIT.
065500 
065600 ZZ771-FORMAT-SUMMARY-RECORD.
065700     MOVE WS-GRP-TEMPLATE (WS-GRP-CURRENT) TO SQW-SOURCE-TEXT.
065800     PERFORM 8100-CLASSIFY-SQL-TYPE THRU 8100-EXIT.
065900     PERFORM ZZ773-SORT-GROUP-TABLES THRU ZZ773-EXIT.
066000     MOVE SPACES TO SUM-RECORD.
066100     MOVE WS-GRP-TEMPLATE (WS-GRP-CURRENT) TO SUM-TEMPLATE.
066200     MOVE SQW-SQL-TYPE-OUT TO SUM-SQL-TYPE.
066300     MOVE WS-GRP-COUNT (WS-GRP-CURRENT) TO SUM-OCCUR-COUNT.
066400* AVG-QUERY-TIME = TIME-SUM / COUNT, ROUNDED HALF-UP TO 4
066500* DECIMALS - SEE THE AVERAGES-AND-ROUNDING RULE.
066600     COMPUTE SUM-AVG-QUERY-TIME ROUNDED =
066700             WS-GRP-TIME-SUM (WS-GRP-CURRENT) /
066800             WS-GRP-COUNT (WS-GRP-CURRENT).
066900     MOVE WS-GRP-TABLE-COUNT (WS-GRP-CURRENT) TO SUM-TABLE-COUNT.
067000     MOVE WS-GRP-TABLE-COUNT (WS-GRP-CURRENT)
067100             TO WS-GRP-CUR-TBLCNT.
067200     PERFORM ZZ772-COPY-ONE-TABLE-NAME THRU ZZ772-EXIT
067300             VARYING WS-GRP-J FROM 1 BY 1
067400                UNTIL WS-GRP-J > WS-GRP-CUR-TBLCNT.
067500     IF DBA-TEST-MODE-OFF
067600             WRITE SUM-RECORD
067700             IF SUM-FILE-STATUS NOT = "00"
067800                     MOVE 207 TO WS-ERROR-CODE
067900                     MOVE "WRITE FAILED ON MERGED-SUMMARY FILE"
068000                             TO WS-ERROR-TEXT
068100                     PERFORM ZZ990-ABEND THRU ZZ990-EXIT
068200             END-IF
068300     END-IF.
068400     ADD 1 TO WS-TEMPLATES-WRITTEN.
068500 ZZ771-EXIT.
068600     EXIT.
068700 
068800 ZZ772-COPY-ONE-TABLE-NAME.
068900     MOVE WS-GRP-TABLES-USED (WS-GRP-CURRENT, WS-GRP-J)
069000             TO SUM-TABLES-USED (WS-GRP-J).
069100 ZZ772-EXIT.
069200     EXIT.
069300 
069400 ZZ773-SORT-GROUP-TABLES.
069500* SAME SMALL BUBBLE SORT AS DBA020 ZZ220 - AT MOST 10 ENTRIES,
069600* NO SORT FILE NEEDED.
069700     MOVE WS-GRP-TABLE-COUNT (WS-GRP-CURRENT)
069800             TO WS-GRP-CUR-TBLCNT.
069900     IF WS-GRP-CUR-TBLCNT > 1
070000             PERFORM ZZ774-OUTER-PASS THRU ZZ774-EXIT
070100                     VARYING WS-GRP-I FROM 1 BY 1
070200                        UNTIL WS-GRP-I >= WS-GRP-CUR-TBLCNT
070300     END-IF.
070400 ZZ773-EXIT.
070500     EXIT.
070600 
070700 ZZ774-OUTER-PASS.
070800     PERFORM ZZ775-INNER-COMPARE THRU ZZ775-EXIT
070900             VARYING WS-GRP-J FROM 1 BY 1
071000                UNTIL WS-GRP-J > WS-GRP-CUR-TBLCNT - WS-GRP-I.
071100 ZZ774-EXIT.
071200     EXIT.
071300 
071400 ZZ775-INNER-COMPARE.
071500     ADD 1 TO WS-GRP-J GIVING WS-GRP-J-NEXT.
071600     IF WS-GRP-TABLES-USED (WS-GRP-CURRENT, WS-GRP-J)
071700           > WS-GRP-TABLES-USED
071800                (WS-GRP-CURRENT, WS-GRP-J-NEXT)
071900             MOVE WS-GRP-TABLES-USED (WS-GRP-CURRENT, WS-GRP-J)
072000                     TO WS-GRP-SWAP-HOLD
072100             MOVE WS-GRP-TABLES-USED
072200                      (WS-GRP-CURRENT, WS-GRP-J-NEXT)
072300                     TO WS-GRP-TABLES-USED
072400                           (WS-GRP-CURRENT, WS-GRP-J)
072500             MOVE WS-GRP-SWAP-HOLD
072600                     TO WS-GRP-TABLES-USED
072700                           (WS-GRP-CURRENT, WS-GRP-J-NEXT)
072800     END-IF.
072900 ZZ775-EXIT.
073000     EXIT.
073100 
073200 ZZ780-PRINT-ONE-SOURCE-COUNT.
073300     DISPLAY WS-PROG-NAME " -   SOURCE " WS-SOURCE-NDX
073400             " RECORDS - " WS-SRC-CNT-ENTRY (WS-SOURCE-NDX).
073500 ZZ780-EXIT.
073600     EXIT.
073700 
073800 ZZ900-OPEN-FILES SECTION.
073900     MOVE ZERO TO WS-QUERIES-READ.
074000     MOVE ZERO TO WS-TEMPLATES-WRITTEN.
074100     MOVE ZERO TO WS-GRP-COUNT-TOTAL.
074200     MOVE ZERO TO WS-SOURCES-READ.
074300     MOVE ZERO TO WS-SOURCES-SKIPPED.
074400     OPEN INPUT CTL-FILE.
074500     IF CTL-FILE-STATUS NOT = "00"
074600             MOVE 101 TO WS-ERROR-CODE
074700             MOVE "UNABLE TO OPEN MRGCTL CONTROL FILE"
074800                     TO WS-ERROR-TEXT
074900             PERFORM ZZ990-ABEND THRU ZZ990-EXIT
075000     END-IF.
075100     OPEN OUTPUT DTL-FILE.
075200     IF DTL-FILE-STATUS NOT = "00"
075300             MOVE 102 TO WS-ERROR-CODE
075400             MOVE "UNABLE TO OPEN MRGDTL OUTPUT FILE"
075500                     TO WS-ERROR-TEXT
075600             PERFORM ZZ990-ABEND THRU ZZ990-EXIT
075700     END-IF.
075800     OPEN OUTPUT SUM-FILE.
075900     IF SUM-FILE-STATUS NOT = "00"
076000             MOVE 103 TO WS-ERROR-CODE
076100             MOVE "UNABLE TO OPEN MRGSUM OUTPUT FILE"
076200                     TO WS-ERROR-TEXT
076300             PERFORM ZZ990-ABEND THRU ZZ990-EXIT
076400     END-IF.
076500 ZZ900-EXIT.
076600     EXIT.
076700 
076800 ZZ905-REOPEN-MRGDTL-FOR-READ SECTION.
076900* SWITCH MRGDTL FROM OUTPUT TO INPUT BETWEEN THE CONCATENATE
077000* STEP AND THE SUMMARY PASS - NOTHING ELSE TOUCHES IT MEANTIME.
077100     CLOSE DTL-FILE.
077200     SET WS-EOF-NO TO TRUE.
077300     OPEN INPUT DTL-FILE.
077400     IF DTL-FILE-STATUS NOT = "00"
077500             MOVE 104 TO WS-ERROR-CODE
077600             MOVE "UNABLE TO RE-OPEN MRGDTL FOR THE SUMMARY PASS"
077700                     TO WS-ERROR-TEXT
077800             PERFORM ZZ990-ABEND THRU ZZ990-EXIT
077900     END-IF.
078000 ZZ905-EXIT.
078100     EXIT.
078200 
078300 ZZ910-CLOSE-FILES SECTION.
078400     CLOSE DTL-FILE.
078500     CLOSE SUM-FILE.
078600 ZZ910-EXIT.
078700     EXIT.
078800 
078900 ZZ990-ABEND SECTION.
079000* COMMON ABEND EXIT - LOG THE REASON AND STOP WITH A NON-
079100* ZERO RETURN CODE SO THE JOB SCHEDULER FLAGS THE RUN.
079200     DISPLAY WS-PROG-NAME " ABEND " WS-ERROR-CODE " "
079300             WS-ERROR-TEXT.
079400     MOVE 16 TO RETURN-CODE.
079500     STOP RUN.
079600 ZZ990-EXIT.
079700     EXIT.
079800 
079900* SHARED SQL-TEXT WORKING PARAGRAPHS - SEE SQNORM.cob/SQCLS.cob.
080000     COPY SQNORM.
080100     COPY SQCLS.
