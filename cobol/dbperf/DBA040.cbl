000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DBA040.
000300 AUTHOR.        R J PEARCE.
000400 INSTALLATION.  MERIDIAN DATA SERVICES, INC.
000500 DATE-WRITTEN.  14/09/90.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900* DBA040 - RAW-QUERY FILTER/SORT LISTING.
001000*
001100* READS A ONE-CARD FILTER SPECIFICATION, APPLIES IT AGAINST
001200* THE PARSED-DETAIL FILE, SORTS THE SURVIVORS BY QUERY TIME
001300* DESCENDING AND LISTS THEM. WRITTEN FOR THE DBA GROUP SO THEY
001400* CAN PULL A SLICE OF A SLOW-LOG RUN (ONE USER, ONE TABLE, ONE
001500* STATEMENT TYPE, A TIME FLOOR) WITHOUT WADING THROUGH THE
001600* WHOLE PARSED-DETAIL FILE BY EYE.
001700*
001800* INPUT  - PARSDTL, THE PARSED-DETAIL FILE.
001900*          RAWQCTL, THE ONE-CARD FILTER SPECIFICATION.
002000* OUTPUT - RAWQRPT, THE FILTERED/SORTED LISTING.
002100*
002200* CHANGES -
002300* 14/09/90 RJP - 1.0.00 CREATED. OPS HAD BEEN ASKING FOR A WAY
002400*                TO PULL JUST ONE USER OR TABLE OUT OF A
002500*                PARSED-DETAIL RUN WITHOUT A ONE-OFF PROGRAM
002600*                EVERY TIME.
002700* 02/11/91 RJP - 1.0.01 ADDED THE SEARCH-TEXT FILTER - THE
002800*                DBA GROUP WANTED TO FIND EVERY QUERY TOUCHING
002900*                A GIVEN COLUMN NAME, NOT JUST A TABLE.
003000* 19/11/98 TKO - Y2K REVIEW - NO DATE FIELDS HELD IN THIS
003100*                PROGRAM - NO CHANGE REQUIRED.
003200* 09/03/11 CAW - 1.1.00 SWITCHED TO THE SHARED SQCLS AND SQFIND
003300*                MEMBERS SO THE TYPE AND SUBSTRING LOGIC MATCH
003400*                THE OTHER DBA PROGRAMS.
003500* 11/06/14 MFS - 1.1.01 SELECTED-QUERY TABLE RAISED 2000 TO
003600*                5000 - A WIDE-OPEN FILTER ON A BUSY SCHEMA
003700*                WAS OVERFLOWING THE OLD SIZE.
003800*
003900 ENVIRONMENT DIVISION.
004000* COMMON CONFIGURATION / SPECIAL-NAMES - SEE COPYBOOK.
004100     COPY ENVDIV.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400* DETAIL INPUT - DD LITERAL PARSDTL, WRITTEN EARLIER BY DBA010.
004500     COPY SELDTL REPLACING ==DTL-DDNAME== BY "PARSDTL".
004600* ONE-CARD FILTER SPECIFICATION - DD LITERAL RAWQCTL.
004700     SELECT CTL-FILE ASSIGN TO "RAWQCTL"
004800             ORGANIZATION IS LINE SEQUENTIAL
004900             FILE STATUS  IS CTL-FILE-STATUS.
005000* FILTERED/SORTED LISTING - DD LITERAL RAWQRPT.
005100     SELECT PRT-FILE ASSIGN TO "RAWQRPT"
005200             ORGANIZATION IS LINE SEQUENTIAL
005300             FILE STATUS  IS PRT-FILE-STATUS.
005400*
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  DTL-FILE
005800     LABEL RECORDS ARE STANDARD
005900                 RECORD CONTAINS 1060 CHARACTERS.
006000* PARSED-DETAIL LAYOUT - ONE COPY ONLY, REPLACING ==DTL== BY DTL.
006100     COPY WSDBDTL REPLACING ==DTL== BY DTL.
006200 
006300 FD  CTL-FILE
006400     LABEL RECORDS ARE STANDARD
006500                 RECORD CONTAINS 80 CHARACTERS.
006600* ONE-CARD FILTER SPECIFICATION - SEE AA010 FOR THE FIELD-BY-
006700* FIELD RULES APPLIED TO EACH ENTRY.
006800 01  CTL-CARD.
006900     05  CTL-MIN-TIME              PIC 9(05)V9(02).
007000*    FLOOR ON QUERY-TIME - SECONDS.SS, ZERO MEANS NO FLOOR.
007100     05  CTL-SQL-TYPE              PIC X(07).
007200*    SELECT/INSERT/UPDATE/DELETE/REPLACE/CALL/OTHER, OR SPACES
007300*    FOR ALL TYPES.
007400     05  CTL-USER-FILTER           PIC X(20).
007500*    SUBSTRING OF USER-ID, CASE-INSENSITIVE, SPACES FOR ALL.
007600     05  CTL-TABLE-FILTER          PIC X(29).
007700*    COMMA-SEPARATED LIST OF TABLE-NAME SUBSTRINGS, SPACES FOR
007800*    ALL.
007900     05  CTL-SEARCH-FILTER         PIC X(16).
008000*    SUBSTRING OF SQL-TEXT, CASE-INSENSITIVE, SPACES FOR ALL.
008100     05  FILLER                    PIC X(01).
008200 
008300 FD  PRT-FILE
008400     LABEL RECORDS ARE STANDARD
008500                 RECORD CONTAINS 132 CHARACTERS.
008600 01  PRINT-LINE.
008700     05  FILLER                    PIC X(132).
008800 WORKING-STORAGE SECTION.
008900* PROGRAM-ID LITERAL DISPLAYED ON THE JOB LOG AT END OF RUN.
009000 77  WS-PROG-NAME                PIC X(17)
009100                     VALUE "DBA040 (1.1.01)".
009200 
009300* RUN SWITCHES.
009400 01  WS-SWITCHES.
009500     05  WS-EOF-SW                  PIC X(01) VALUE "N".
009600             88  WS-EOF-YES                     VALUE "Y".
009700             88  WS-EOF-NO                      VALUE "N".
009800     05  FILLER                    PIC X(01) VALUE SPACES.
009900 
010000* FILE STATUS BYTES.
010100 01  WS-FILE-STATUSES.
010200     05  DTL-FILE-STATUS           PIC X(02) VALUE SPACES.
010300     05  CTL-FILE-STATUS           PIC X(02) VALUE SPACES.
010400     05  PRT-FILE-STATUS           PIC X(02) VALUE SPACES.
010500     05  FILLER                    PIC X(02) VALUE SPACES.
010600 
010700* ABEND MESSAGE AREA.
010800 01  WS-ERROR-AREA.
010900     05  WS-ERROR-CODE             PIC 9(03) VALUE ZERO.
011000     05  WS-ERROR-TEXT             PIC X(60) VALUE SPACES.
011100     05  FILLER                    PIC X(01) VALUE SPACES.
011200 
011300* RUN CONTROL TOTALS.
011400 77  WS-QUERIES-READ            PIC 9(09) COMP VALUE ZERO.
011500 77  WS-SELECTED-COUNT          PIC 9(05) COMP VALUE ZERO.
011600 
011700****************************************************
011800** WORKING COPY OF THE FILTER SPECIFICATION - UPPER-
011900** CASED ONCE AT READ TIME SO EVERY COMPARE LATER ON
012000** IS A STRAIGHT FIELD COMPARE, NOT A FOLD-AS-YOU-GO.
012100****************************************************
012200 01  WS-FILTER-VALUES.
012300     05  WS-FLT-MIN-TIME           PIC 9(05)V9(02) COMP.
012400     05  WS-FLT-SQL-TYPE           PIC X(07).
012500             88  WS-FLT-TYPE-ALL               VALUE SPACES.
012600     05  WS-FLT-USER               PIC X(20).
012700             88  WS-FLT-USER-NONE              VALUE SPACES.
012800     05  WS-FLT-TABLE-LIST         PIC X(30).
012900             88  WS-FLT-TABLE-NONE             VALUE SPACES.
013000     05  WS-FLT-SEARCH             PIC X(16).
013100             88  WS-FLT-SEARCH-NONE            VALUE SPACES.
013200     05  FILLER                    PIC X(01).
013300 
013400* TABLE-FILTER LIST, SPLIT OUT OF CTL-TABLE-FILTER ON COMMAS.
013500* FIVE ITEMS IS AS MANY AS ANY ANALYST HAS EVER ASKED FOR -
013600* EXTRA ITEMS BEYOND THE FIFTH ARE SILENTLY DROPPED.
013700 01  WS-FLT-TABLE-ITEMS.
013800     05  WS-FLT-TBL-ITEM OCCURS 5 TIMES
013900                     INDEXED BY WS-FTI-NDX
014000                     PIC X(30).
014100     05  FILLER                    PIC X(01).
014200 77  WS-FLT-TBL-COUNT           PIC 9(02) COMP VALUE ZERO.
014300 
014400****************************************************
014500** SELECTED-QUERY TABLE - ONE ENTRY PER SURVIVING
014600** DETAIL RECORD, JUST THE FIELDS THE LISTING PRINTS,
014700** SO THE WHOLE DETAIL RECORD (512-BYTE SQL-TEXT AND
014800** ALL) IS NOT CARRIED TWICE. SORTED DESCENDING ON
014900** WS-SEL-QUERY-TIME BY ZZ650 BEFORE THE LISTING RUNS.
015000** SEE CHANGE LOG 11/06/14 FOR THE TABLE SIZE.
015100****************************************************
015200 01  WS-SELECTED-TABLE.
015300     05  WS-SEL-ENTRY OCCURS 5000 TIMES
015400                     INDEXED BY WS-SEL-NDX.
015500             10  WS-SEL-QUERY-TIME     PIC 9(07)V9(06) COMP.
015600             10  WS-SEL-LOCK-TIME      PIC 9(07)V9(06) COMP.
015700             10  WS-SEL-ROWS-EXAM      PIC 9(09) COMP.
015800             10  WS-SEL-ROWS-SENT      PIC 9(09) COMP.
015900             10  WS-SEL-USER-ID        PIC X(32).
016000             10  WS-SEL-SCHEMA         PIC X(32).
016100             10  WS-SEL-SQL-TYPE       PIC X(07).
016200             10  WS-SEL-TEXT-SNIP      PIC X(60).
016300             10  FILLER                PIC X(01).
016400 
016500* SORT/SCAN WORK FIELDS FOR THE TABLES ABOVE.
016600 77  WS-SEL-I                   PIC 9(04) COMP VALUE ZERO.
016700 77  WS-SEL-J                   PIC 9(04) COMP VALUE ZERO.
016800 77  WS-SEL-J-NEXT              PIC 9(04) COMP VALUE ZERO.
016900 01  WS-SEL-SWAP-ENTRY.
017000     05  WS-SEL-SWAP-QUERY-TIME    PIC 9(07)V9(06) COMP.
017100     05  WS-SEL-SWAP-LOCK-TIME     PIC 9(07)V9(06) COMP.
017200     05  WS-SEL-SWAP-ROWS-EXAM     PIC 9(09) COMP.
017300     05  WS-SEL-SWAP-ROWS-SENT     PIC 9(09) COMP.
017400     05  WS-SEL-SWAP-USER-ID       PIC X(32).
017500     05  WS-SEL-SWAP-SCHEMA        PIC X(32).
017600     05  WS-SEL-SWAP-SQL-TYPE      PIC X(07).
017700     05  WS-SEL-SWAP-TEXT-SNIP     PIC X(60).
017800     05  FILLER                    PIC X(01).
017900 
018000* MATCH SWITCH SHARED BY THE FILTER TESTS.
018100 77  WS-MATCH-SW                PIC X(01) VALUE "N".
018200     88  WS-MATCH-YES                       VALUE "Y".
018300     88  WS-MATCH-NO                        VALUE "N".
018400 77  WS-TBL-LOOP-I               PIC 9(02) COMP VALUE ZERO.
018500 
018600* UPPER-CASED COPY OF THE FIELDS A FILTER IS TESTED AGAINST -
018700* SQFIND EXPECTS BOTH SIDES ALREADY CASE-FOLDED.
018800 01  WS-UC-WORK.
018900     05  WS-UC-USER-ID              PIC X(32).
019000     05  WS-UC-SQL-TEXT             PIC X(512).
019100     05  WS-UC-TABLE-NAME           PIC X(32).
019200     05  FILLER                    PIC X(01).
019300 
019400****************************************************
019500** REPORT-LINE OVERLAYS. PRINT-LINE IS A PLAIN 132-
019600** BYTE AREA IN THE FD - THE HEADER, DETAIL AND
019700** TRAILER LINES EACH LAY THEIR OWN COLUMNS OVER IT.
019800****************************************************
019900 01  WS-PL-HEADER-VIEW REDEFINES PRINT-LINE.
020000     05  PL-HDR-TEXT                PIC X(120).
020100     05  FILLER                    PIC X(12).
020200 01  WS-PL-DETAIL-VIEW REDEFINES PRINT-LINE.
020300     05  PL-DET-QUERY-TIME          PIC Z(07).9(06).
020400     05  FILLER                    PIC X(01).
020500     05  PL-DET-LOCK-TIME           PIC Z(07).9(06).
020600     05  FILLER                    PIC X(01).
020700     05  PL-DET-ROWS-EXAM           PIC Z(08)9.
020800     05  FILLER                    PIC X(01).
020900     05  PL-DET-ROWS-SENT           PIC Z(08)9.
021000     05  FILLER                    PIC X(01).
021100     05  PL-DET-USER-ID             PIC X(20).
021200     05  FILLER                    PIC X(01).
021300     05  PL-DET-SQL-TYPE            PIC X(07).
021400     05  FILLER                    PIC X(01).
021500     05  PL-DET-TEXT-SNIP           PIC X(53).
021600 01  WS-PL-TRAILER-VIEW REDEFINES PRINT-LINE.
021700     05  PL-TRL-TEXT                PIC X(28).
021800     05  PL-TRL-COUNT               PIC Z(04)9.
021900     05  FILLER                    PIC X(99).
022000 COPY WSDBWRK.
022100 
022200 PROCEDURE DIVISION.
022300 
022400 AA010-FILTER-AND-REPORT SECTION.
022500* TOP OF THE RUN - READ THE ONE FILTER CARD, SCAN THE WHOLE
022600* PARSED-DETAIL FILE KEEPING WHAT SURVIVES, SORT THE SURVIVORS
022700* AND LIST THEM.
022800     PERFORM ZZ900-OPEN-FILES THRU ZZ900-EXIT.
022900     PERFORM AA020-READ-PARM-CARD THRU AA020-EXIT.
023000     PERFORM ZZ100-READ-DETAIL THRU ZZ100-EXIT.
023100     PERFORM AA030-TEST-ONE-DETAIL THRU AA030-EXIT
023200                 UNTIL WS-EOF-YES.
023300     CLOSE DTL-FILE.
023400     PERFORM ZZ650-SORT-SELECTED THRU ZZ650-EXIT.
023500     PERFORM AA040-PRINT-LISTING THRU AA040-EXIT.
023600     CLOSE PRT-FILE.
023700     DISPLAY WS-PROG-NAME " - QUERIES READ     - "
023800                 WS-QUERIES-READ.
023900     DISPLAY WS-PROG-NAME " - QUERIES SELECTED - "
024000                 WS-SELECTED-COUNT.
024100     STOP RUN.
024200 AA010-EXIT.
024300     EXIT.
024400 
024500 AA020-READ-PARM-CARD SECTION.
024600* READ THE SINGLE FILTER CARD AND FOLD IT INTO WS-FILTER-
024700* VALUES, UPPER-CASING THE TEXT FIELDS SO SQFIND NEVER HAS TO
024800* CARE WHAT CASE THE ANALYST TYPED THE CARD IN.
024900     READ CTL-FILE
025000             AT END
025100                     MOVE 301 TO WS-ERROR-CODE
025200                     MOVE "NO RAWQCTL FILTER CARD PRESENT"
025300                             TO WS-ERROR-TEXT
025400                     PERFORM ZZ990-ABEND THRU ZZ990-EXIT
025500     END-READ.
025600* FIELD-BY-FIELD, NOT A GROUP MOVE - CTL-MIN-TIME IS ZONED ON
025700* THE CARD BUT WS-FLT-MIN-TIME IS COMP, AND A GROUP MOVE WOULD
025800* COPY THE RAW BYTES INSTEAD OF CONVERTING THEM.
025900     MOVE CTL-MIN-TIME     TO WS-FLT-MIN-TIME.
026000     MOVE CTL-SQL-TYPE     TO WS-FLT-SQL-TYPE.
026100     MOVE CTL-USER-FILTER  TO WS-FLT-USER.
026200     MOVE CTL-TABLE-FILTER TO WS-FLT-TABLE-LIST.
026300     MOVE CTL-SEARCH-FILTER TO WS-FLT-SEARCH.
026400     INSPECT WS-FLT-SQL-TYPE CONVERTING
026500             "abcdefghijklmnopqrstuvwxyz"
026600             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026700     INSPECT WS-FLT-USER CONVERTING
026800             "abcdefghijklmnopqrstuvwxyz"
026900             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
027000     INSPECT WS-FLT-TABLE-LIST CONVERTING
027100             "abcdefghijklmnopqrstuvwxyz"
027200             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
027300     INSPECT WS-FLT-SEARCH CONVERTING
027400             "abcdefghijklmnopqrstuvwxyz"
027500             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
027600     PERFORM ZZ610-SPLIT-TABLE-LIST THRU ZZ610-EXIT.
027700 AA020-EXIT.
027800     EXIT.
027900 
028000 AA030-TEST-ONE-DETAIL SECTION.
028100* RUN THE FIVE FILTER RULES AGAINST ONE DETAIL RECORD IN THE
028200* ORDER THE FILTER-RULES BUSINESS RULE LISTS THEM - THE FIRST
028300* RULE TO FAIL STOPS THE TEST, THE CHEAPEST RULES GO FIRST.
028400     IF DTL-SQL-TEXT NOT = SPACES
028500                 ADD 1 TO WS-QUERIES-READ
028600                 PERFORM ZZ600-APPLY-FILTERS THRU ZZ600-EXIT
028700                 IF WS-MATCH-YES
028800                 PERFORM ZZ605-ADD-SELECTED THRU ZZ605-EXIT
028900                 END-IF
029000     END-IF.
029100     PERFORM ZZ100-READ-DETAIL THRU ZZ100-EXIT.
029200 AA030-EXIT.
029300     EXIT.
029400 
029500 AA040-PRINT-LISTING SECTION.
029600* HEADER, ONE DETAIL LINE PER SELECTED QUERY IN DESCENDING
029700* QUERY-TIME ORDER, THEN THE TRAILER WITH THE SELECTED COUNT.
029800     PERFORM ZZ620-PRINT-HEADER THRU ZZ620-EXIT.
029900     PERFORM ZZ630-PRINT-DETAIL-LINE THRU ZZ630-EXIT
030000             VARYING WS-SEL-NDX FROM 1 BY 1
030100                UNTIL WS-SEL-NDX > WS-SELECTED-COUNT.
030200     PERFORM ZZ640-PRINT-TRAILER THRU ZZ640-EXIT.
030300 AA040-EXIT.
030400     EXIT.
030500 
030600 ZZ100-READ-DETAIL SECTION.
030700     READ DTL-FILE
030800             AT END SET WS-EOF-YES TO TRUE
030900     END-READ.
031000 ZZ100-EXIT.
031100     EXIT.
031200 
031300 ZZ600-APPLY-FILTERS SECTION.
031400* FLOOR TEST, THEN TYPE, USER, TABLE-LIST AND SEARCH-TEXT -
031500* SEE THE FILTER-RULES BUSINESS RULE. WS-MATCH-SW COMES BACK
031600* "Y" ONLY IF EVERY SUPPLIED FILTER PASSED.
031700     SET WS-MATCH-YES TO TRUE.
031800     IF DTL-QUERY-TIME < WS-FLT-MIN-TIME
031900             SET WS-MATCH-NO TO TRUE
032000     END-IF.
032100     IF WS-MATCH-YES AND NOT WS-FLT-TYPE-ALL
032200             MOVE DTL-SQL-TEXT TO SQW-SOURCE-TEXT
032300             PERFORM 8100-CLASSIFY-SQL-TYPE THRU 8100-EXIT
032400             IF SQW-SQL-TYPE-OUT NOT = WS-FLT-SQL-TYPE
032500                     SET WS-MATCH-NO TO TRUE
032600             END-IF
032700     END-IF.
032800     IF WS-MATCH-YES AND NOT WS-FLT-USER-NONE
032900             PERFORM ZZ601-TEST-USER-FILTER THRU ZZ601-EXIT
033000     END-IF.
033100     IF WS-MATCH-YES AND NOT WS-FLT-TABLE-NONE
033200             PERFORM ZZ615-TABLE-FILTER-MATCH THRU ZZ615-EXIT
033300     END-IF.
033400     IF WS-MATCH-YES AND NOT WS-FLT-SEARCH-NONE
033500             PERFORM ZZ602-TEST-SEARCH-FILTER THRU ZZ602-EXIT
033600     END-IF.
033700 ZZ600-EXIT.
033800     EXIT.
033900 
034000 ZZ601-TEST-USER-FILTER SECTION.
034100     MOVE DTL-USER-ID TO WS-UC-USER-ID.
034200     INSPECT WS-UC-USER-ID CONVERTING
034300             "abcdefghijklmnopqrstuvwxyz"
034400             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
034500     MOVE WS-UC-USER-ID       TO SQW-FIND-TARGET.
034600     MOVE 32                  TO SQW-FIND-TARGET-LEN.
034700     MOVE WS-FLT-USER         TO SQW-FIND-PATTERN.
034800     MOVE 20                  TO SQW-FIND-PATTERN-LEN.
034900     MOVE 1                   TO SQW-FIND-START.
035000     PERFORM 9500-FIND-TEXT THRU 9500-EXIT.
035100     IF SQW-FIND-NOT-FOUND
035200             SET WS-MATCH-NO TO TRUE
035300     END-IF.
035400 ZZ601-EXIT.
035500     EXIT.
035600 
035700 ZZ602-TEST-SEARCH-FILTER SECTION.
035800     MOVE DTL-SQL-TEXT TO WS-UC-SQL-TEXT.
035900     INSPECT WS-UC-SQL-TEXT CONVERTING
036000             "abcdefghijklmnopqrstuvwxyz"
036100             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
036200     MOVE WS-UC-SQL-TEXT      TO SQW-FIND-TARGET.
036300     MOVE 512                 TO SQW-FIND-TARGET-LEN.
036400     MOVE WS-FLT-SEARCH       TO SQW-FIND-PATTERN.
036500     MOVE 16                  TO SQW-FIND-PATTERN-LEN.
036600     MOVE 1                   TO SQW-FIND-START.
036700     PERFORM 9500-FIND-TEXT THRU 9500-EXIT.
036800     IF SQW-FIND-NOT-FOUND
036900             SET WS-MATCH-NO TO TRUE
037000     END-IF.
037100 ZZ602-EXIT.
037200     EXIT.
037300 
037400 ZZ610-SPLIT-TABLE-LIST SECTION.
037500* BREAK CTL-TABLE-FILTER ON COMMAS INTO WS-FLT-TBL-ITEM. BLANK
037600* ITEMS (TWO COMMAS TOGETHER, OR A TRAILING COMMA) ARE LEFT
037700* AS SPACES AND IGNORED BY ZZ615-TABLE-FILTER-MATCH BELOW.
037800     MOVE SPACES TO WS-FLT-TABLE-ITEMS.
037900     MOVE 0 TO WS-FLT-TBL-COUNT.
038000     UNSTRING WS-FLT-TABLE-LIST DELIMITED BY ","
038100             INTO WS-FLT-TBL-ITEM (1) WS-FLT-TBL-ITEM (2)
038200                       WS-FLT-TBL-ITEM (3) WS-FLT-TBL-ITEM (4)
038300                       WS-FLT-TBL-ITEM (5)
038400             TALLYING IN WS-FLT-TBL-COUNT.
038500 ZZ610-EXIT.
038600     EXIT.
038700 
038800 ZZ615-TABLE-FILTER-MATCH SECTION.
038900* A RECORD MATCHES THE TABLE FILTER WHEN ANY NON-BLANK FILTER
039000* ITEM IS A SUBSTRING OF ANY OF THE RECORDS TABLE NAMES.
039100     SET WS-MATCH-NO TO TRUE.
039200     PERFORM ZZ611-TEST-ONE-ITEM THRU ZZ611-EXIT
039300             VARYING WS-FTI-NDX FROM 1 BY 1
039400                UNTIL WS-FTI-NDX > WS-FLT-TBL-COUNT
039500                   OR WS-MATCH-YES.
039600 ZZ615-EXIT.
039700     EXIT.
039800 
039900 ZZ611-TEST-ONE-ITEM.
040000     IF WS-FLT-TBL-ITEM (WS-FTI-NDX) NOT = SPACES
040100             PERFORM ZZ612-TEST-ITEM-V-TABLES THRU ZZ612-EXIT
040200                     VARYING WS-TBL-LOOP-I FROM 1 BY 1
040300                        UNTIL WS-TBL-LOOP-I > DTL-TABLE-COUNT
040400                           OR WS-MATCH-YES
040500     END-IF.
040600 ZZ611-EXIT.
040700     EXIT.
040800 
040900 ZZ612-TEST-ITEM-V-TABLES.
041000     MOVE DTL-TABLES-USED (WS-TBL-LOOP-I) TO WS-UC-TABLE-NAME.
041100     INSPECT WS-UC-TABLE-NAME CONVERTING
041200             "abcdefghijklmnopqrstuvwxyz"
041300             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
041400     MOVE WS-UC-TABLE-NAME             TO SQW-FIND-TARGET.
041500     MOVE 32                           TO SQW-FIND-TARGET-LEN.
041600     MOVE WS-FLT-TBL-ITEM (WS-FTI-NDX) TO SQW-FIND-PATTERN.
041700     MOVE 30                           TO SQW-FIND-PATTERN-LEN.
041800     MOVE 1                            TO SQW-FIND-START.
041900     PERFORM 9500-FIND-TEXT THRU 9500-EXIT.
042000     IF SQW-FIND-FOUND
042100             SET WS-MATCH-YES TO TRUE
042200     END-IF.
042300 ZZ612-EXIT.
042400     EXIT.
042500 
042600 ZZ605-ADD-SELECTED SECTION.
042700* COPY THE FIELDS THE LISTING NEEDS OUT OF THE SURVIVING
042800* DETAIL RECORD INTO THE NEXT FREE SELECTED-TABLE SLOT.
042900     IF WS-SELECTED-COUNT >= 5000
043000             MOVE 305 TO WS-ERROR-CODE
043100             MOVE "SELECTED-QUERY TABLE FULL"
043200                     TO WS-ERROR-TEXT
043300             PERFORM ZZ990-ABEND THRU ZZ990-EXIT
043400     END-IF.
043500     ADD 1 TO WS-SELECTED-COUNT.
043600     MOVE DTL-QUERY-TIME
043700             TO WS-SEL-QUERY-TIME (WS-SELECTED-COUNT).
043800     MOVE DTL-LOCK-TIME
043900             TO WS-SEL-LOCK-TIME (WS-SELECTED-COUNT).
044000     MOVE DTL-ROWS-EXAMINED
044100             TO WS-SEL-ROWS-EXAM (WS-SELECTED-COUNT).
044200     MOVE DTL-ROWS-SENT
044300             TO WS-SEL-ROWS-SENT (WS-SELECTED-COUNT).
044400     MOVE DTL-USER-ID
044500             TO WS-SEL-USER-ID (WS-SELECTED-COUNT).
044600     MOVE DTL-SCHEMA-NAME
044700             TO WS-SEL-SCHEMA (WS-SELECTED-COUNT).
044800     MOVE DTL-SQL-TEXT TO SQW-SOURCE-TEXT.
044900     PERFORM 8100-CLASSIFY-SQL-TYPE THRU 8100-EXIT.
045000     MOVE SQW-SQL-TYPE-OUT
045100             TO WS-SEL-SQL-TYPE (WS-SELECTED-COUNT).
045200     MOVE DTL-SQL-TEXT (1:60)
045300             TO WS-SEL-TEXT-SNIP (WS-SELECTED-COUNT).
045400 ZZ605-EXIT.
045500     EXIT.
045600 
045700 ZZ620-PRINT-HEADER SECTION.
045800* HEADER LINE ECHOES THE FILTERS ACTUALLY IN EFFECT - SPACES
045900* WHEN A GIVEN FILTER WAS NOT SUPPLIED.
046000     MOVE SPACES TO PRINT-LINE.
046100     STRING "RAW-QUERY LISTING - MIN-TIME " DELIMITED BY SIZE
046200             WS-FLT-MIN-TIME DELIMITED BY SIZE
046300             " TYPE="  DELIMITED BY SIZE
046400             WS-FLT-SQL-TYPE DELIMITED BY SIZE
046500             " USER="  DELIMITED BY SIZE
046600             WS-FLT-USER (1:12) DELIMITED BY SIZE
046700             INTO PL-HDR-TEXT
046800     END-STRING.
046900     WRITE PRINT-LINE.
047000 ZZ620-EXIT.
047100     EXIT.
047200 
047300 ZZ630-PRINT-DETAIL-LINE SECTION.
047400     MOVE SPACES TO PRINT-LINE.
047500     MOVE WS-SEL-QUERY-TIME (WS-SEL-NDX) TO PL-DET-QUERY-TIME.
047600     MOVE WS-SEL-LOCK-TIME  (WS-SEL-NDX) TO PL-DET-LOCK-TIME.
047700     MOVE WS-SEL-ROWS-EXAM  (WS-SEL-NDX) TO PL-DET-ROWS-EXAM.
047800     MOVE WS-SEL-ROWS-SENT  (WS-SEL-NDX) TO PL-DET-ROWS-SENT.
047900     MOVE WS-SEL-USER-ID    (WS-SEL-NDX) (1:20) TO PL-DET-USER-ID.
048000     MOVE WS-SEL-SQL-TYPE   (WS-SEL-NDX) TO PL-DET-SQL-TYPE.
048100     MOVE WS-SEL-TEXT-SNIP  (WS-SEL-NDX) TO PL-DET-TEXT-SNIP.
048200     WRITE PRINT-LINE.
048300 ZZ630-EXIT.
048400     EXIT.
048500 
048600 ZZ640-PRINT-TRAILER SECTION.
048700     MOVE SPACES TO PRINT-LINE.
048800     MOVE "TOTAL QUERIES SELECTED -   " TO PL-TRL-TEXT.
048900     MOVE WS-SELECTED-COUNT TO PL-TRL-COUNT.
049000     WRITE PRINT-LINE.
049100 ZZ640-EXIT.
049200     EXIT.
049300 
049400 ZZ650-SORT-SELECTED SECTION.
049500* DESCENDING BUBBLE SORT OF THE SELECTED-QUERY TABLE ON
049600* QUERY-TIME - SAME IDIOM AS EVERY OTHER IN-MEMORY SORT IN
049700* THE DBA SUITE.
049800     PERFORM ZZ651-OUTER-PASS THRU ZZ651-EXIT
049900             VARYING WS-SEL-I FROM 1 BY 1
050000                UNTIL WS-SEL-I >= WS-SELECTED-COUNT.
050100 ZZ650-EXIT.
050200     EXIT.
050300 
050400 ZZ651-OUTER-PASS.
050500     PERFORM ZZ652-INNER-COMPARE THRU ZZ652-EXIT
050600             VARYING WS-SEL-J FROM 1 BY 1
050700                UNTIL WS-SEL-J >
050800                        WS-SELECTED-COUNT - WS-SEL-I.
050900 ZZ651-EXIT.
051000     EXIT.
051100 
051200 ZZ652-INNER-COMPARE.
051300     ADD 1 TO WS-SEL-J GIVING WS-SEL-J-NEXT.
051400     IF WS-SEL-QUERY-TIME (WS-SEL-J) <
051500                     WS-SEL-QUERY-TIME (WS-SEL-J-NEXT)
051600             MOVE WS-SEL-ENTRY (WS-SEL-J) TO WS-SEL-SWAP-ENTRY
051700             MOVE WS-SEL-ENTRY (WS-SEL-J-NEXT)
051800                     TO WS-SEL-ENTRY (WS-SEL-J)
051900             MOVE WS-SEL-SWAP-ENTRY
052000                     TO WS-SEL-ENTRY (WS-SEL-J-NEXT)
052100     END-IF.
052200 ZZ652-EXIT.
052300     EXIT.
052400 
052500 ZZ900-OPEN-FILES SECTION.
052600     OPEN INPUT DTL-FILE.
052700     IF DTL-FILE-STATUS NOT = "00"
052800             MOVE 101 TO WS-ERROR-CODE
052900             MOVE "UNABLE TO OPEN PARSDTL"
053000                     TO WS-ERROR-TEXT
053100             PERFORM ZZ990-ABEND THRU ZZ990-EXIT
053200     END-IF.
053300     OPEN INPUT CTL-FILE.
053400     IF CTL-FILE-STATUS NOT = "00"
053500             MOVE 102 TO WS-ERROR-CODE
053600             MOVE "UNABLE TO OPEN RAWQCTL"
053700                     TO WS-ERROR-TEXT
053800             PERFORM ZZ990-ABEND THRU ZZ990-EXIT
053900     END-IF.
054000     OPEN OUTPUT PRT-FILE.
054100     IF PRT-FILE-STATUS NOT = "00"
054200             MOVE 103 TO WS-ERROR-CODE
054300             MOVE "UNABLE TO OPEN RAWQRPT"
054400                     TO WS-ERROR-TEXT
054500             PERFORM ZZ990-ABEND THRU ZZ990-EXIT
054600     END-IF.
054700 ZZ900-EXIT.
054800     EXIT.
054900 
055000 ZZ990-ABEND SECTION.
055100* FATAL ERROR - WRITE THE CODE AND TEXT TO THE JOB LOG AND
055200* STOP THE RUN. NO PARTIAL REPORT IS EVER PRODUCED.
055300     DISPLAY WS-PROG-NAME " - ABEND - " WS-ERROR-CODE
055400                 " - " WS-ERROR-TEXT.
055500     MOVE 16 TO RETURN-CODE.
055600     STOP RUN.
055700 ZZ990-EXIT.
055800     EXIT.
055900 
056000* THE TYPE-CLASSIFY AND SUBSTRING-SEARCH PARAGRAPHS THEMSELVES -
056100* SEE THE CHANGE LOG ENTRY FOR 09/03/11 ABOVE.
056200 COPY SQCLS.
056300 COPY SQFIND.
