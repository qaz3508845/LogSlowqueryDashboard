000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DBA010.
000300 AUTHOR.        R J PEARCE.
000400 INSTALLATION.  MERIDIAN DATA SERVICES, INC.
000500 DATE-WRITTEN.  03/14/88.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900* DBA010 - SLOW-QUERY LOG PARSER.
001000*
001100* READS THE RAW SLOW-QUERY LOG PRODUCED BY THE DATABASE SERVER
001200* (ONE "# Time:" HEADER PER SLOW QUERY, FOLLOWED BY THE USER/
001300* HOST/THREAD/TIMING HEADER LINES, A "SET timestamp=...;" LINE
001400* AND THE SQL TEXT ITSELF, WHICH MAY RUN ON FOR SEVERAL PHYSICAL
001500* LINES). BUILDS ONE PARSED-DETAIL RECORD PER ENTRY AND, WHILE
001600* IT HAS THE SQL TEXT IN HAND, PULLS OUT THE TABLE NAMES
001700* FOLLOWING FROM/JOIN SO DOWNSTREAM REPORTING DOES NOT HAVE TO
001800* RE-SCAN THE TEXT EVERY TIME IT NEEDS TO KNOW WHAT WAS HIT.
001900*
002000* INPUT  - SLOWLOG, THE RAW LOG, LINE SEQUENTIAL TEXT.
002100* OUTPUT - PARSDTL, ONE PARSED-DETAIL RECORD PER LOG ENTRY.
002200*
002300* CHANGES -
002400* 03/14/88 RJP - 1.0.00 CREATED FOR THE FIRST DBA-ADMIN NIGHTLY
002500*                RUN. HANDLES TIME/USERHOST/THREAD/QUERY-TIME
002600*                AND ROWS-AFFECTED HEADER LINES.
002700* 02/09/89 RJP - 1.1.00 ADDED THE TABLE-NAME SCAN (ZZ060-ZZ072)
002800*                SO THE NIGHTLY SUMMARY NO LONGER HAS TO OPEN
002900*                THE DETAIL FILE A SECOND TIME JUST TO FIND OUT
003000*                WHAT TABLES A QUERY TOUCHED.
003100* 17/05/91 RJP - 1.1.01 FIX - AA025 WAS DROPPING THE HOST NAME
003200*                WHEN THE BRACKETED USER FIELD WAS EMPTY (I.E.
003300*                "[]"). SCAN NOW RESTARTS PAST THE FIRST PAIR
003400*                REGARDLESS OF WHETHER IT WAS EMPTY.
003500* 19/11/98 TKO - Y2K REVIEW - UNIX-TIMESTAMP CARRIED AS A PLAIN
003600*                10-DIGIT EPOCH COUNT, NO 2-DIGIT YEAR FIELDS
003700*                ANYWHERE IN THIS PROGRAM - NO CHANGE REQUIRED.
003800* 11/02/02 RJP - 1.2.00 RAISED SQL-TEXT ACCUMULATOR TO 512 BYTES
003900*                TO MATCH THE WIDER PARSED-DETAIL LAYOUT - SOME
004000*                OF THE NEWER REPORTING QUERIES WERE BEING
004100*                TRUNCATED AT THE OLD 256-BYTE LIMIT.
004200* 21/02/07 CAW - 1.2.01 FIX - ZZ064 WAS ACCEPTING A LEADING
004300*                DIGIT AS A VALID TABLE-NAME CHARACTER (E.G. A
004400*                STRAY "FROM 2024_LOG" PICKED UP THE YEAR AS A
004500*                TABLE). ADDED ZZ069-VALIDATE-TABLE-NAME.
004600* 09/03/11 CAW - 1.3.00 REPLACED THE HOME-GROWN KEYWORD SCAN IN
004700*                ZZ062 WITH THE SHARED SQFIND MEMBER SO THE SAME
004800*                SEARCH LOGIC IS NOT MAINTAINED TWICE (DBA040
004900*                PICKED UP SQFIND THE SAME RUN).
005000* 08/05/13 MFS - 1.3.01 RESERVE ON WSDBDTL INCREASED, NO CHANGE
005100*                NEEDED HERE - RECOMPILED TO PICK UP NEW COPY.
005200*
005300 ENVIRONMENT DIVISION.
005400* COMMON CONFIGURATION / SPECIAL-NAMES - SEE COPYBOOK.
005500     COPY ENVDIV.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SLOG-FILE ASSIGN TO "SLOWLOG"
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS  IS SLOG-FILE-STATUS.
006100* DETAIL OUTPUT - DD LITERAL PARSDTL FOR THE STANDALONE RUN.
006200     COPY SELDTL REPLACING ==DTL-DDNAME== BY "PARSDTL".
006300*
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  SLOG-FILE
006700     LABEL RECORDS ARE STANDARD.
006800 01  SLOG-RECORD.
006900     05  SLOG-TEXT                 PIC X(250).
007000     05  FILLER                    PIC X(006).
007100 
007200 FD  DTL-FILE
007300     LABEL RECORDS ARE STANDARD
007400         RECORD CONTAINS 1060 CHARACTERS.
007500* PARSED-DETAIL LAYOUT - REPLACING ==DTL== BY DTL SINCE THIS
007600* PROGRAM ONLY NEEDS ONE COPY OF IT (COMPARE DBA050, WHICH
007700* NEEDS TWO COPIES IN THE ONE PROGRAM).
007800     COPY WSDBDTL REPLACING ==DTL== BY DTL.
007900 
008000 WORKING-STORAGE SECTION.
008100* STANDALONE COUNTERS AND THE PROGRAM-ID LITERAL DISPLAYED ON
008200* THE JOB LOG AT END OF RUN.
008300 77  WS-PROG-NAME                PIC X(17)
008400         VALUE "DBA010 (3.2.00)".
008500 77  WS-ENTRY-COUNT              PIC 9(09) COMP VALUE ZERO.
008600 77  WS-LINE-COUNT               PIC 9(09) COMP VALUE ZERO.
008700 
008800* RUN SWITCHES.
008900 01  WS-SWITCHES.
009000     05  WS-EOF-SW                  PIC X(01) VALUE "N".
009100         88  WS-EOF-YES                     VALUE "Y".
009200         88  WS-EOF-NO                      VALUE "N".
009300     05  WS-ENTRY-DIRTY-SW          PIC X(01) VALUE "N".
009400*    SET WHEN ANY FIELD OF THE CURRENT ENTRY HAS BEEN
009500*    CAPTURED - LETS US TELL A REAL ENTRY FROM THE EMPTY ONE
009600*    STANDING READY BEFORE THE FIRST "# Time:" HEADER.
009700         88  WS-ENTRY-DIRTY                 VALUE "Y".
009800         88  WS-ENTRY-CLEAN                 VALUE "N".
009900     05  WS-SQL-MODE-SW             PIC X(01) VALUE "N".
010000         88  WS-IN-SQL-TEXT                 VALUE "Y".
010100         88  WS-NOT-IN-SQL-TEXT             VALUE "N".
010200     05  FILLER                    PIC X(01) VALUE SPACES.
010300 
010400* FILE STATUS BYTES.
010500 01  WS-FILE-STATUSES.
010600     05  SLOG-FILE-STATUS          PIC X(02) VALUE SPACES.
010700     05  DTL-FILE-STATUS           PIC X(02) VALUE SPACES.
010800     05  FILLER                    PIC X(02) VALUE SPACES.
010900 
011000* ABEND MESSAGE AREA.
011100 01  WS-ERROR-AREA.
011200     05  WS-ERROR-CODE             PIC 9(03) VALUE ZERO.
011300     05  WS-ERROR-TEXT             PIC X(60) VALUE SPACES.
011400     05  FILLER                    PIC X(01) VALUE SPACES.
011500 
011600* ONE PHYSICAL LOG LINE, AND A FIXED-WIDTH VIEW OF ITS FIRST
011700* 16 BYTES USED TO TELL THE HEADER TAGS APART WITHOUT RE-
011800* SLICING WS-LINE-TEXT IN EVERY WHEN CLAUSE OF AA014.
011900 01  WS-LINE-AREA.
012000     05  WS-LINE-TEXT              PIC X(250).
012100 01  WS-LINE-PREFIX-VIEW REDEFINES WS-LINE-AREA.
012200     05  WS-LP-TAG16               PIC X(16).
012300     05  FILLER                    PIC X(234).
012400 
012500* RUNNING SQL-TEXT ACCUMULATOR FOR THE ENTRY CURRENTLY BEING
012600* BUILT. MULTI-LINE SQL IS FLATTENED INTO THIS FIELD ONE LINE
012700* AT A TIME, SEPARATED BY A SINGLE SPACE, UNTIL THE NEXT
012800* "# Time:" HEADER OR END OF FILE CLOSES THE ENTRY OUT.
012900 01  WS-SQL-TEXT-CONTENT        PIC X(512).
013000 01  WS-SQL-CHAR-VIEW REDEFINES WS-SQL-TEXT-CONTENT.
013100* CHARACTER-AT-A-TIME VIEW USED BY THE TABLE-NAME SCAN.
013200     05  WS-SQL-CHAR OCCURS 512 TIMES
013300         PIC X(01).
013400 01  WS-SQL-TEXT-LEN            PIC 9(04) COMP VALUE ZERO.
013500 01  WS-SQL-LOWER               PIC X(512).
013600* LOWERCASED COPY OF WS-SQL-TEXT-CONTENT, BUILT ONLY SO THE
013700* FROM/JOIN SCAN CAN BE CASE-INSENSITIVE - THE TABLE NAME
013800* ITSELF IS STILL LIFTED OUT OF THE ORIGINAL-CASE FIELD.
013900 
014000* CANDIDATE TABLE NAME BEING BUILT BY THE FROM/JOIN SCAN.
014100 01  WS-TABLE-NAME-HOLD.
014200     05  WS-TNH-TEXT                PIC X(32).
014300 01  WS-TABLE-NAME-CHAR-VIEW REDEFINES WS-TABLE-NAME-HOLD.
014400     05  WS-TNH-CHAR OCCURS 32 TIMES
014500         PIC X(01).
014600 
014700* TABLE-SCAN WORK FIELDS - SUBSCRIPTS, A SWAP HOLD FOR THE
014800* SORT, AND THE DUPLICATE/VALID SWITCHES.
014900 01  WS-TABLE-SCAN-AREA.
015000     05  WS-TS-KEYWORD              PIC X(05).
015100     05  WS-TS-SUBSCRIPT            PIC 9(02) COMP.
015200     05  WS-TS-I                    PIC 9(04) COMP.
015300     05  WS-TS-J                    PIC 9(02) COMP.
015400     05  WS-TS-SWAP-HOLD            PIC X(32).
015500     05  WS-TS-DUP-SW               PIC X(01).
015600         88  WS-TS-DUPLICATE                VALUE "Y".
015700         88  WS-TS-NOT-DUPLICATE            VALUE "N".
015800     05  WS-TS-VALID-SW             PIC X(01).
015900         88  WS-TS-VALID                    VALUE "Y".
016000         88  WS-TS-INVALID                  VALUE "N".
016100     05  FILLER                    PIC X(01).
016200 
016300* USER@HOST / TIMESTAMP BRACKET-AND-DELIMITER SCAN FIELDS.
016400 01  WS-BRACKET-SCAN-AREA.
016500     05  WS-UH-SCAN-PTR             PIC 9(04) COMP.
016600     05  WS-UH-TARGET-CHAR          PIC X(01).
016700     05  WS-UH-FOUND-POS            PIC 9(04) COMP.
016800     05  WS-UH-POS1                 PIC 9(04) COMP.
016900     05  WS-UH-POS2                 PIC 9(04) COMP.
017000     05  WS-UH-LEN                  PIC 9(04) COMP.
017100     05  FILLER                    PIC X(01).
017200 
017300* SQL-TEXT ACCUMULATION LINE-LENGTH SCAN FIELDS.
017400 01  WS-LINE-LEN-AREA.
017500     05  WS-LN-LEN                  PIC 9(04) COMP.
017600     05  WS-LN-I                    PIC 9(04) COMP.
017700     05  FILLER                    PIC X(01).
017800 
017900* UNSTRING CATCH FIELDS - THE THREE MULTI-FIELD HEADER LINES
018000* (THREAD_ID/SCHEMA/QC_HIT, QUERY_TIME/LOCK_TIME/ROWS_SENT/
018100* ROWS_EXAMINED, ROWS_AFFECTED/BYTES_SENT) ALL SPLIT ON THEIR
018200* OWN LABEL TEXT, NOT ON A FIXED COLUMN, SINCE THE NUMBERS
018300* THEMSELVES ARE NOT FIXED WIDTH.
018400 01  WS-UNSTRING-AREA.
018500     05  WS-US-JUNK                 PIC X(60).
018600     05  WS-US-FIELD-1              PIC X(60).
018700     05  WS-US-FIELD-2              PIC X(60).
018800     05  WS-US-FIELD-3              PIC X(60).
018900     05  WS-US-FIELD-4              PIC X(60).
019000     05  FILLER                    PIC X(01).
019100 
019200* GENERIC FIRST-WORD EXTRACTOR WORK AREA - SAME SKIP-SPACE/
019300* TAKE-CHAR TECHNIQUE AS 8105/8110 IN SQCLS.cob, KEPT LOCAL
019400* HERE BECAUSE IT RUNS AGAINST A DIFFERENT SOURCE FIELD EACH
019500* TIME RATHER THAN THE FIXED SQW-SOURCE-TEXT.
019600 01  WS-TOKEN-AREA.
019700     05  WS-TOK-SOURCE              PIC X(60).
019800     05  WS-TOK-RESULT              PIC X(20).
019900     05  WS-TOK-PTR                 PIC 9(02) COMP.
020000     05  WS-TOK-LEN                 PIC 9(02) COMP.
020100     05  WS-TOK-DOT-POS             PIC 9(02) COMP.
020200     05  WS-TOK-SCAN-I              PIC 9(02) COMP.
020300     05  FILLER                    PIC X(01).
020400 
020500* DECIMAL-BUILD WORK AREA FOR QUERY_TIME/LOCK_TIME - TEXT
020600* SUCH AS "12.345600" IS SPLIT AT THE DECIMAL POINT AND
020700* RECOMBINED AS A 9(07)V9(06) VALUE.
020800 01  WS-NUM-PARSE-AREA.
020900     05  WS-NP-INT-LEN              PIC 9(02) COMP.
021000     05  WS-NP-DEC-LEN              PIC 9(02) COMP.
021100     05  WS-NP-INT-PART-NUM         PIC 9(07).
021200     05  WS-NP-DEC-TEXT             PIC X(06) VALUE SPACES.
021300     05  WS-NP-DEC-NUM              PIC 9(06).
021400     05  WS-NP-TIME-VALUE           PIC 9(07)V9(06).
021500     05  FILLER                    PIC X(01).
021600 
021700 COPY WSDBWRK.
021800* SQW- FIND FIELDS FROM WSDBWRK DO DOUBLE DUTY HERE - ONCE TO
021900* LOCATE "from "/"join " IN THE LOWERCASED SQL TEXT.
022000 
022100 PROCEDURE DIVISION.
022200 
022300 AA010-PARSE-LOG SECTION.
022400* TOP OF THE PARSE PASS - OPEN UP, PRIME THE FIRST ENTRY AND
022500* THE FIRST LINE, THEN DISPATCH UNTIL THE LOG RUNS OUT.
022600     PERFORM ZZ900-OPEN-FILES THRU ZZ900-EXIT.
022700     PERFORM ZZ080-RESET-ENTRY THRU ZZ080-EXIT.
022800     PERFORM AA012-READ-SLOG-LINE THRU AA012-EXIT.
022900     PERFORM AA014-DISPATCH-LINE THRU AA014-EXIT
023000         UNTIL WS-EOF-YES.
023100     IF WS-ENTRY-DIRTY
023200         PERFORM AA015-FLUSH-ENTRY THRU AA015-EXIT
023300     END-IF.
023400     PERFORM ZZ910-CLOSE-FILES THRU ZZ910-EXIT.
023500     DISPLAY WS-PROG-NAME " - ENTRIES PARSED - " WS-ENTRY-COUNT.
023600     STOP RUN.
023700 AA010-EXIT.
023800     EXIT.
023900 
024000 AA012-READ-SLOG-LINE.
024100     MOVE SPACES TO WS-LINE-AREA.
024200     READ SLOG-FILE INTO WS-LINE-AREA
024300         AT END
024400             SET WS-EOF-YES TO TRUE
024500     END-READ.
024600     IF WS-EOF-NO
024700         ADD 1 TO WS-LINE-COUNT
024800     END-IF.
024900 AA012-EXIT.
025000     EXIT.
025100 
025200 AA014-DISPATCH-LINE.
025300* A NEW "# Time:" CLOSES OUT WHATEVER ENTRY IS CURRENTLY IN
025400* PROGRESS (IF IT EVER PICKED UP ANY DATA) BEFORE STARTING
025500* THE NEXT ONE. EVERYTHING ELSE ROUTES TO ITS OWN PARSER, OR
025600* - ONCE THE TIMESTAMP LINE HAS BEEN SEEN - FALLS THROUGH TO
025700* THE SQL-TEXT ACCUMULATOR.
025800     EVALUATE TRUE
025900         WHEN WS-LP-TAG16 (1:8) = "# Time: "
026000             IF WS-ENTRY-DIRTY
026100                 PERFORM AA015-FLUSH-ENTRY THRU AA015-EXIT
026200             END-IF
026300             PERFORM AA020-PARSE-TIME-LINE THRU AA020-EXIT
026400         WHEN WS-LP-TAG16 (1:13) = "# User@Host: "
026500             PERFORM AA025-PARSE-USERHOST-LINE THRU AA025-EXIT
026600         WHEN WS-LP-TAG16 (1:12) = "# Thread_id:"
026700             PERFORM AA030-PARSE-THREAD-LINE THRU AA030-EXIT
026800         WHEN WS-LP-TAG16 (1:14) = "# Query_time: "
026900             PERFORM AA035-PARSE-QTIME-LINE THRU AA035-EXIT
027000         WHEN WS-LP-TAG16 (1:16) = "# Rows_affected:"
027100             PERFORM AA040-PARSE-AFFECTED-LINE THRU AA040-EXIT
027200         WHEN WS-LP-TAG16 (1:14) = "SET timestamp="
027300             PERFORM AA045-PARSE-TIMESTAMP-LINE THRU AA045-EXIT
027400         WHEN WS-IN-SQL-TEXT
027500             PERFORM AA050-ACCUM-SQL-TEXT THRU AA050-EXIT
027600         WHEN OTHER
027700             CONTINUE
027800     END-EVALUATE.
027900     PERFORM AA012-READ-SLOG-LINE THRU AA012-EXIT.
028000 AA014-EXIT.
028100     EXIT.
028200 
028300 AA015-FLUSH-ENTRY.
028400* CLOSE OUT THE CURRENT ENTRY - THE SQL TEXT IS TRIMMED BY
028500* VIRTUE OF BEING BUILT INTO A SPACE-FILLED FIELD, SO IT IS
028600* MOVED ACROSS AS-IS BEFORE THE TABLE SCAN RUNS OVER IT.
028700     MOVE WS-SQL-TEXT-CONTENT TO DTL-SQL-TEXT.
028800     PERFORM ZZ060-EXTRACT-TABLES THRU ZZ060-EXIT.
028900     WRITE DTL-RECORD.
029000     IF DTL-FILE-STATUS NOT = "00"
029100         MOVE 103 TO WS-ERROR-CODE
029200         MOVE "WRITE FAILED ON PARSED-DETAIL FILE" TO
029300             WS-ERROR-TEXT
029400         PERFORM ZZ990-ABEND THRU ZZ990-EXIT
029500     END-IF.
029600     ADD 1 TO WS-ENTRY-COUNT.
029700     PERFORM ZZ080-RESET-ENTRY THRU ZZ080-EXIT.
029800 AA015-EXIT.
029900     EXIT.
030000 
030100 AA020-PARSE-TIME-LINE.
030200* "# Time: <text>" - REMAINDER OF THE LINE, AS TEXT.
030300     MOVE SPACES TO DTL-TIME-TEXT.
030400     MOVE WS-LINE-TEXT (9:26) TO DTL-TIME-TEXT.
030500     SET WS-ENTRY-DIRTY TO TRUE.
030600 AA020-EXIT.
030700     EXIT.
030800 
030900 AA025-PARSE-USERHOST-LINE.
031000* "# User@Host: name[user] @  [host]" - USER-ID COMES FROM
031100* THE FIRST BRACKETED FIELD, HOST-ID FROM THE SECOND. EITHER
031200* PAIR MAY BE EMPTY ("[]") WHICH LEAVES THE FIELD BLANK.
031300     MOVE SPACES TO DTL-USER-ID.
031400     MOVE SPACES TO DTL-HOST-ID.
031500     MOVE 1 TO WS-UH-SCAN-PTR.
031600     MOVE "[" TO WS-UH-TARGET-CHAR.
031700     PERFORM AA026-FIND-BRACKET THRU AA026-EXIT.
031800     MOVE WS-UH-FOUND-POS TO WS-UH-POS1.
031900     IF WS-UH-POS1 NOT = 0
032000         MOVE WS-UH-POS1 TO WS-UH-SCAN-PTR
032100         ADD 1 TO WS-UH-SCAN-PTR
032200         MOVE "]" TO WS-UH-TARGET-CHAR
032300         PERFORM AA026-FIND-BRACKET THRU AA026-EXIT
032400         MOVE WS-UH-FOUND-POS TO WS-UH-POS2
032500         IF WS-UH-POS2 NOT = 0
032600            AND WS-UH-POS2 > WS-UH-POS1 + 1
032700             COMPUTE WS-UH-LEN =
032800                 WS-UH-POS2 - WS-UH-POS1 - 1
032900             MOVE WS-LINE-TEXT
033000                 (WS-UH-POS1 + 1 : WS-UH-LEN)
033100                 TO DTL-USER-ID
033200         END-IF
033300     END-IF.
033400     IF WS-UH-POS1 NOT = 0 AND WS-UH-POS2 NOT = 0
033500         MOVE WS-UH-POS2 TO WS-UH-SCAN-PTR
033600         ADD 1 TO WS-UH-SCAN-PTR
033700         MOVE "[" TO WS-UH-TARGET-CHAR
033800         PERFORM AA026-FIND-BRACKET THRU AA026-EXIT
033900         MOVE WS-UH-FOUND-POS TO WS-UH-POS1
034000         IF WS-UH-POS1 NOT = 0
034100             MOVE WS-UH-POS1 TO WS-UH-SCAN-PTR
034200             ADD 1 TO WS-UH-SCAN-PTR
034300             MOVE "]" TO WS-UH-TARGET-CHAR
034400             PERFORM AA026-FIND-BRACKET THRU AA026-EXIT
034500             MOVE WS-UH-FOUND-POS TO WS-UH-POS2
034600             IF WS-UH-POS2 NOT = 0
034700                AND WS-UH-POS2 > WS-UH-POS1 + 1
034800                 COMPUTE WS-UH-LEN =
034900                     WS-UH-POS2 - WS-UH-POS1 - 1
035000                 MOVE WS-LINE-TEXT
035100                     (WS-UH-POS1 + 1 : WS-UH-LEN)
035200                     TO DTL-HOST-ID
035300             END-IF
035400         END-IF
035500     END-IF.
035600     SET WS-ENTRY-DIRTY TO TRUE.
035700 AA025-EXIT.
035800     EXIT.
035900 
036000 AA026-FIND-BRACKET.
036100* GENERIC SINGLE-CHARACTER SCAN FORWARD FROM WS-UH-SCAN-PTR.
036200* LEAVES WS-UH-FOUND-POS ZERO IF WS-UH-TARGET-CHAR NEVER
036300* TURNS UP BEFORE THE END OF THE LINE. REUSED BELOW BY
036400* AA045 TO FIND THE SEMICOLON CLOSING "SET timestamp=".
036500     MOVE 0 TO WS-UH-FOUND-POS.
036600     PERFORM AA027-TEST-BRACKET-CHAR THRU AA027-EXIT
036700         UNTIL WS-UH-FOUND-POS NOT = 0
036800            OR WS-UH-SCAN-PTR > 250.
036900 AA026-EXIT.
037000     EXIT.
037100 
037200 AA027-TEST-BRACKET-CHAR.
037300     IF WS-LINE-TEXT (WS-UH-SCAN-PTR:1) = WS-UH-TARGET-CHAR
037400         MOVE WS-UH-SCAN-PTR TO WS-UH-FOUND-POS
037500     ELSE
037600         ADD 1 TO WS-UH-SCAN-PTR
037700     END-IF.
037800 AA027-EXIT.
037900     EXIT.
038000 
038100 AA030-PARSE-THREAD-LINE.
038200* "# Thread_id: n  Schema: word  QC_hit: word" - UNSTRING ON
038300* THE THREE LABELS SPLITS THE LINE INTO EXACTLY THE PIECES
038400* WE NEED, IN ORDER, REGARDLESS OF HOW MANY SPACES SEPARATE
038500* THE LABEL FROM ITS VALUE.
038600     MOVE 0 TO DTL-THREAD-ID.
038700     MOVE SPACES TO DTL-SCHEMA-NAME DTL-QC-HIT.
038800     UNSTRING WS-LINE-TEXT DELIMITED BY "Thread_id:"
038900         OR "Schema:" OR "QC_hit:"
039000         INTO WS-US-JUNK WS-US-FIELD-1
039100             WS-US-FIELD-2 WS-US-FIELD-3
039200     END-UNSTRING.
039300     MOVE WS-US-FIELD-1 TO WS-TOK-SOURCE.
039400     PERFORM AA090-EXTRACT-FIRST-WORD THRU AA090-EXIT.
039500     IF WS-TOK-LEN > 0
039600         MOVE WS-TOK-RESULT (1:WS-TOK-LEN) TO DTL-THREAD-ID
039700     END-IF.
039800     MOVE WS-US-FIELD-2 TO WS-TOK-SOURCE.
039900     PERFORM AA090-EXTRACT-FIRST-WORD THRU AA090-EXIT.
040000     IF WS-TOK-LEN > 0
040100         MOVE WS-TOK-RESULT (1:WS-TOK-LEN) TO DTL-SCHEMA-NAME
040200     END-IF.
040300     MOVE WS-US-FIELD-3 TO WS-TOK-SOURCE.
040400     PERFORM AA090-EXTRACT-FIRST-WORD THRU AA090-EXIT.
040500     IF WS-TOK-LEN > 0
040600         MOVE WS-TOK-RESULT (1:WS-TOK-LEN) TO DTL-QC-HIT
040700     END-IF.
040800     SET WS-ENTRY-DIRTY TO TRUE.
040900 AA030-EXIT.
041000     EXIT.
041100 
041200 AA035-PARSE-QTIME-LINE.
041300* "# Query_time: d.d  Lock_time: d.d  Rows_sent: n
041400*  Rows_examined: n" - FOUR FIELDS OFF ONE LINE.
041500     MOVE ZERO TO DTL-QUERY-TIME DTL-LOCK-TIME.
041600     MOVE 0 TO DTL-ROWS-SENT DTL-ROWS-EXAMINED.
041700     UNSTRING WS-LINE-TEXT DELIMITED BY "Query_time:"
041800         OR "Lock_time:" OR "Rows_sent:"
041900         OR "Rows_examined:"
042000         INTO WS-US-JUNK WS-US-FIELD-1
042100             WS-US-FIELD-2 WS-US-FIELD-3
042200             WS-US-FIELD-4
042300     END-UNSTRING.
042400     MOVE WS-US-FIELD-1 TO WS-TOK-SOURCE.
042500     PERFORM AA090-EXTRACT-FIRST-WORD THRU AA090-EXIT.
042600     PERFORM AA095-BUILD-TIME-VALUE THRU AA095-EXIT.
042700     MOVE WS-NP-TIME-VALUE TO DTL-QUERY-TIME.
042800     MOVE WS-US-FIELD-2 TO WS-TOK-SOURCE.
042900     PERFORM AA090-EXTRACT-FIRST-WORD THRU AA090-EXIT.
043000     PERFORM AA095-BUILD-TIME-VALUE THRU AA095-EXIT.
043100     MOVE WS-NP-TIME-VALUE TO DTL-LOCK-TIME.
043200     MOVE WS-US-FIELD-3 TO WS-TOK-SOURCE.
043300     PERFORM AA090-EXTRACT-FIRST-WORD THRU AA090-EXIT.
043400     IF WS-TOK-LEN > 0
043500         MOVE WS-TOK-RESULT (1:WS-TOK-LEN) TO DTL-ROWS-SENT
043600     END-IF.
043700     MOVE WS-US-FIELD-4 TO WS-TOK-SOURCE.
043800     PERFORM AA090-EXTRACT-FIRST-WORD THRU AA090-EXIT.
043900     IF WS-TOK-LEN > 0
044000         MOVE WS-TOK-RESULT (1:WS-TOK-LEN)
044100             TO DTL-ROWS-EXAMINED
044200     END-IF.
044300     SET WS-ENTRY-DIRTY TO TRUE.
044400 AA035-EXIT.
044500     EXIT.
044600 
044700 AA040-PARSE-AFFECTED-LINE.
044800* "# Rows_affected: n  Bytes_sent: n".
044900     MOVE 0 TO DTL-ROWS-AFFECTED DTL-BYTES-SENT.
045000     UNSTRING WS-LINE-TEXT DELIMITED BY "Rows_affected:"
045100         OR "Bytes_sent:"
045200         INTO WS-US-JUNK WS-US-FIELD-1 WS-US-FIELD-2
045300     END-UNSTRING.
045400     MOVE WS-US-FIELD-1 TO WS-TOK-SOURCE.
045500     PERFORM AA090-EXTRACT-FIRST-WORD THRU AA090-EXIT.
045600     IF WS-TOK-LEN > 0
045700         MOVE WS-TOK-RESULT (1:WS-TOK-LEN)
045800             TO DTL-ROWS-AFFECTED
045900     END-IF.
046000     MOVE WS-US-FIELD-2 TO WS-TOK-SOURCE.
046100     PERFORM AA090-EXTRACT-FIRST-WORD THRU AA090-EXIT.
046200     IF WS-TOK-LEN > 0
046300         MOVE WS-TOK-RESULT (1:WS-TOK-LEN) TO DTL-BYTES-SENT
046400     END-IF.
046500     SET WS-ENTRY-DIRTY TO TRUE.
046600 AA040-EXIT.
046700     EXIT.
046800 
046900 AA045-PARSE-TIMESTAMP-LINE.
047000* "SET timestamp=n;" - THE DIGITS RUN FROM COLUMN 15 UP TO
047100* THE SEMICOLON. EVERYTHING THE READER SEES FROM HERE ON,
047200* UNTIL THE NEXT "# Time:", IS SQL TEXT.
047300     MOVE 0 TO DTL-UNIX-TIMESTAMP.
047400     MOVE 15 TO WS-UH-SCAN-PTR.
047500     MOVE ";" TO WS-UH-TARGET-CHAR.
047600     PERFORM AA026-FIND-BRACKET THRU AA026-EXIT.
047700     MOVE WS-UH-FOUND-POS TO WS-UH-POS2.
047800     IF WS-UH-POS2 NOT = 0 AND WS-UH-POS2 > 15
047900         COMPUTE WS-UH-LEN = WS-UH-POS2 - 15
048000         IF WS-UH-LEN > 10
048100             MOVE 10 TO WS-UH-LEN
048200         END-IF
048300         MOVE WS-LINE-TEXT (15:WS-UH-LEN)
048400             TO DTL-UNIX-TIMESTAMP
048500     END-IF.
048600     SET WS-IN-SQL-TEXT TO TRUE.
048700     SET WS-ENTRY-DIRTY TO TRUE.
048800 AA045-EXIT.
048900     EXIT.
049000 
049100 AA050-ACCUM-SQL-TEXT.
049200* APPEND THIS PHYSICAL LINE TO THE RUNNING SQL-TEXT FIELD,
049300* PUTTING A SINGLE SPACE BETWEEN IT AND WHATEVER WAS THERE
049400* ALREADY SO A STATEMENT SPLIT ACROSS LINES DOES NOT RUN TWO
049500* TOKENS TOGETHER.
049600     PERFORM AA051-FIND-LINE-LENGTH THRU AA051-EXIT.
049700     IF WS-LN-LEN > 0
049800         IF WS-SQL-TEXT-LEN > 0
049900            AND WS-SQL-TEXT-LEN < 512
050000             ADD 1 TO WS-SQL-TEXT-LEN
050100             MOVE SPACE TO
050200                 WS-SQL-CHAR (WS-SQL-TEXT-LEN)
050300         END-IF
050400         PERFORM AA053-COPY-LINE-CHARS THRU AA053-EXIT
050500             VARYING WS-LN-I FROM 1 BY 1
050600                UNTIL WS-LN-I > WS-LN-LEN
050700                   OR WS-SQL-TEXT-LEN >= 512
050800     END-IF.
050900 AA050-EXIT.
051000     EXIT.
051100 
051200 AA051-FIND-LINE-LENGTH.
051300* TRAILING-SPACE TRIM BY BACKWARD SCAN - THE LINE CAME OFF
051400* A LINE SEQUENTIAL READ SO IT IS ALREADY SPACE-PADDED TO
051500* THE FULL 250 BYTES.
051600     MOVE 250 TO WS-LN-LEN.
051700     PERFORM AA052-BACK-UP-LENGTH THRU AA052-EXIT
051800         UNTIL WS-LN-LEN = 0
051900            OR WS-LINE-TEXT (WS-LN-LEN:1) NOT = SPACE.
052000 AA051-EXIT.
052100     EXIT.
052200 
052300 AA052-BACK-UP-LENGTH.
052400     SUBTRACT 1 FROM WS-LN-LEN.
052500 AA052-EXIT.
052600     EXIT.
052700 
052800 AA053-COPY-LINE-CHARS.
052900     ADD 1 TO WS-SQL-TEXT-LEN.
053000     MOVE WS-LINE-TEXT (WS-LN-I:1)
053100         TO WS-SQL-CHAR (WS-SQL-TEXT-LEN).
053200 AA053-EXIT.
053300     EXIT.
053400 
053500 AA090-EXTRACT-FIRST-WORD.
053600* SKIP LEADING SPACES IN WS-TOK-SOURCE, THEN TAKE CHARACTERS
053700* UP TO THE NEXT SPACE INTO WS-TOK-RESULT. SAME SKIP/TAKE
053800* SHAPE AS 8105/8110 IN SQCLS.cob.
053900     MOVE SPACES TO WS-TOK-RESULT.
054000     MOVE 1 TO WS-TOK-PTR.
054100     PERFORM AA091-SKIP-LEAD-SPACE THRU AA091-EXIT
054200         UNTIL WS-TOK-PTR > 60
054300            OR WS-TOK-SOURCE (WS-TOK-PTR:1) NOT = SPACE.
054400     MOVE 0 TO WS-TOK-LEN.
054500     PERFORM AA092-TAKE-WORD-CHAR THRU AA092-EXIT
054600         UNTIL WS-TOK-PTR > 60
054700            OR WS-TOK-SOURCE (WS-TOK-PTR:1) = SPACE
054800            OR WS-TOK-LEN >= 20.
054900 AA090-EXIT.
055000     EXIT.
055100 
055200 AA091-SKIP-LEAD-SPACE.
055300     ADD 1 TO WS-TOK-PTR.
055400 AA091-EXIT.
055500     EXIT.
055600 
055700 AA092-TAKE-WORD-CHAR.
055800     ADD 1 TO WS-TOK-LEN.
055900     MOVE WS-TOK-SOURCE (WS-TOK-PTR:1)
056000         TO WS-TOK-RESULT (WS-TOK-LEN:1).
056100     ADD 1 TO WS-TOK-PTR.
056200 AA092-EXIT.
056300     EXIT.
056400 
056500 AA094-FIND-DOT.
056600* LOCATE THE DECIMAL POINT, IF ANY, IN WS-TOK-RESULT.
056700     MOVE 0 TO WS-TOK-DOT-POS.
056800     MOVE 1 TO WS-TOK-SCAN-I.
056900     PERFORM AA096-TEST-DOT-CHAR THRU AA096-EXIT
057000         UNTIL WS-TOK-DOT-POS NOT = 0
057100            OR WS-TOK-SCAN-I > WS-TOK-LEN.
057200 AA094-EXIT.
057300     EXIT.
057400 
057500 AA095-BUILD-TIME-VALUE.
057600* REBUILD A "d.d" TEXT TOKEN (ALREADY SITTING IN WS-TOK-
057700* RESULT/WS-TOK-LEN) AS A 9(07)V9(06) VALUE IN WS-NP-TIME-
057800* VALUE. A TOKEN WITH NO DOT IS TREATED AS A WHOLE NUMBER OF
057900* SECONDS. AN EMPTY TOKEN (FIELD ABSENT FROM THE LOG LINE)
058000* LEAVES THE VALUE AT ZERO.
058100     MOVE ZERO TO WS-NP-TIME-VALUE.
058200     IF WS-TOK-LEN > 0
058300         PERFORM AA094-FIND-DOT THRU AA094-EXIT
058400         IF WS-TOK-DOT-POS = 0
058500             MOVE WS-TOK-RESULT (1:WS-TOK-LEN)
058600                 TO WS-NP-TIME-VALUE
058700         ELSE
058800             COMPUTE WS-NP-INT-LEN =
058900                 WS-TOK-DOT-POS - 1
059000             COMPUTE WS-NP-DEC-LEN =
059100                 WS-TOK-LEN - WS-TOK-DOT-POS
059200             IF WS-NP-DEC-LEN > 6
059300                 MOVE 6 TO WS-NP-DEC-LEN
059400             END-IF
059500             MOVE 0 TO WS-NP-INT-PART-NUM
059600             IF WS-NP-INT-LEN > 0
059700                 MOVE WS-TOK-RESULT (1:WS-NP-INT-LEN)
059800                     TO WS-NP-INT-PART-NUM
059900             END-IF
060000             MOVE SPACES TO WS-NP-DEC-TEXT
060100             IF WS-NP-DEC-LEN > 0
060200                 MOVE WS-TOK-RESULT
060300                     (WS-TOK-DOT-POS + 1 : WS-NP-DEC-LEN)
060400                     TO WS-NP-DEC-TEXT (1:WS-NP-DEC-LEN)
060500             END-IF
060600             INSPECT WS-NP-DEC-TEXT
060700                 CONVERTING SPACE TO ZERO
060800             MOVE WS-NP-DEC-TEXT TO WS-NP-DEC-NUM
060900             COMPUTE WS-NP-TIME-VALUE =
061000                 WS-NP-INT-PART-NUM +
061100                 (WS-NP-DEC-NUM / 1000000)
061200         END-IF
061300     END-IF.
061400 AA095-EXIT.
061500     EXIT.
061600 
061700 AA096-TEST-DOT-CHAR.
061800     IF WS-TOK-RESULT (WS-TOK-SCAN-I:1) = "."
061900         MOVE WS-TOK-SCAN-I TO WS-TOK-DOT-POS
062000     ELSE
062100         ADD 1 TO WS-TOK-SCAN-I
062200     END-IF.
062300 AA096-EXIT.
062400     EXIT.
062500 
062600 ZZ060-EXTRACT-TABLES SECTION.
062700* TABLE-NAME EXTRACTOR - SCANS THE JUST-CAPTURED SQL TEXT FOR
062800* FROM/JOIN KEYWORDS, CASE-INSENSITIVELY, AND FILES THE NEXT
062900* WORD AFTER EACH ONE AWAY IN DTL-TABLES-USED, SORTED AND
063000* DEDUPLICATED. CAPPED AT 10 NAMES BY THE RECORD LAYOUT.
063100     PERFORM ZZ061-CLEAR-ONE-SLOT THRU ZZ061-EXIT
063200         VARYING WS-TS-SUBSCRIPT FROM 1 BY 1
063300            UNTIL WS-TS-SUBSCRIPT > 10.
063400     MOVE 0 TO DTL-TABLE-COUNT.
063500     MOVE DTL-SQL-TEXT TO WS-SQL-TEXT-CONTENT.
063600     MOVE WS-SQL-TEXT-CONTENT TO WS-SQL-LOWER.
063700     INSPECT WS-SQL-LOWER CONVERTING
063800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
063900         TO "abcdefghijklmnopqrstuvwxyz".
064000     MOVE "from " TO WS-TS-KEYWORD.
064100     PERFORM ZZ062-SCAN-ONE-KEYWORD THRU ZZ062-EXIT.
064200     MOVE "join " TO WS-TS-KEYWORD.
064300     PERFORM ZZ062-SCAN-ONE-KEYWORD THRU ZZ062-EXIT.
064400     PERFORM ZZ070-SORT-TABLE-NAMES THRU ZZ070-EXIT.
064500 ZZ060-EXIT.
064600     EXIT.
064700 
064800 ZZ061-CLEAR-ONE-SLOT.
064900     MOVE SPACES TO DTL-TABLES-USED (WS-TS-SUBSCRIPT).
065000 ZZ061-EXIT.
065100     EXIT.
065200 
065300 ZZ062-SCAN-ONE-KEYWORD.
065400     MOVE WS-SQL-LOWER TO SQW-FIND-TARGET.
065500     MOVE 512 TO SQW-FIND-TARGET-LEN.
065600     MOVE WS-TS-KEYWORD TO SQW-FIND-PATTERN.
065700     MOVE 5 TO SQW-FIND-PATTERN-LEN.
065800     MOVE 1 TO SQW-FIND-START.
065900     PERFORM 9500-FIND-TEXT THRU 9500-EXIT.
066000     PERFORM ZZ063-TAKE-ONE-TABLE THRU ZZ063-EXIT
066100         UNTIL SQW-FIND-NOT-FOUND
066200            OR DTL-TABLE-COUNT >= 10.
066300 ZZ062-EXIT.
066400     EXIT.
066500 
066600 ZZ063-TAKE-ONE-TABLE.
066700     COMPUTE WS-TS-I = SQW-FIND-RESULT-POS + 5.
066800     PERFORM ZZ064-EXTRACT-WORD-AT THRU ZZ064-EXIT.
066900     IF WS-TNH-TEXT NOT = SPACES
067000         PERFORM ZZ069-VALIDATE-TABLE-NAME THRU ZZ069-EXIT
067100         IF WS-TS-VALID
067200             PERFORM ZZ065-ADD-TABLE-NAME THRU ZZ065-EXIT
067300         END-IF
067400     END-IF.
067500     COMPUTE SQW-FIND-START = SQW-FIND-RESULT-POS + 1.
067600     PERFORM 9500-FIND-TEXT THRU 9500-EXIT.
067700 ZZ063-EXIT.
067800     EXIT.
067900 
068000 ZZ064-EXTRACT-WORD-AT.
068100* WS-TS-I POINTS JUST PAST THE KEYWORD AND ITS ONE MANDATORY
068200* SPACE ON ENTRY. SKIP ANY FURTHER SPACES, STEP OVER A
068300* LEADING BACKQUOTE IF PRESENT, THEN TAKE IDENTIFIER
068400* CHARACTERS - THE SCAN STOPS OF ITS OWN ACCORD AT A CLOSING
068500* BACKQUOTE OR ANY OTHER NON-IDENTIFIER CHARACTER.
068600     MOVE SPACES TO WS-TNH-TEXT.
068700     PERFORM ZZ066-SKIP-EXTRA-SPACE THRU ZZ066-EXIT
068800         UNTIL WS-TS-I > 512
068900            OR WS-SQL-LOWER (WS-TS-I:1) NOT = SPACE.
069000     IF WS-TS-I <= 512
069100            AND WS-SQL-TEXT-CONTENT (WS-TS-I:1) = "`"
069200         ADD 1 TO WS-TS-I
069300     END-IF.
069400     MOVE 0 TO WS-TS-J.
069500     PERFORM ZZ067-TAKE-NAME-CHAR THRU ZZ067-EXIT
069600         UNTIL WS-TS-I > 512
069700            OR WS-TS-J >= 32
069800            OR NOT (WS-SQL-TEXT-CONTENT (WS-TS-I:1)
069900               IS DBA-ALPHAS
070000               OR WS-SQL-TEXT-CONTENT (WS-TS-I:1)
070100                  IS DBA-DIGITS
070200               OR WS-SQL-TEXT-CONTENT (WS-TS-I:1) = "_").
070300 ZZ064-EXIT.
070400     EXIT.
070500 
070600 ZZ065-ADD-TABLE-NAME.
070700* FILE THE NEW NAME AWAY IF ROOM REMAINS AND IT IS NOT
070800* ALREADY ON THE LIST.
070900     SET WS-TS-NOT-DUPLICATE TO TRUE.
071000     PERFORM ZZ068-CHECK-ONE-EXISTING THRU ZZ068-EXIT
071100         VARYING WS-TS-J FROM 1 BY 1
071200            UNTIL WS-TS-J > DTL-TABLE-COUNT
071300            OR WS-TS-DUPLICATE.
071400     IF WS-TS-NOT-DUPLICATE AND DTL-TABLE-COUNT < 10
071500         ADD 1 TO DTL-TABLE-COUNT
071600         MOVE WS-TNH-TEXT TO
071700             DTL-TABLES-USED (DTL-TABLE-COUNT)
071800     END-IF.
071900 ZZ065-EXIT.
072000     EXIT.
072100 
072200 ZZ066-SKIP-EXTRA-SPACE.
072300     ADD 1 TO WS-TS-I.
072400 ZZ066-EXIT.
072500     EXIT.
072600 
072700 ZZ067-TAKE-NAME-CHAR.
072800     ADD 1 TO WS-TS-J.
072900     MOVE WS-SQL-TEXT-CONTENT (WS-TS-I:1)
073000         TO WS-TNH-TEXT (WS-TS-J:1).
073100     ADD 1 TO WS-TS-I.
073200 ZZ067-EXIT.
073300     EXIT.
073400 
073500 ZZ068-CHECK-ONE-EXISTING.
073600     IF DTL-TABLES-USED (WS-TS-J) = WS-TNH-TEXT
073700         SET WS-TS-DUPLICATE TO TRUE
073800     END-IF.
073900 ZZ068-EXIT.
074000     EXIT.
074100 
074200 ZZ069-VALIDATE-TABLE-NAME.
074300* A CAPTURE THAT STARTS WITH A DIGIT IS NOT A TABLE NAME -
074400* IT IS SOME STRAY NUMBER THE SCAN PICKED UP. SEE CHANGE LOG
074500* 21/02/07.
074600     SET WS-TS-VALID TO TRUE.
074700     IF WS-TNH-CHAR (1) IS DBA-DIGITS
074800         SET WS-TS-INVALID TO TRUE
074900     END-IF.
075000 ZZ069-EXIT.
075100     EXIT.
075200 
075300 ZZ070-SORT-TABLE-NAMES.
075400* SMALL IN-MEMORY TABLE (10 ENTRIES AT MOST) - A BUBBLE SORT
075500* IS PLENTY AND NEEDS NO SORT FILE.
075600     IF DTL-TABLE-COUNT > 1
075700         PERFORM ZZ071-OUTER-PASS THRU ZZ071-EXIT
075800             VARYING WS-TS-I FROM 1 BY 1
075900                UNTIL WS-TS-I >= DTL-TABLE-COUNT
076000     END-IF.
076100 ZZ070-EXIT.
076200     EXIT.
076300 
076400 ZZ071-OUTER-PASS.
076500     PERFORM ZZ072-INNER-COMPARE THRU ZZ072-EXIT
076600         VARYING WS-TS-J FROM 1 BY 1
076700            UNTIL WS-TS-J > DTL-TABLE-COUNT - WS-TS-I.
076800 ZZ071-EXIT.
076900     EXIT.
077000 
077100 ZZ072-INNER-COMPARE.
077200     IF DTL-TABLES-USED (WS-TS-J)
077300        > DTL-TABLES-USED (WS-TS-J + 1)
077400         MOVE DTL-TABLES-USED (WS-TS-J)
077500             TO WS-TS-SWAP-HOLD
077600         MOVE DTL-TABLES-USED (WS-TS-J + 1)
077700             TO DTL-TABLES-USED (WS-TS-J)
077800         MOVE WS-TS-SWAP-HOLD
077900             TO DTL-TABLES-USED (WS-TS-J + 1)
078000     END-IF.
078100 ZZ072-EXIT.
078200     EXIT.
078300 
078400 ZZ080-RESET-ENTRY SECTION.
078500* CLEAR DOWN THE DETAIL RECORD AND THE SQL-TEXT ACCUMULATOR
078600* READY FOR THE NEXT ENTRY.
078700     MOVE SPACES TO DTL-RECORD.
078800     MOVE ZERO TO DTL-THREAD-ID DTL-QUERY-TIME DTL-LOCK-TIME
078900         DTL-ROWS-SENT DTL-ROWS-EXAMINED
079000         DTL-ROWS-AFFECTED DTL-BYTES-SENT
079100         DTL-UNIX-TIMESTAMP DTL-TABLE-COUNT.
079200     MOVE SPACES TO WS-SQL-TEXT-CONTENT.
079300     MOVE 0 TO WS-SQL-TEXT-LEN.
079400     SET WS-ENTRY-CLEAN TO TRUE.
079500     SET WS-NOT-IN-SQL-TEXT TO TRUE.
079600 ZZ080-EXIT.
079700     EXIT.
079800 
079900 ZZ900-OPEN-FILES SECTION.
080000     MOVE ZERO TO WS-ENTRY-COUNT.
080100     MOVE ZERO TO WS-LINE-COUNT.
080200     SET WS-EOF-NO TO TRUE.
080300     OPEN INPUT SLOG-FILE.
080400     IF SLOG-FILE-STATUS NOT = "00"
080500         MOVE 101 TO WS-ERROR-CODE
080600         MOVE "UNABLE TO OPEN SLOWLOG INPUT FILE"
080700             TO WS-ERROR-TEXT
080800         PERFORM ZZ990-ABEND THRU ZZ990-EXIT
080900     END-IF.
081000     OPEN OUTPUT DTL-FILE.
081100     IF DTL-FILE-STATUS NOT = "00"
081200         MOVE 102 TO WS-ERROR-CODE
081300         MOVE "UNABLE TO OPEN PARSDTL OUTPUT FILE"
081400             TO WS-ERROR-TEXT
081500         PERFORM ZZ990-ABEND THRU ZZ990-EXIT
081600     END-IF.
081700 ZZ900-EXIT.
081800     EXIT.
081900 
082000 ZZ910-CLOSE-FILES SECTION.
082100     CLOSE SLOG-FILE.
082200     CLOSE DTL-FILE.
082300 ZZ910-EXIT.
082400     EXIT.
082500 
082600 ZZ990-ABEND SECTION.
082700* COMMON ABEND EXIT - LOG THE REASON AND STOP WITH A NON-
082800* ZERO RETURN CODE SO THE JOB SCHEDULER FLAGS THE RUN.
082900     DISPLAY WS-PROG-NAME " ABEND " WS-ERROR-CODE " "
083000         WS-ERROR-TEXT.
083100     MOVE 16 TO RETURN-CODE.
083200     STOP RUN.
083300 ZZ990-EXIT.
083400     EXIT.
083500 
083600* GENERIC SUBSTRING SEARCH - SEE SQFIND.cob.
083700     COPY SQFIND.
