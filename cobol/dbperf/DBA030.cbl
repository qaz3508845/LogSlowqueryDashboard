000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DBA030.
000300 AUTHOR.        R J PEARCE.
000400 INSTALLATION.  MERIDIAN DATA SERVICES, INC.
000500 DATE-WRITTEN.  17/05/88.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900* DBA030 - SLOW-QUERY PERFORMANCE STATISTICS ENGINE.
001000*
001100* ONE PASS OVER THE PARSED-DETAIL FILE BUILDING BASIC TIMING
001200* STATISTICS, COUNTS BY SQL TYPE, A QUERY-TIME HISTOGRAM, TOP
001300* USERS AND TABLES BY QUERY COUNT, AND PER-TYPE TIMING. RESULTS
001400* GO TO THE PERFORMANCE REPORT - NO OUTPUT DATA FILE.
001500*
001600* INPUT  - PARSDTL, THE PARSED-DETAIL FILE.
001700* OUTPUT - PERFRPT, THE PERFORMANCE STATISTICS REPORT.
001800*
001900* CHANGES -
002000* 17/05/88 RJP - 1.0.00 CREATED AS THE THIRD STEP OF THE DBA-
002100*                ADMIN NIGHTLY RUN, BEHIND DBA010/DBA020.
002200* 11/08/90 RJP - 1.0.01 RAISED THE USER AND TABLE RANKING
002300*                TABLES - 250 USERS WAS NOT ENOUGH FOR THE
002400*                REPORTING SCHEMA.
002500* 19/11/98 TKO - Y2K REVIEW - NO DATE FIELDS HELD IN THIS
002600*                PROGRAM - NO CHANGE REQUIRED.
002700* 03/04/06 CAW - 1.1.00 ADDED THE PER-TYPE PERFORMANCE SECTION
002800*                TO THE REPORT - OPS WANTED TO SEE WHICH
002900*                STATEMENT TYPE WAS DRIVING THE SLOWDOWN.
003000* 09/03/11 CAW - 1.2.00 SWITCHED TO THE SHARED SQCLS MEMBER SO
003100*                THE TYPE BREAKDOWN MATCHES DBA020.
003200* 14/02/14 MFS - 1.2.01 QUERY-TIME LIST RAISED 2000 TO 5000 -
003300*                A FULL-DAY CAPTURE ON THE OLTP SCHEMA WAS
003400*                TRUNCATING THE MEDIAN CALCULATION.
003500*
003600 ENVIRONMENT DIVISION.
003700* COMMON CONFIGURATION / SPECIAL-NAMES - SEE COPYBOOK.
003800     COPY ENVDIV.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100* DETAIL INPUT - DD LITERAL PARSDTL, WRITTEN EARLIER BY DBA010.
004200     COPY SELDTL REPLACING ==DTL-DDNAME== BY "PARSDTL".
004300* PRINTED STATISTICS REPORT - DD LITERAL PERFRPT.
004400     SELECT PRT-FILE ASSIGN TO "PERFRPT"
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS  IS PRT-FILE-STATUS.
004700*
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  DTL-FILE
005100     LABEL RECORDS ARE STANDARD
005200             RECORD CONTAINS 1060 CHARACTERS.
005300* PARSED-DETAIL LAYOUT - ONE COPY ONLY, REPLACING ==DTL== BY DTL.
005400     COPY WSDBDTL REPLACING ==DTL== BY DTL.
005500 
005600 FD  PRT-FILE
005700     LABEL RECORDS ARE STANDARD
005800             RECORD CONTAINS 132 CHARACTERS.
005900 01  PRINT-LINE.
006000     05  FILLER                    PIC X(132).
006100 WORKING-STORAGE SECTION.
006200* PROGRAM-ID LITERAL DISPLAYED ON THE JOB LOG AT END OF RUN.
006300 77  WS-PROG-NAME                PIC X(17)
006400             VALUE "DBA030 (1.2.01)".
006500 
006600* RUN SWITCHES.
006700 01  WS-SWITCHES.
006800     05  WS-EOF-SW                  PIC X(01) VALUE "N".
006900         88  WS-EOF-YES                     VALUE "Y".
007000         88  WS-EOF-NO                      VALUE "N".
007100     05  FILLER                    PIC X(01) VALUE SPACES.
007200 
007300* FILE STATUS BYTES.
007400 01  WS-FILE-STATUSES.
007500     05  DTL-FILE-STATUS           PIC X(02) VALUE SPACES.
007600     05  PRT-FILE-STATUS           PIC X(02) VALUE SPACES.
007700     05  FILLER                    PIC X(02) VALUE SPACES.
007800 
007900* ABEND MESSAGE AREA.
008000 01  WS-ERROR-AREA.
008100     05  WS-ERROR-CODE             PIC 9(03) VALUE ZERO.
008200     05  WS-ERROR-TEXT             PIC X(60) VALUE SPACES.
008300     05  FILLER                    PIC X(01) VALUE SPACES.
008400 
008500* RUN CONTROL TOTAL - EVERY NON-BLANK DETAIL RECORD COUNTS AS
008600* ONE QUERY, WHETHER OR NOT IT CARRIED A QUERY TIME.
008700 77  WS-QUERIES-READ            PIC 9(09) COMP VALUE ZERO.
008800 
008900***************************************************
009000** NONZERO QUERY-TIME LIST - HOLDS ONE ENTRY PER
009100** DETAIL RECORD WHOSE QUERY TIME WAS PRESENT, SO
009200** THE BASIC-STATISTICS SECTION CAN SORT IT AND PULL
009300** THE MEDIAN, MAX AND MIN ONCE EVERY RECORD HAS BEEN
009400** READ. SEE CHANGE LOG 14/02/14 FOR THE TABLE SIZE.
009500***************************************************
009600 01  WS-TIME-LIST-TABLE.
009700     05  WS-TIME-ENTRY OCCURS 5000 TIMES
009800                     PIC 9(07)V9(06) COMP.
009900     05  FILLER                    PIC X(01).
010000 77  WS-TIME-COUNT              PIC 9(05) COMP VALUE ZERO.
010100 77  WS-TIME-SUM                PIC 9(11)V9(06) COMP VALUE ZERO.
010200 
010300* BASIC-STATISTICS RESULT FIELDS AND THE SORT/MEDIAN WORK
010400* FIELDS THAT GO WITH THEM.
010500 01  WS-BASIC-STATS.
010600     05  WS-STAT-TOTAL-Q            PIC 9(07)V9(04).
010700     05  WS-STAT-MEAN               PIC 9(07)V9(04).
010800     05  WS-STAT-MEDIAN             PIC 9(07)V9(04).
010900     05  WS-STAT-MAX                PIC 9(07)V9(04).
011000     05  WS-STAT-MIN                PIC 9(07)V9(04).
011100     05  FILLER                    PIC X(01).
011200 77  WS-TIME-I                  PIC 9(05) COMP VALUE ZERO.
011300 77  WS-TIME-J                  PIC 9(05) COMP VALUE ZERO.
011400 77  WS-TIME-SWAP-HOLD          PIC 9(07)V9(06) COMP.
011500 77  WS-MED-NDX                 PIC 9(05) COMP VALUE ZERO.
011600 77  WS-MED-NDX2                PIC 9(05) COMP VALUE ZERO.
011700 77  WS-MED-QUOT                PIC 9(05) COMP VALUE ZERO.
011800 77  WS-MED-REM                 PIC 9(05) COMP VALUE ZERO.
011900 
012000***************************************************
012100** FIXED SEVEN-ENTRY SQL-TYPE TABLE, LOADED WITH THE
012200** SAME SEVEN TYPE LITERALS SQCLS.cob CLASSIFIES TO,
012300** SAME ORDER AS THE EVALUATE IN 8120-MATCH-TYPE.
012400***************************************************
012500 01  WS-TYPE-TABLE.
012600     05  WS-TYP-ENTRY OCCURS 7 TIMES
012700                     INDEXED BY WS-TYP-NDX.
012800             10  WS-TYP-NAME            PIC X(07).
012900             10  WS-TYP-COUNT           PIC 9(09) COMP.
013000             10  WS-TYP-TIME-COUNT      PIC 9(09) COMP.
013100             10  WS-TYP-TIME-SUM        PIC 9(11)V9(06) COMP.
013200             10  WS-TYP-TIME-MAX        PIC 9(07)V9(06) COMP.
013300             10  FILLER                 PIC X(01).
013400 77  WS-TYP-LAST-NDX            PIC 9(02) COMP VALUE ZERO.
013500 77  WS-TYP-AVG-WORK            PIC 9(07)V9(04) COMP VALUE ZERO.
013600 
013700* FIVE-BUCKET QUERY-TIME HISTOGRAM, FIXED ORDER - SEE THE
013800* HISTOGRAM-BUCKETING RULE.
013900 01  WS-HISTOGRAM-TABLE.
014000     05  WS-HIST-ENTRY OCCURS 5 TIMES.
014100             10  WS-HIST-LABEL          PIC X(06).
014200             10  WS-HIST-COUNT          PIC 9(09) COMP.
014300             10  FILLER                 PIC X(01).
014400***************************************************
014500** PER-USER AND PER-TABLE QUERY COUNTERS. FOUND-OR-
014600** ADD LINEAR SCAN, SAME IDEA AS THE TEMPLATE TABLE
014700** IN DBA020 BUT NO QUICK-REJECT VIEW - THESE TABLES
014800** ARE SMALL ENOUGH THAT A FULL-FIELD COMPARE IS
014900** CHEAP ENOUGH ON ITS OWN. SEE CHANGE LOG 11/08/90
015000** FOR THE TABLE SIZES.
015100***************************************************
015200 01  WS-USER-TABLE.
015300     05  WS-USR-ENTRY OCCURS 1000 TIMES
015400                     INDEXED BY WS-USR-NDX.
015500             10  WS-USR-NAME            PIC X(32).
015600             10  WS-USR-COUNT           PIC 9(09) COMP.
015700             10  FILLER                 PIC X(01).
015800 77  WS-USR-COUNT-TOTAL          PIC 9(04) COMP VALUE ZERO.
015900 77  WS-USR-CURRENT              PIC 9(04) COMP VALUE ZERO.
016000 
016100 01  WS-TABLE-TABLE.
016200     05  WS-TBL-ENTRY OCCURS 2000 TIMES
016300                     INDEXED BY WS-TBL-NDX.
016400             10  WS-TBL-NAME            PIC X(32).
016500             10  WS-TBL-COUNT           PIC 9(09) COMP.
016600             10  FILLER                 PIC X(01).
016700 77  WS-TBL-COUNT-TOTAL          PIC 9(04) COMP VALUE ZERO.
016800 77  WS-TBL-CURRENT              PIC 9(04) COMP VALUE ZERO.
016900 
017000***************************************************
017100** GENERIC DESCENDING-COUNT RANKING TABLE. THE TYPE,
017200** USER AND TABLE COUNTS ARE EACH COPIED IN HERE IN
017300** TURN AND SORTED BY ZZ500 - ONE SORT PARAGRAPH FOR
017400** ALL THREE RANKINGS INSTEAD OF THREE COPIES OF THE
017500** SAME BUBBLE SORT.
017600***************************************************
017700 01  WS-RANK-TABLE.
017800     05  WS-RANK-ENTRY OCCURS 2000 TIMES
017900                     INDEXED BY WS-RANK-NDX.
018000             10  WS-RANK-NAME           PIC X(32).
018100             10  WS-RANK-COUNT          PIC 9(09) COMP.
018200             10  FILLER                 PIC X(01).
018300 77  WS-RANK-COUNT-TOTAL         PIC 9(04) COMP VALUE ZERO.
018400 77  WS-RANK-I                   PIC 9(04) COMP VALUE ZERO.
018500 77  WS-RANK-J                   PIC 9(04) COMP VALUE ZERO.
018600 77  WS-RANK-J-NEXT              PIC 9(04) COMP VALUE ZERO.
018700 77  WS-RANK-PRINT-MAX           PIC 9(04) COMP VALUE ZERO.
018800 77  WS-RANK-SWAP-NAME           PIC X(32).
018900 77  WS-RANK-SWAP-COUNT          PIC 9(09) COMP.
019000 
019100* LOOP/SUBSCRIPT WORK FIELDS COMMON TO THE ACCUMULATE PASS.
019200 77  WS-TBL-LOOP-I               PIC 9(02) COMP VALUE ZERO.
019300 77  WS-FOUND-SW                 PIC X(01) VALUE "N".
019400         88  WS-FOUND-YES                    VALUE "Y".
019500         88  WS-FOUND-NO                     VALUE "N".
019600 
019700***************************************************
019800** REPORT-LINE OVERLAYS. PRINT-LINE IS A PLAIN 132-
019900** BYTE AREA IN THE FD - EACH REPORT SECTION LAYS
020000** ITS OWN COLUMNS OVER THE SAME AREA RATHER THAN
020100** CARRYING SIX DIFFERENT FD RECORDS.
020200***************************************************
020300 01  WS-PL-LABEL-VIEW REDEFINES PRINT-LINE.
020400     05  PL-LBL-TEXT                PIC X(30).
020500     05  FILLER                    PIC X(02).
020600     05  PL-LBL-VALUE               PIC Z(07).9(04).
020700     05  FILLER                    PIC X(88).
020800 01  WS-PL-TYPE-VIEW REDEFINES PRINT-LINE.
020900     05  PL-TYP-TYPE                PIC X(07).
021000     05  FILLER                    PIC X(03).
021100     05  PL-TYP-COUNT               PIC Z(08)9.
021200     05  FILLER                    PIC X(113).
021300 01  WS-PL-HIST-VIEW REDEFINES PRINT-LINE.
021400     05  PL-HIST-LABEL              PIC X(06).
021500     05  FILLER                    PIC X(04).
021600     05  PL-HIST-COUNT              PIC Z(08)9.
021700     05  FILLER                    PIC X(113).
021800 01  WS-PL-NAMCNT-VIEW REDEFINES PRINT-LINE.
021900*    SHARED BY THE TOP-USERS AND TOP-TABLES LINES - BOTH ARE
022000*    NAME(32) + COUNT.
022100     05  PL-NC-NAME                 PIC X(32).
022200     05  FILLER                    PIC X(03).
022300     05  PL-NC-COUNT                PIC Z(08)9.
022400     05  FILLER                    PIC X(88).
022500 01  WS-PL-PERTYPE-VIEW REDEFINES PRINT-LINE.
022600     05  PL-PT-TYPE                 PIC X(07).
022700     05  FILLER                    PIC X(02).
022800     05  PL-PT-COUNT                PIC Z(08)9.
022900     05  FILLER                    PIC X(02).
023000     05  PL-PT-AVG                  PIC Z(07).9(04).
023100     05  FILLER                    PIC X(02).
023200     05  PL-PT-MAX                  PIC Z(07).9(04).
023300     05  FILLER                    PIC X(86).
023400 01  WS-PL-HEADING-VIEW REDEFINES PRINT-LINE.
023500*    PLAIN HEADING LINE AHEAD OF EACH REPORT SECTION.
023600     05  PL-HDG-TEXT                PIC X(40).
023700     05  FILLER                    PIC X(92).
023800 
023900 COPY WSDBWRK.
024000* SQW- FIELDS SHARED BY THE 8100 CLASSIFY COPY MEMBER BELOW.
024100 
024200 PROCEDURE DIVISION.
024300 
024400 AA010-ACCUMULATE-STATS SECTION.
024500* TOP OF THE RUN - LOAD THE FIXED TYPE/HISTOGRAM LABELS, READ
024600* EVERY DETAIL RECORD FOLDING IT INTO THE RUNNING TOTALS, THEN
024700* DRIVE THE REPORT OFF WHAT WAS ACCUMULATED.
024800     PERFORM ZZ900-OPEN-FILES THRU ZZ900-EXIT.
024900     PERFORM ZZ905-LOAD-FIXED-TABLES THRU ZZ905-EXIT.
025000     PERFORM ZZ100-READ-DETAIL THRU ZZ100-EXIT.
025100     PERFORM AA012-PROCESS-ONE-DETAIL THRU AA012-EXIT
025200                 UNTIL WS-EOF-YES.
025300     CLOSE DTL-FILE.
025400     PERFORM AA020-PRINT-REPORT THRU AA020-EXIT.
025500     CLOSE PRT-FILE.
025600     DISPLAY WS-PROG-NAME " - QUERIES READ     - "
025700                 WS-QUERIES-READ.
025800     STOP RUN.
025900 AA010-EXIT.
026000     EXIT.
026100 
026200 AA012-PROCESS-ONE-DETAIL.
026300* SAME INPUT RULE AS THE SUMMARY BUILDER - A BLANK SQL-TEXT IS
026400* A HEADER LINE WITH NO STATEMENT BEHIND IT, NOT A QUERY.
026500     IF DTL-SQL-TEXT NOT = SPACES
026600             ADD 1 TO WS-QUERIES-READ
026700             MOVE DTL-SQL-TEXT TO SQW-SOURCE-TEXT
026800             PERFORM 8100-CLASSIFY-SQL-TYPE THRU 8100-EXIT
026900             PERFORM ZZ300-CLASSIFY-AND-COUNT THRU ZZ300-EXIT
027000             IF DTL-QUERY-TIME > 0
027100                 PERFORM ZZ305-ACCUM-TIME-LIST
027200                     THRU ZZ305-EXIT
027300                 PERFORM ZZ306-ACCUM-TYPE-TIME
027400                     THRU ZZ306-EXIT
027500                 PERFORM ZZ310-BUCKET-HISTOGRAM
027600                     THRU ZZ310-EXIT
027700             END-IF
027800             PERFORM ZZ320-ACCUM-USER THRU ZZ320-EXIT
027900             PERFORM ZZ330-ACCUM-TABLE THRU ZZ330-EXIT
028000     END-IF.
028100     PERFORM ZZ100-READ-DETAIL THRU ZZ100-EXIT.
028200 AA012-EXIT.
028300     EXIT.
028400 
028500 ZZ100-READ-DETAIL SECTION.
028600     READ DTL-FILE
028700             AT END
028800                     SET WS-EOF-YES TO TRUE
028900     END-READ.
029000 ZZ100-EXIT.
029100     EXIT.
029200 
029300 ZZ300-CLASSIFY-AND-COUNT SECTION.
029400* LOCATE THE FIXED TYPE SLOT THE 8100 ROUTINE JUST CLASSIFIED
029500* THIS QUERY TO AND BUMP ITS COUNT. WS-TYP-LAST-NDX IS LEFT
029600* POINTING AT THE SLOT FOR ZZ306 TO FOLD THE TIMING INTO.
029700     SET WS-FOUND-NO TO TRUE.
029800     PERFORM ZZ301-TEST-ONE-TYPE THRU ZZ301-EXIT
029900             VARYING WS-TYP-NDX FROM 1 BY 1
030000                UNTIL WS-TYP-NDX > 7
030100                   OR WS-FOUND-YES.
030200 ZZ300-EXIT.
030300     EXIT.
030400 
030500 ZZ301-TEST-ONE-TYPE.
030600     IF WS-TYP-NAME (WS-TYP-NDX) = SQW-SQL-TYPE-OUT
030700             SET WS-FOUND-YES TO TRUE
030800             SET WS-TYP-LAST-NDX FROM WS-TYP-NDX
030900             ADD 1 TO WS-TYP-COUNT (WS-TYP-NDX)
031000     END-IF.
031100 ZZ301-EXIT.
031200     EXIT.
031300 
031400 ZZ305-ACCUM-TIME-LIST SECTION.
031500* ONE ENTRY PER NONZERO QUERY TIME SEEN - SEE CHANGE LOG
031600* 14/02/14 FOR WHY THE LIST IS SIZED AT 5000.
031700     IF WS-TIME-COUNT >= 5000
031800             MOVE 205 TO WS-ERROR-CODE
031900             MOVE "QUERY-TIME LIST FULL - 5000 ENTRIES"
032000                     TO WS-ERROR-TEXT
032100             PERFORM ZZ990-ABEND THRU ZZ990-EXIT
032200     END-IF.
032300     ADD 1 TO WS-TIME-COUNT.
032400     MOVE DTL-QUERY-TIME TO WS-TIME-ENTRY (WS-TIME-COUNT).
032500     ADD DTL-QUERY-TIME TO WS-TIME-SUM.
032600 ZZ305-EXIT.
032700     EXIT.
032800 
032900 ZZ306-ACCUM-TYPE-TIME SECTION.
033000* FOLD THIS QUERY TIME INTO THE TYPE SLOT ZZ300 JUST LOCATED.
033100     ADD 1 TO WS-TYP-TIME-COUNT (WS-TYP-LAST-NDX).
033200     ADD DTL-QUERY-TIME TO WS-TYP-TIME-SUM (WS-TYP-LAST-NDX).
033300     IF DTL-QUERY-TIME > WS-TYP-TIME-MAX (WS-TYP-LAST-NDX)
033400             MOVE DTL-QUERY-TIME
033500                     TO WS-TYP-TIME-MAX (WS-TYP-LAST-NDX)
033600     END-IF.
033700 ZZ306-EXIT.
033800     EXIT.
033900 
034000 ZZ310-BUCKET-HISTOGRAM SECTION.
034100* FIVE FIXED BUCKETS, BOUNDARIES PER THE HISTOGRAM-BUCKETING
034200* RULE - UNDER A SECOND, UNDER FIVE, UNDER TEN, UNDER THIRTY,
034300* THIRTY AND OVER.
034400     EVALUATE TRUE
034500             WHEN DTL-QUERY-TIME < 1
034600                     ADD 1 TO WS-HIST-COUNT (1)
034700             WHEN DTL-QUERY-TIME < 5
034800                     ADD 1 TO WS-HIST-COUNT (2)
034900             WHEN DTL-QUERY-TIME < 10
035000                     ADD 1 TO WS-HIST-COUNT (3)
035100             WHEN DTL-QUERY-TIME < 30
035200                     ADD 1 TO WS-HIST-COUNT (4)
035300             WHEN OTHER
035400                     ADD 1 TO WS-HIST-COUNT (5)
035500     END-EVALUATE.
035600 ZZ310-EXIT.
035700     EXIT.
035800 
035900 ZZ320-ACCUM-USER SECTION.
036000* FOUND-OR-ADD SCAN OF THE USER TABLE - SAME SHAPE AS THE
036100* GROUP LOOKUP IN THE SUMMARY BUILDER BUT NO QUICK-REJECT
036200* VIEW IS NEEDED, THE TABLE IS SMALL ENOUGH WITHOUT ONE.
036300     SET WS-FOUND-NO TO TRUE.
036400     PERFORM ZZ321-TEST-ONE-USER THRU ZZ321-EXIT
036500             VARYING WS-USR-NDX FROM 1 BY 1
036600                UNTIL WS-USR-NDX > WS-USR-COUNT-TOTAL
036700                   OR WS-FOUND-YES.
036800     IF WS-FOUND-NO
036900             IF WS-USR-COUNT-TOTAL >= 1000
037000                     MOVE 220 TO WS-ERROR-CODE
037100                     MOVE "USER TABLE FULL - 1000 ENTRIES"
037200                             TO WS-ERROR-TEXT
037300                     PERFORM ZZ990-ABEND THRU ZZ990-EXIT
037400             END-IF
037500             ADD 1 TO WS-USR-COUNT-TOTAL
037600             SET WS-USR-CURRENT FROM WS-USR-COUNT-TOTAL
037700             MOVE DTL-USER-ID TO WS-USR-NAME (WS-USR-CURRENT)
037800             MOVE 0 TO WS-USR-COUNT (WS-USR-CURRENT)
037900     END-IF.
038000     ADD 1 TO WS-USR-COUNT (WS-USR-CURRENT).
038100 ZZ320-EXIT.
038200     EXIT.
038300 
038400 ZZ321-TEST-ONE-USER.
038500     IF WS-USR-NAME (WS-USR-NDX) = DTL-USER-ID
038600             SET WS-FOUND-YES TO TRUE
038700             SET WS-USR-CURRENT FROM WS-USR-NDX
038800     END-IF.
038900 ZZ321-EXIT.
039000     EXIT.
039100 
039200 ZZ330-ACCUM-TABLE SECTION.
039300* ONE DETAIL RECORD CAN NAME UP TO TEN TABLES - FOUND-OR-ADD
039400* EACH NAMED TABLE INTO THE TABLE-COUNT TABLE IN TURN.
039500     PERFORM ZZ331-ACCUM-ONE-TABLE THRU ZZ331-EXIT
039600             VARYING WS-TBL-LOOP-I FROM 1 BY 1
039700                UNTIL WS-TBL-LOOP-I > DTL-TABLE-COUNT.
039800 ZZ330-EXIT.
039900     EXIT.
040000 
040100 ZZ331-ACCUM-ONE-TABLE.
040200     IF DTL-TABLES-USED (WS-TBL-LOOP-I) NOT = SPACES
040300             SET WS-FOUND-NO TO TRUE
040400             PERFORM ZZ332-TEST-ONE-TABLE THRU ZZ332-EXIT
040500                     VARYING WS-TBL-NDX FROM 1 BY 1
040600                        UNTIL WS-TBL-NDX > WS-TBL-COUNT-TOTAL
040700                           OR WS-FOUND-YES
040800             IF WS-FOUND-NO
040900                     IF WS-TBL-COUNT-TOTAL >= 2000
041000                             MOVE 230 TO WS-ERROR-CODE
041100                             MOVE "TABLE-COUNT TABLE FULL"
041200                                     TO WS-ERROR-TEXT
041300                             PERFORM ZZ990-ABEND THRU ZZ990-EXIT
041400                     END-IF
041500                     ADD 1 TO WS-TBL-COUNT-TOTAL
041600                     SET WS-TBL-CURRENT FROM WS-TBL-COUNT-TOTAL
041700                     MOVE DTL-TABLES-USED (WS-TBL-LOOP-I)
041800                             TO WS-TBL-NAME (WS-TBL-CURRENT)
041900                     MOVE 0 TO WS-TBL-COUNT (WS-TBL-CURRENT)
042000             END-IF
042100             ADD 1 TO WS-TBL-COUNT (WS-TBL-CURRENT)
042200     END-IF.
042300 ZZ331-EXIT.
042400     EXIT.
042500 
042600 ZZ332-TEST-ONE-TABLE.
042700     IF WS-TBL-NAME (WS-TBL-NDX) = DTL-TABLES-USED (WS-TBL-LOOP-I)
042800             SET WS-FOUND-YES TO TRUE
042900             SET WS-TBL-CURRENT FROM WS-TBL-NDX
043000     END-IF.
043100 ZZ332-EXIT.
043200     EXIT.
043300 
043400 ZZ905-LOAD-FIXED-TABLES SECTION.
043500* SEED THE SEVEN TYPE SLOTS AND FIVE HISTOGRAM SLOTS BEFORE THE
043600* FIRST DETAIL RECORD IS READ. TYPE ORDER MATCHES THE EVALUATE
043700* IN 8120-MATCH-TYPE SO THE BASIC COUNTS-BY-TYPE SECTION PRINTS
043800* ENTRIES IN A STABLE ORDER EVEN BEFORE THE RANK SORT RUNS.
043900     MOVE "SELECT " TO WS-TYP-NAME (1).
044000     MOVE "INSERT " TO WS-TYP-NAME (2).
044100     MOVE "UPDATE " TO WS-TYP-NAME (3).
044200     MOVE "DELETE " TO WS-TYP-NAME (4).
044300     MOVE "REPLACE" TO WS-TYP-NAME (5).
044400     MOVE "CALL   " TO WS-TYP-NAME (6).
044500     MOVE "OTHER  " TO WS-TYP-NAME (7).
044600     MOVE "0-1s  " TO WS-HIST-LABEL (1).
044700     MOVE "1-5s  " TO WS-HIST-LABEL (2).
044800     MOVE "5-10s " TO WS-HIST-LABEL (3).
044900     MOVE "10-30s" TO WS-HIST-LABEL (4).
045000     MOVE "30s+  " TO WS-HIST-LABEL (5).
045100 ZZ905-EXIT.
045200     EXIT.
045300 
045400 ZZ900-OPEN-FILES SECTION.
045500     OPEN INPUT DTL-FILE.
045600     IF DTL-FILE-STATUS NOT = "00"
045700             MOVE 101 TO WS-ERROR-CODE
045800             MOVE "UNABLE TO OPEN PARSDTL" TO WS-ERROR-TEXT
045900             PERFORM ZZ990-ABEND THRU ZZ990-EXIT
046000     END-IF.
046100     OPEN OUTPUT PRT-FILE.
046200     IF PRT-FILE-STATUS NOT = "00"
046300             MOVE 102 TO WS-ERROR-CODE
046400             MOVE "UNABLE TO OPEN PERFRPT" TO WS-ERROR-TEXT
046500             PERFORM ZZ990-ABEND THRU ZZ990-EXIT
046600     END-IF.
046700 ZZ900-EXIT.
046800     EXIT.
046900 
047000 ZZ990-ABEND SECTION.
047100* FATAL ERROR - WRITE THE CODE AND TEXT TO THE JOB LOG AND
047200* STOP THE RUN. NO PARTIAL REPORT IS EVER PRODUCED.
047300     DISPLAY WS-PROG-NAME " - ABEND - " WS-ERROR-CODE
047400                 " - " WS-ERROR-TEXT.
047500     STOP RUN.
047600 ZZ990-EXIT.
047700     EXIT.
047800 
047900 AA020-PRINT-REPORT SECTION.
048000* DRIVE THE SIX SECTIONS OF THE PERFORMANCE REPORT IN ORDER.
048100* COUNTS BY TYPE, TOP USERS AND TOP TABLES ARE BUILT FROM EVERY
048200* QUERY SEEN REGARDLESS OF TIMING, SO THEY STILL PRINT EVEN ON
048300* A RUN WITH NO QUERY TIMES - ONLY THE BASIC-STATISTICS BLOCK
048400* AND THE PER-TYPE TIMING SECTION DEPEND ON TIMED QUERIES.
048500     PERFORM ZZ400-PRINT-BASIC-STATS THRU ZZ400-EXIT.
048600     PERFORM ZZ410-PRINT-TYPE-COUNTS THRU ZZ410-EXIT.
048700     PERFORM ZZ420-PRINT-HISTOGRAM THRU ZZ420-EXIT.
048800     PERFORM ZZ430-PRINT-TOP-USERS THRU ZZ430-EXIT.
048900     PERFORM ZZ440-PRINT-TOP-TABLES THRU ZZ440-EXIT.
049000     PERFORM ZZ450-PRINT-TYPE-PERFORMANCE THRU ZZ450-EXIT.
049100 AA020-EXIT.
049200     EXIT.
049300 
049400 ZZ400-PRINT-BASIC-STATS SECTION.
049500* GRAND TOTALS FOR THE WHOLE RUN - NO CONTROL BREAKS WITHIN
049600* ANY SECTION OF THIS REPORT, THIS BLOCK CARRIES THE TOTALS.
049700* WITH NO NONZERO QUERY TIME ON THE WHOLE RUN THE AVERAGE,
049800* MEDIAN, MAXIMUM AND MINIMUM ARE MEANINGLESS - SAY SO INSTEAD.
049900     MOVE SPACES TO PRINT-LINE.
050000     MOVE "SLOW-QUERY PERFORMANCE STATISTICS - BASIC"
050100             TO PL-HDG-TEXT.
050200     WRITE PRINT-LINE.
050300     IF WS-TIME-COUNT = 0
050400             MOVE SPACES TO PRINT-LINE
050500             MOVE "NO QUERY TIMES PRESENT ON THIS RUN"
050600                     TO PL-HDG-TEXT
050700             WRITE PRINT-LINE
050800     ELSE
050900             PERFORM ZZ401-SORT-TIME-LIST THRU ZZ401-EXIT
051000             PERFORM ZZ404-COMPUTE-MEDIAN THRU ZZ404-EXIT
051100             COMPUTE WS-STAT-MEAN ROUNDED
051200                     = WS-TIME-SUM / WS-TIME-COUNT
051300             MOVE WS-TIME-ENTRY (1) TO WS-STAT-MIN
051400             MOVE WS-TIME-ENTRY (WS-TIME-COUNT) TO WS-STAT-MAX
051500             MOVE WS-QUERIES-READ TO WS-STAT-TOTAL-Q
051600             MOVE SPACES TO PRINT-LINE
051700             MOVE "TOTAL QUERIES" TO PL-LBL-TEXT
051800             MOVE WS-STAT-TOTAL-Q TO PL-LBL-VALUE
051900             WRITE PRINT-LINE
052000             MOVE SPACES TO PRINT-LINE
052100             MOVE "AVERAGE QUERY TIME (SECONDS)" TO PL-LBL-TEXT
052200             MOVE WS-STAT-MEAN TO PL-LBL-VALUE
052300             WRITE PRINT-LINE
052400             MOVE SPACES TO PRINT-LINE
052500             MOVE "MEDIAN QUERY TIME (SECONDS)" TO PL-LBL-TEXT
052600             MOVE WS-STAT-MEDIAN TO PL-LBL-VALUE
052700             WRITE PRINT-LINE
052800             MOVE SPACES TO PRINT-LINE
052900             MOVE "MAXIMUM QUERY TIME (SECONDS)" TO PL-LBL-TEXT
053000             MOVE WS-STAT-MAX TO PL-LBL-VALUE
053100             WRITE PRINT-LINE
053200             MOVE SPACES TO PRINT-LINE
053300             MOVE "MINIMUM QUERY TIME (SECONDS)" TO PL-LBL-TEXT
053400             MOVE WS-STAT-MIN TO PL-LBL-VALUE
053500             WRITE PRINT-LINE
053600     END-IF.
053700 ZZ400-EXIT.
053800     EXIT.
053900 
054000 ZZ401-SORT-TIME-LIST SECTION.
054100* ASCENDING BUBBLE SORT OF THE NONZERO QUERY-TIME LIST SO THE
054200* MEDIAN, MAXIMUM AND MINIMUM CAN BE LIFTED STRAIGHT OFF THE
054300* MIDDLE AND THE TWO ENDS OF THE TABLE.
054400     IF WS-TIME-COUNT > 1
054500             PERFORM ZZ402-OUTER-PASS THRU ZZ402-EXIT
054600                     VARYING WS-TIME-I FROM 1 BY 1
054700                        UNTIL WS-TIME-I >= WS-TIME-COUNT
054800     END-IF.
054900 ZZ401-EXIT.
055000     EXIT.
055100 
055200 ZZ402-OUTER-PASS.
055300     PERFORM ZZ403-INNER-COMPARE THRU ZZ403-EXIT
055400             VARYING WS-TIME-J FROM 1 BY 1
055500                UNTIL WS-TIME-J > WS-TIME-COUNT - WS-TIME-I.
055600 ZZ402-EXIT.
055700     EXIT.
055800 
055900 ZZ403-INNER-COMPARE.
056000     IF WS-TIME-ENTRY (WS-TIME-J) > WS-TIME-ENTRY (WS-TIME-J + 1)
056100             MOVE WS-TIME-ENTRY (WS-TIME-J)
056200                     TO WS-TIME-SWAP-HOLD
056300             MOVE WS-TIME-ENTRY (WS-TIME-J + 1)
056400                     TO WS-TIME-ENTRY (WS-TIME-J)
056500             MOVE WS-TIME-SWAP-HOLD
056600                     TO WS-TIME-ENTRY (WS-TIME-J + 1)
056700     END-IF.
056800 ZZ403-EXIT.
056900     EXIT.
057000 
057100 ZZ404-COMPUTE-MEDIAN SECTION.
057200* ODD COUNT - MIDDLE ENTRY OF THE SORTED LIST. EVEN COUNT -
057300* ARITHMETIC MEAN OF THE TWO MIDDLE ENTRIES. DIVIDE/REMAINDER
057400* TELLS ODD FROM EVEN WITHOUT AN INTRINSIC FUNCTION.
057500     DIVIDE WS-TIME-COUNT BY 2
057600             GIVING WS-MED-QUOT REMAINDER WS-MED-REM.
057700     IF WS-MED-REM = 0
057800             MOVE WS-MED-QUOT TO WS-MED-NDX
057900             ADD 1 TO WS-MED-QUOT GIVING WS-MED-NDX2
058000             COMPUTE WS-STAT-MEDIAN ROUNDED =
058100                     (WS-TIME-ENTRY (WS-MED-NDX)
058200                      + WS-TIME-ENTRY (WS-MED-NDX2)) / 2
058300     ELSE
058400             ADD 1 TO WS-MED-QUOT GIVING WS-MED-NDX
058500             MOVE WS-TIME-ENTRY (WS-MED-NDX) TO WS-STAT-MEDIAN
058600     END-IF.
058700 ZZ404-EXIT.
058800     EXIT.
058900 
059000 ZZ410-PRINT-TYPE-COUNTS SECTION.
059100* ONE LINE PER TYPE THAT ACTUALLY OCCURRED, DESCENDING BY
059200* COUNT. THE SEVEN FIXED SLOTS ARE COPIED INTO THE GENERIC
059300* RANK TABLE AND SORTED BY ZZ500 RATHER THAN CARRYING A
059400* SEPARATE SORT JUST FOR THIS SECTION.
059500     MOVE SPACES TO PRINT-LINE.
059600     MOVE "COUNTS BY SQL TYPE" TO PL-HDG-TEXT.
059700     WRITE PRINT-LINE.
059800     MOVE 0 TO WS-RANK-COUNT-TOTAL.
059900     PERFORM ZZ411-LOAD-ONE-TYPE THRU ZZ411-EXIT
060000             VARYING WS-TYP-NDX FROM 1 BY 1
060100                UNTIL WS-TYP-NDX > 7.
060200     PERFORM ZZ500-SORT-RANK-TABLE THRU ZZ500-EXIT.
060300     PERFORM ZZ412-PRINT-ONE-TYPE THRU ZZ412-EXIT
060400             VARYING WS-RANK-I FROM 1 BY 1
060500                UNTIL WS-RANK-I > WS-RANK-COUNT-TOTAL.
060600 ZZ410-EXIT.
060700     EXIT.
060800 
060900 ZZ411-LOAD-ONE-TYPE.
061000     IF WS-TYP-COUNT (WS-TYP-NDX) > 0
061100             ADD 1 TO WS-RANK-COUNT-TOTAL
061200             MOVE SPACES TO WS-RANK-NAME (WS-RANK-COUNT-TOTAL)
061300             MOVE WS-TYP-NAME (WS-TYP-NDX)
061400                     TO WS-RANK-NAME (WS-RANK-COUNT-TOTAL)
061500             MOVE WS-TYP-COUNT (WS-TYP-NDX)
061600                     TO WS-RANK-COUNT (WS-RANK-COUNT-TOTAL)
061700     END-IF.
061800 ZZ411-EXIT.
061900     EXIT.
062000 
062100 ZZ412-PRINT-ONE-TYPE.
062200     MOVE SPACES TO PRINT-LINE.
062300     MOVE WS-RANK-NAME (WS-RANK-I) (1:7) TO PL-TYP-TYPE.
062400     MOVE WS-RANK-COUNT (WS-RANK-I) TO PL-TYP-COUNT.
062500     WRITE PRINT-LINE.
062600 ZZ412-EXIT.
062700     EXIT.
062800 
062900 ZZ420-PRINT-HISTOGRAM SECTION.
063000* FIVE BUCKETS IN FIXED ORDER - NO SORT, NO CONTROL BREAK.
063100     MOVE SPACES TO PRINT-LINE.
063200     MOVE "QUERY-TIME DISTRIBUTION" TO PL-HDG-TEXT.
063300     WRITE PRINT-LINE.
063400     PERFORM ZZ421-PRINT-ONE-BUCKET THRU ZZ421-EXIT
063500             VARYING WS-TBL-LOOP-I FROM 1 BY 1
063600                UNTIL WS-TBL-LOOP-I > 5.
063700 ZZ420-EXIT.
063800     EXIT.
063900 
064000 ZZ421-PRINT-ONE-BUCKET.
064100     MOVE SPACES TO PRINT-LINE.
064200     MOVE WS-HIST-LABEL (WS-TBL-LOOP-I) TO PL-HIST-LABEL.
064300     MOVE WS-HIST-COUNT (WS-TBL-LOOP-I) TO PL-HIST-COUNT.
064400     WRITE PRINT-LINE.
064500 ZZ421-EXIT.
064600     EXIT.
064700 
064800 ZZ430-PRINT-TOP-USERS SECTION.
064900* TOP 10 USERS BY QUERY COUNT - THE WHOLE USER TABLE IS COPIED
065000* INTO THE RANK TABLE, SORTED DESCENDING, THEN ONLY THE FIRST
065100* TEN ENTRIES ARE PRINTED.
065200     MOVE SPACES TO PRINT-LINE.
065300     MOVE "TOP USERS BY QUERY COUNT" TO PL-HDG-TEXT.
065400     WRITE PRINT-LINE.
065500     MOVE 0 TO WS-RANK-COUNT-TOTAL.
065600     PERFORM ZZ431-LOAD-ONE-USER THRU ZZ431-EXIT
065700             VARYING WS-USR-NDX FROM 1 BY 1
065800                UNTIL WS-USR-NDX > WS-USR-COUNT-TOTAL.
065900     PERFORM ZZ500-SORT-RANK-TABLE THRU ZZ500-EXIT.
066000     IF WS-RANK-COUNT-TOTAL > 10
066100             MOVE 10 TO WS-RANK-PRINT-MAX
066200     ELSE
066300             MOVE WS-RANK-COUNT-TOTAL TO WS-RANK-PRINT-MAX
066400     END-IF.
066500     PERFORM ZZ432-PRINT-ONE-NAMCNT THRU ZZ432-EXIT
066600             VARYING WS-RANK-I FROM 1 BY 1
066700                UNTIL WS-RANK-I > WS-RANK-PRINT-MAX.
066800 ZZ430-EXIT.
066900     EXIT.
067000 
067100 ZZ431-LOAD-ONE-USER.
067200     ADD 1 TO WS-RANK-COUNT-TOTAL.
067300     MOVE WS-USR-NAME (WS-USR-NDX)
067400             TO WS-RANK-NAME (WS-RANK-COUNT-TOTAL).
067500     MOVE WS-USR-COUNT (WS-USR-NDX)
067600             TO WS-RANK-COUNT (WS-RANK-COUNT-TOTAL).
067700 ZZ431-EXIT.
067800     EXIT.
067900 
068000 ZZ432-PRINT-ONE-NAMCNT SECTION.
068100* SHARED PRINT PARAGRAPH FOR BOTH TOP-USERS AND TOP-TABLES -
068200* BOTH LINES ARE JUST A NAME AND A COUNT.
068300     MOVE SPACES TO PRINT-LINE.
068400     MOVE WS-RANK-NAME (WS-RANK-I) TO PL-NC-NAME.
068500     MOVE WS-RANK-COUNT (WS-RANK-I) TO PL-NC-COUNT.
068600     WRITE PRINT-LINE.
068700 ZZ432-EXIT.
068800     EXIT.
068900 
069000 ZZ440-PRINT-TOP-TABLES SECTION.
069100* SAME IDEA AS ZZ430 BUT OFF THE TABLE COUNTERS, CAPPED AT
069200* TWENTY LINES INSTEAD OF TEN, PRINTED BY THE SAME ZZ432
069300* NAME/COUNT PARAGRAPH.
069400     MOVE SPACES TO PRINT-LINE.
069500     MOVE "TOP TABLES BY QUERY COUNT" TO PL-HDG-TEXT.
069600     WRITE PRINT-LINE.
069700     MOVE 0 TO WS-RANK-COUNT-TOTAL.
069800     PERFORM ZZ441-LOAD-ONE-TABLE THRU ZZ441-EXIT
069900             VARYING WS-TBL-NDX FROM 1 BY 1
070000                UNTIL WS-TBL-NDX > WS-TBL-COUNT-TOTAL.
070100     PERFORM ZZ500-SORT-RANK-TABLE THRU ZZ500-EXIT.
070200     IF WS-RANK-COUNT-TOTAL > 20
070300             MOVE 20 TO WS-RANK-PRINT-MAX
070400     ELSE
070500             MOVE WS-RANK-COUNT-TOTAL TO WS-RANK-PRINT-MAX
070600     END-IF.
070700     PERFORM ZZ432-PRINT-ONE-NAMCNT THRU ZZ432-EXIT
070800             VARYING WS-RANK-I FROM 1 BY 1
070900                UNTIL WS-RANK-I > WS-RANK-PRINT-MAX.
071000 ZZ440-EXIT.
071100     EXIT.
071200 
071300 ZZ441-LOAD-ONE-TABLE.
071400     ADD 1 TO WS-RANK-COUNT-TOTAL.
071500     MOVE WS-TBL-NAME (WS-TBL-NDX)
071600             TO WS-RANK-NAME (WS-RANK-COUNT-TOTAL).
071700     MOVE WS-TBL-COUNT (WS-TBL-NDX)
071800             TO WS-RANK-COUNT (WS-RANK-COUNT-TOTAL).
071900 ZZ441-EXIT.
072000     EXIT.
072100 
072200 ZZ450-PRINT-TYPE-PERFORMANCE SECTION.
072300* ONE LINE PER TYPE THAT CARRIED AT LEAST ONE TIMED QUERY -
072400* FIXED TYPE ORDER, NOT RANKED, SO THIS SECTION READS THE SAME
072500* AS THE COUNTS-BY-TYPE SECTION ABOVE IT.
072600     MOVE SPACES TO PRINT-LINE.
072700     MOVE "PER-TYPE PERFORMANCE" TO PL-HDG-TEXT.
072800     WRITE PRINT-LINE.
072900     PERFORM ZZ451-PRINT-ONE-TYPE-PERF THRU ZZ451-EXIT
073000             VARYING WS-TYP-NDX FROM 1 BY 1
073100                UNTIL WS-TYP-NDX > 7.
073200 ZZ450-EXIT.
073300     EXIT.
073400 
073500 ZZ451-PRINT-ONE-TYPE-PERF.
073600     IF WS-TYP-TIME-COUNT (WS-TYP-NDX) > 0
073700             MOVE SPACES TO PRINT-LINE
073800             MOVE WS-TYP-NAME (WS-TYP-NDX) TO PL-PT-TYPE
073900             MOVE WS-TYP-TIME-COUNT (WS-TYP-NDX) TO PL-PT-COUNT
074000             COMPUTE WS-TYP-AVG-WORK ROUNDED =
074100                     WS-TYP-TIME-SUM (WS-TYP-NDX)
074200                     / WS-TYP-TIME-COUNT (WS-TYP-NDX)
074300             MOVE WS-TYP-AVG-WORK TO PL-PT-AVG
074400             MOVE WS-TYP-TIME-MAX (WS-TYP-NDX) TO PL-PT-MAX
074500             WRITE PRINT-LINE
074600     END-IF.
074700 ZZ451-EXIT.
074800     EXIT.
074900 
075000 ZZ500-SORT-RANK-TABLE SECTION.
075100* GENERIC DESCENDING BUBBLE SORT SHARED BY THE TYPE, TOP-USER
075200* AND TOP-TABLE RANKINGS ABOVE - ONE SORT PARAGRAPH INSTEAD OF
075300* THREE COPIES OF THE SAME LOGIC.
075400     IF WS-RANK-COUNT-TOTAL > 1
075500             PERFORM ZZ501-OUTER-PASS THRU ZZ501-EXIT
075600                     VARYING WS-RANK-I FROM 1 BY 1
075700                        UNTIL WS-RANK-I >= WS-RANK-COUNT-TOTAL
075800     END-IF.
075900 ZZ500-EXIT.
076000     EXIT.
076100 
076200 ZZ501-OUTER-PASS.
076300     PERFORM ZZ502-INNER-COMPARE THRU ZZ502-EXIT
076400             VARYING WS-RANK-J FROM 1 BY 1
076500                UNTIL WS-RANK-J >
076600                        WS-RANK-COUNT-TOTAL - WS-RANK-I.
076700 ZZ501-EXIT.
076800     EXIT.
076900 
077000 ZZ502-INNER-COMPARE.
077100     ADD 1 TO WS-RANK-J GIVING WS-RANK-J-NEXT.
077200     IF WS-RANK-COUNT (WS-RANK-J) < WS-RANK-COUNT (WS-RANK-J-NEXT)
077300             MOVE WS-RANK-NAME (WS-RANK-J) TO WS-RANK-SWAP-NAME
077400             MOVE WS-RANK-COUNT (WS-RANK-J) TO WS-RANK-SWAP-COUNT
077500             MOVE WS-RANK-NAME (WS-RANK-J-NEXT)
077600                     TO WS-RANK-NAME (WS-RANK-J)
077700             MOVE WS-RANK-COUNT (WS-RANK-J-NEXT)
077800                     TO WS-RANK-COUNT (WS-RANK-J)
077900             MOVE WS-RANK-SWAP-NAME
078000                     TO WS-RANK-NAME (WS-RANK-J-NEXT)
078100             MOVE WS-RANK-SWAP-COUNT
078200                     TO WS-RANK-COUNT (WS-RANK-J-NEXT)
078300     END-IF.
078400 ZZ502-EXIT.
078500     EXIT.
078600 
078700* THE TYPE-CLASSIFY PARAGRAPHS THEMSELVES - SEE THE CHANGE LOG
078800* ENTRY FOR 09/03/11 ABOVE.
078900 COPY SQCLS.
