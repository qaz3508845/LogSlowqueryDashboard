000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DBA020.
000300 AUTHOR.        R J PEARCE.
000400 INSTALLATION.  MERIDIAN DATA SERVICES, INC.
000500 DATE-WRITTEN.  04/02/88.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900* DBA020 - SLOW-QUERY SUMMARY BUILDER.
001000*
001100* READS THE PARSED-DETAIL FILE WRITTEN BY DBA010 AND GROUPS THE
001200* RAW QUERIES BY NORMALIZED TEMPLATE (SAME STATEMENT WITH THE
001300* LITERALS AND NUMBERS SCRUBBED OUT). ONE SUMMARY RECORD COMES
001400* OUT PER DISTINCT TEMPLATE - OCCURRENCE COUNT, AVERAGE QUERY
001500* TIME AND THE UNION OF TABLES TOUCHED BY EVERY QUERY THAT
001600* MATCHED THE TEMPLATE.
001700*
001800* INPUT  - PARSDTL, THE PARSED-DETAIL FILE.
001900* OUTPUT - PARSSUM, ONE SUMMARY RECORD PER TEMPLATE.
002000*
002100* CHANGES -
002200* 04/02/88 RJP - 1.0.00 CREATED AS THE SECOND STEP OF THE DBA-
002300*                ADMIN NIGHTLY RUN, BEHIND DBA010.
002400* 19/07/90 RJP - 1.1.00 RAISED THE IN-MEMORY TEMPLATE TABLE FROM
002500*                500 TO 2000 ENTRIES - THE BUSIEST SCHEMA WAS
002600*                ABENDING WITH A TABLE-FULL PAST MIDNIGHT.
002700* 19/11/98 TKO - Y2K REVIEW - NO DATE FIELDS HELD IN THIS
002800*                PROGRAM - NO CHANGE REQUIRED.
002900* 21/02/07 CAW - 1.1.01 FIX - GROUP LOOKUP WAS COMPARING THE
003000*                FULL 512-BYTE TEMPLATE ON EVERY CANDIDATE.
003100*                ADDED A FIRST-CHARACTER QUICK-REJECT AHEAD OF
003200*                THE FULL COMPARE.
003300* 09/03/11 CAW - 1.2.00 SWITCHED TO THE SHARED SQNORM/SQCLS
003400*                MEMBERS SO THE SAME NORMALIZE/CLASSIFY RULES
003500*                RUN HERE AND IN DBA050.
003600* 08/05/13 MFS - 1.2.01 RESERVE ON WSDBSUM INCREASED, NO CHANGE
003700*                NEEDED HERE - RECOMPILED TO PICK UP NEW COPY.
003800*
003900 ENVIRONMENT DIVISION.
004000* COMMON CONFIGURATION / SPECIAL-NAMES - SEE COPYBOOK.
004100     COPY ENVDIV.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400* DETAIL INPUT - DD LITERAL PARSDTL, WRITTEN EARLIER BY DBA010.
004500     COPY SELDTL REPLACING ==DTL-DDNAME== BY "PARSDTL".
004600* SUMMARY OUTPUT - DD LITERAL PARSSUM.
004700     COPY SELSUM REPLACING ==SUM-DDNAME== BY "PARSSUM".
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  DTL-FILE
005200     LABEL RECORDS ARE STANDARD
005300         RECORD CONTAINS 1060 CHARACTERS.
005400* PARSED-DETAIL LAYOUT - ONE COPY ONLY, REPLACING ==DTL== BY DTL.
005500     COPY WSDBDTL REPLACING ==DTL== BY DTL.
005600 
005700 FD  SUM-FILE
005800     LABEL RECORDS ARE STANDARD
005900         RECORD CONTAINS 864 CHARACTERS.
006000* SUMMARY LAYOUT - ONE COPY ONLY, REPLACING ==SUM== BY SUM.
006100     COPY WSDBSUM REPLACING ==SUM== BY SUM.
006200 
006300 WORKING-STORAGE SECTION.
006400* STANDALONE COUNTERS AND THE PROGRAM-ID LITERAL DISPLAYED ON
006500* THE JOB LOG AT END OF RUN.
006600 77  WS-PROG-NAME                PIC X(17)
006700         VALUE "DBA020 (2.1.01)".
006800 
006900* RUN SWITCHES.
007000 01  WS-SWITCHES.
007100     05  WS-EOF-SW                  PIC X(01) VALUE "N".
007200         88  WS-EOF-YES                     VALUE "Y".
007300         88  WS-EOF-NO                      VALUE "N".
007400     05  WS-GRP-FOUND-SW            PIC X(01) VALUE "N".
007500         88  WS-GRP-FOUND-YES               VALUE "Y".
007600         88  WS-GRP-FOUND-NO                VALUE "N".
007700     05  FILLER                    PIC X(01) VALUE SPACES.
007800 
007900* FILE STATUS BYTES.
008000 01  WS-FILE-STATUSES.
008100     05  DTL-FILE-STATUS           PIC X(02) VALUE SPACES.
008200     05  SUM-FILE-STATUS           PIC X(02) VALUE SPACES.
008300     05  FILLER                    PIC X(02) VALUE SPACES.
008400 
008500* ABEND MESSAGE AREA.
008600 01  WS-ERROR-AREA.
008700     05  WS-ERROR-CODE             PIC 9(03) VALUE ZERO.
008800     05  WS-ERROR-TEXT             PIC X(60) VALUE SPACES.
008900     05  FILLER                    PIC X(01) VALUE SPACES.
009000 
009100* RUN CONTROL TOTALS - QUERIES READ (EVERY NON-BLANK DETAIL) AND
009200* TEMPLATES WRITTEN (ONE PER DISTINCT GROUP).
009300 77  WS-QUERIES-READ             PIC 9(09) COMP VALUE ZERO.
009400 77  WS-TEMPLATES-WRITTEN        PIC 9(09) COMP VALUE ZERO.
009500 
009600**************************************************
009700* IN-MEMORY TEMPLATE-GROUP TABLE. EVERY DISTINCT
009800* NORMALIZED TEMPLATE SEEN IN THIS RUN GETS ONE
009900* SLOT, ACCUMULATING COUNT/TIME-SUM/TABLE UNION
010000* UNTIL ALL DETAIL RECORDS HAVE BEEN READ.
010100**************************************************
010200 01  WS-GROUP-TABLE.
010300     05  WS-GRP-ENTRY OCCURS 2000 TIMES
010400                 INDEXED BY WS-GRP-NDX.
010500         10  WS-GRP-TEMPLATE        PIC X(512).
010600         10  WS-GRP-SQL-TYPE        PIC X(07).
010700         10  WS-GRP-COUNT           PIC 9(09) COMP.
010800         10  WS-GRP-TIME-SUM        PIC 9(09)V9(06) COMP.
010900         10  WS-GRP-TABLE-COUNT     PIC 9(02) COMP.
011000         10  WS-GRP-TABLES-USED OCCURS 10 TIMES
011100                                       PIC X(32).
011200* FIRST-CHARACTER QUICK-REJECT VIEW - MOST TEMPLATES DIFFER
011300* IN THE FIRST FEW BYTES, SO TESTING ONE BYTE BEFORE PAYING
011400* FOR THE FULL 512-BYTE COMPARE SAVES A LOT OF CPU ON A BUSY
011500* NIGHT. SEE CHANGE LOG 21/02/07.
011600 01  WS-GRP-TEMPLATE-CHAR-VIEW REDEFINES WS-GROUP-TABLE.
011700     05  WS-GTC-ENTRY OCCURS 2000 TIMES.
011800             10  WS-GTC-CHAR OCCURS 512 TIMES
011900                     PIC X(01).
012000* FLAT VIEW OF ONE ENTRY'S TABLES-USED SLOTS, SO A NEW GROUP
012100* CAN BE SPACE-FILLED IN ONE MOVE INSTEAD OF A TEN-TIME LOOP.
012200* FILLER IS 533 BYTES - TEMPLATE(512) + SQL-TYPE(7) +
012300* COUNT COMP(4) + TIME-SUM COMP(8) + TABLE-COUNT COMP(2) -
012400* TO LINE THE FLAT FIELD UP WITH WS-GRP-TABLES-USED.
012500 01  WS-GRP-TABLES-FLAT-VIEW REDEFINES WS-GROUP-TABLE.
012600     05  WS-GTF-ENTRY OCCURS 2000 TIMES.
012700             10  FILLER                 PIC X(533).
012800             10  WS-GTF-TABLES-FLAT     PIC X(320).
012900 
013000 77  WS-GRP-COUNT-TOTAL          PIC 9(04) COMP VALUE ZERO.
013100 77  WS-GRP-CURRENT              PIC 9(04) COMP VALUE ZERO.
013200 77  WS-GRP-I                    PIC 9(04) COMP VALUE ZERO.
013300 77  WS-GRP-J                    PIC 9(04) COMP VALUE ZERO.
013400* HOLDS WS-GRP-TABLE-COUNT OF THE CURRENT GROUP WHILE A MERGE
013500* OR SORT IS IN PROGRESS, SO THE LOOP BOUNDS BELOW DO NOT HAVE
013600* TO RE-SUBSCRIPT THE TABLE ON EVERY PASS.
013700 77  WS-GRP-CUR-TBLCNT           PIC 9(02) COMP VALUE ZERO.
013800 77  WS-GRP-J-NEXT               PIC 9(04) COMP VALUE ZERO.
013900 01  WS-GRP-SWAP-HOLD.
014000     05  WS-GSH-TEXT                PIC X(32).
014100* FIRST-CHARACTER QUICK-REJECT VIEW, SAME IDEA AS THE TEMPLATE
014200* VIEW ABOVE, USED WHILE THE TABLES-USED UNION IS BEING MERGED.
014300 01  WS-GSH-CHAR-VIEW REDEFINES WS-GRP-SWAP-HOLD.
014400     05  WS-GSH-FIRST-CHAR          PIC X(01).
014500     05  FILLER                    PIC X(31).
014600 
014700* SOURCE-TABLE MERGE WORK FIELDS - USED WHILE FOLDING ONE
014800* DETAIL RECORD'S TABLES-USED LIST INTO THE GROUP'S UNION.
014900 01  WS-MERGE-DUP-SW             PIC X(01).
015000         88  WS-MERGE-DUPLICATE              VALUE "Y".
015100         88  WS-MERGE-NOT-DUPLICATE          VALUE "N".
015200 
015300 COPY WSDBWRK.
015400* SQW- FIELDS SHARED BY THE 8100/8200 COPY MEMBERS BELOW.
015500 
015600 PROCEDURE DIVISION.
015700 
015800 AA010-BUILD-SUMMARY SECTION.
015900* TOP OF THE SUMMARY PASS - OPEN UP, READ AND FOLD EVERY DETAIL
016000* RECORD INTO THE TEMPLATE TABLE, THEN WRITE ONE SUMMARY PER
016100* GROUP AND CLOSE OUT.
016200     PERFORM ZZ900-OPEN-FILES THRU ZZ900-EXIT.
016300     PERFORM ZZ100-READ-DETAIL THRU ZZ100-EXIT.
016400     PERFORM AA012-PROCESS-ONE-DETAIL THRU AA012-EXIT
016500             UNTIL WS-EOF-YES.
016600     PERFORM ZZ200-WRITE-SUMMARIES THRU ZZ200-EXIT.
016700     PERFORM ZZ910-CLOSE-FILES THRU ZZ910-EXIT.
016800     DISPLAY WS-PROG-NAME " - QUERIES READ     - "
016900             WS-QUERIES-READ.
017000     DISPLAY WS-PROG-NAME " - TEMPLATES WRITTEN - "
017100             WS-TEMPLATES-WRITTEN.
017200     STOP RUN.
017300 AA010-EXIT.
017400     EXIT.
017500 
017600 AA012-PROCESS-ONE-DETAIL.
017700* RECORDS WITH AN EMPTY SQL-TEXT NEVER STARTED A STATEMENT (A
017800* "# Time:" HEADER WITH NOTHING AFTER THE TIMESTAMP LINE) AND
017900* ARE SKIPPED, PER THE SUMMARY-BUILDER INPUT RULE.
018000     IF DTL-SQL-TEXT NOT = SPACES
018100             ADD 1 TO WS-QUERIES-READ
018200             MOVE DTL-SQL-TEXT TO SQW-SOURCE-TEXT
018300             PERFORM 8200-NORMALIZE-SQL-TEXT THRU 8200-EXIT
018400             PERFORM ZZ110-FIND-OR-ADD-GROUP THRU ZZ110-EXIT
018500             PERFORM ZZ120-ACCUM-GROUP THRU ZZ120-EXIT
018600     END-IF.
018700     PERFORM ZZ100-READ-DETAIL THRU ZZ100-EXIT.
018800 AA012-EXIT.
018900     EXIT.
019000 
019100 ZZ100-READ-DETAIL SECTION.
019200     READ DTL-FILE
019300             AT END
019400                     SET WS-EOF-YES TO TRUE
019500     END-READ.
019600 ZZ100-EXIT.
019700     EXIT.
019800 
019900 ZZ110-FIND-OR-ADD-GROUP SECTION.
020000* LOOK FOR AN EXISTING GROUP WHOSE TEMPLATE MATCHES THE ONE
020100* JUST NORMALIZED (SQW-RESULT-TEXT). IF NONE MATCHES, OPEN A
020200* NEW SLOT. WS-GRP-CURRENT POINTS AT THE GROUP TO ACCUMULATE
020300* INTO EITHER WAY.
020400     SET WS-GRP-FOUND-NO TO TRUE.
020500     PERFORM ZZ111-TEST-ONE-GROUP THRU ZZ111-EXIT
020600             VARYING WS-GRP-I FROM 1 BY 1
020700                UNTIL WS-GRP-I > WS-GRP-COUNT-TOTAL
020800                   OR WS-GRP-FOUND-YES.
020900     IF WS-GRP-FOUND-NO
021000             IF WS-GRP-COUNT-TOTAL >= 2000
021100                     MOVE 201 TO WS-ERROR-CODE
021200                     MOVE "TEMPLATE TABLE FULL - 2000 ENTRIES"
021300                             TO WS-ERROR-TEXT
021400                     PERFORM ZZ990-ABEND THRU ZZ990-EXIT
021500             END-IF
021600             ADD 1 TO WS-GRP-COUNT-TOTAL
021700             MOVE WS-GRP-COUNT-TOTAL TO WS-GRP-CURRENT
021800             PERFORM ZZ112-INIT-NEW-GROUP THRU ZZ112-EXIT
021900     END-IF.
022000 ZZ110-EXIT.
022100     EXIT.
022200 
022300 ZZ111-TEST-ONE-GROUP.
022400     IF WS-GTC-CHAR (WS-GRP-I 1) = SQW-RESULT-TEXT (1:1)
022500             IF WS-GRP-TEMPLATE (WS-GRP-I) = SQW-RESULT-TEXT
022600                     SET WS-GRP-FOUND-YES TO TRUE
022700                     MOVE WS-GRP-I TO WS-GRP-CURRENT
022800             END-IF
022900     END-IF.
023000 ZZ111-EXIT.
023100     EXIT.
023200 
023300 ZZ112-INIT-NEW-GROUP.
023400     MOVE SPACES TO WS-GRP-TEMPLATE (WS-GRP-CURRENT).
023500     MOVE SQW-RESULT-TEXT TO WS-GRP-TEMPLATE (WS-GRP-CURRENT).
023600     MOVE SPACES TO WS-GRP-SQL-TYPE (WS-GRP-CURRENT).
023700     MOVE 0 TO WS-GRP-COUNT (WS-GRP-CURRENT).
023800     MOVE 0 TO WS-GRP-TIME-SUM (WS-GRP-CURRENT).
023900     MOVE 0 TO WS-GRP-TABLE-COUNT (WS-GRP-CURRENT).
024000     MOVE SPACES TO WS-GTF-TABLES-FLAT (WS-GRP-CURRENT).
024100 ZZ112-EXIT.
024200     EXIT.
024300 
024400 ZZ120-ACCUM-GROUP SECTION.
024500* FOLD THE CURRENT DETAIL RECORD INTO ITS GROUP - BUMP THE
024600* COUNT, ADD ON THE QUERY TIME (ZERO IF THE FIELD WAS ABSENT)
024700* AND MERGE THE DETAIL'S TABLES-USED INTO THE GROUP'S UNION.
024800     ADD 1 TO WS-GRP-COUNT (WS-GRP-CURRENT).
024900     ADD DTL-QUERY-TIME TO WS-GRP-TIME-SUM (WS-GRP-CURRENT).
025000     PERFORM ZZ130-MERGE-ONE-TABLE THRU ZZ130-EXIT
025100             VARYING WS-GRP-J FROM 1 BY 1
025200                UNTIL WS-GRP-J > DTL-TABLE-COUNT.
025300 ZZ120-EXIT.
025400     EXIT.
025500 
025600 ZZ130-MERGE-ONE-TABLE.
025700     IF DTL-TABLES-USED (WS-GRP-J) NOT = SPACES
025800             MOVE WS-GRP-TABLE-COUNT (WS-GRP-CURRENT)
025900                     TO WS-GRP-CUR-TBLCNT
026000             SET WS-MERGE-NOT-DUPLICATE TO TRUE
026100             PERFORM ZZ131-CHECK-EXISTING-TABLE THRU ZZ131-EXIT
026200                     VARYING WS-GRP-I FROM 1 BY 1
026300                        UNTIL WS-GRP-I > WS-GRP-CUR-TBLCNT
026400                           OR WS-MERGE-DUPLICATE
026500             IF WS-MERGE-NOT-DUPLICATE
026600                   AND WS-GRP-CUR-TBLCNT < 10
026700                     ADD 1 TO WS-GRP-TABLE-COUNT (WS-GRP-CURRENT)
026800                     MOVE WS-GRP-TABLE-COUNT (WS-GRP-CURRENT)
026900                             TO WS-GRP-CUR-TBLCNT
027000                     MOVE DTL-TABLES-USED (WS-GRP-J)
027100                         TO WS-GRP-TABLES-USED
027200                               (WS-GRP-CURRENT, WS-GRP-CUR-TBLCNT)
027300             END-IF
027400     END-IF.
027500 ZZ130-EXIT.
027600     EXIT.
027700 
027800 ZZ131-CHECK-EXISTING-TABLE.
027900     IF WS-GRP-TABLES-USED (WS-GRP-CURRENT, WS-GRP-I)
028000           = DTL-TABLES-USED (WS-GRP-J)
028100             SET WS-MERGE-DUPLICATE TO TRUE
028200     END-IF.
028300 ZZ131-EXIT.
028400     EXIT.
028500 
028600 ZZ200-WRITE-SUMMARIES SECTION.
028700* ONE SUMMARY RECORD PER GROUP, IN THE ORDER THE TEMPLATES
028800* WERE FIRST SEEN (THE SPEC DOES NOT CALL FOR ANY PARTICULAR
028900* SUMMARY-FILE ORDER).
029000     PERFORM ZZ210-FORMAT-SUMMARY-RECORD THRU ZZ210-EXIT
029100             VARYING WS-GRP-CURRENT FROM 1 BY 1
029200                UNTIL WS-GRP-CURRENT > WS-GRP-COUNT-TOTAL.
029300 ZZ200-EXIT.
029400     EXIT.
029500 
029600 ZZ210-FORMAT-SUMMARY-RECORD.
029700     MOVE WS-GRP-TEMPLATE (WS-GRP-CURRENT) TO SQW-SOURCE-TEXT.
029800     PERFORM 8100-CLASSIFY-SQL-TYPE THRU 8100-EXIT.
029900     PERFORM ZZ220-SORT-GROUP-TABLES THRU ZZ220-EXIT.
030000     MOVE SPACES TO SUM-RECORD.
030100     MOVE WS-GRP-TEMPLATE (WS-GRP-CURRENT) TO SUM-TEMPLATE.
030200     MOVE SQW-SQL-TYPE-OUT TO SUM-SQL-TYPE.
030300     MOVE WS-GRP-COUNT (WS-GRP-CURRENT) TO SUM-OCCUR-COUNT.
030400* AVG-QUERY-TIME = TIME-SUM / COUNT, ROUNDED HALF-UP TO 4
030500* DECIMALS - SEE THE AVERAGES-AND-ROUNDING RULE.
030600     COMPUTE SUM-AVG-QUERY-TIME ROUNDED =
030700             WS-GRP-TIME-SUM (WS-GRP-CURRENT) /
030800             WS-GRP-COUNT (WS-GRP-CURRENT).
030900     MOVE WS-GRP-TABLE-COUNT (WS-GRP-CURRENT) TO SUM-TABLE-COUNT.
031000     MOVE WS-GRP-TABLE-COUNT (WS-GRP-CURRENT)
031100             TO WS-GRP-CUR-TBLCNT.
031200     PERFORM ZZ215-COPY-ONE-TABLE-NAME THRU ZZ215-EXIT
031300             VARYING WS-GRP-J FROM 1 BY 1
031400                UNTIL WS-GRP-J > WS-GRP-CUR-TBLCNT.
031500     WRITE SUM-RECORD.
031600     IF SUM-FILE-STATUS NOT = "00"
031700             MOVE 202 TO WS-ERROR-CODE
031800             MOVE "WRITE FAILED ON SUMMARY FILE" TO WS-ERROR-TEXT
031900             PERFORM ZZ990-ABEND THRU ZZ990-EXIT
032000     END-IF.
032100     ADD 1 TO WS-TEMPLATES-WRITTEN.
032200 ZZ210-EXIT.
032300     EXIT.
032400 
032500 ZZ215-COPY-ONE-TABLE-NAME.
032600     MOVE WS-GRP-TABLES-USED (WS-GRP-CURRENT, WS-GRP-J)
032700             TO SUM-TABLES-USED (WS-GRP-J).
032800 ZZ215-EXIT.
032900     EXIT.
033000 
033100 ZZ220-SORT-GROUP-TABLES.
033200* SAME SMALL BUBBLE SORT AS DBA010'S ZZ070 - AT MOST 10
033300* ENTRIES, NO SORT FILE NEEDED.
033400     MOVE WS-GRP-TABLE-COUNT (WS-GRP-CURRENT)
033500             TO WS-GRP-CUR-TBLCNT.
033600     IF WS-GRP-CUR-TBLCNT > 1
033700             PERFORM ZZ221-OUTER-PASS THRU ZZ221-EXIT
033800                     VARYING WS-GRP-I FROM 1 BY 1
033900                        UNTIL WS-GRP-I >= WS-GRP-CUR-TBLCNT
034000     END-IF.
034100 ZZ220-EXIT.
034200     EXIT.
034300 
034400 ZZ221-OUTER-PASS.
034500     PERFORM ZZ222-INNER-COMPARE THRU ZZ222-EXIT
034600             VARYING WS-GRP-J FROM 1 BY 1
034700                UNTIL WS-GRP-J > WS-GRP-CUR-TBLCNT - WS-GRP-I.
034800 ZZ221-EXIT.
034900     EXIT.
035000 
035100 ZZ222-INNER-COMPARE.
035200     ADD 1 TO WS-GRP-J GIVING WS-GRP-J-NEXT.
035300     IF WS-GRP-TABLES-USED (WS-GRP-CURRENT, WS-GRP-J)
035400           > WS-GRP-TABLES-USED
035500                (WS-GRP-CURRENT, WS-GRP-J-NEXT)
035600             MOVE WS-GRP-TABLES-USED (WS-GRP-CURRENT, WS-GRP-J)
035700                     TO WS-GRP-SWAP-HOLD
035800             MOVE WS-GRP-TABLES-USED
035900                      (WS-GRP-CURRENT, WS-GRP-J-NEXT)
036000                     TO WS-GRP-TABLES-USED
036100                           (WS-GRP-CURRENT, WS-GRP-J)
036200             MOVE WS-GRP-SWAP-HOLD
036300                     TO WS-GRP-TABLES-USED
036400                           (WS-GRP-CURRENT, WS-GRP-J-NEXT)
036500     END-IF.
036600 ZZ222-EXIT.
036700     EXIT.
036800 
036900 ZZ900-OPEN-FILES SECTION.
037000     MOVE ZERO TO WS-QUERIES-READ.
037100     MOVE ZERO TO WS-TEMPLATES-WRITTEN.
037200     MOVE ZERO TO WS-GRP-COUNT-TOTAL.
037300     SET WS-EOF-NO TO TRUE.
037400     OPEN INPUT DTL-FILE.
037500     IF DTL-FILE-STATUS NOT = "00"
037600             MOVE 101 TO WS-ERROR-CODE
037700             MOVE "UNABLE TO OPEN PARSDTL INPUT FILE"
037800                     TO WS-ERROR-TEXT
037900             PERFORM ZZ990-ABEND THRU ZZ990-EXIT
038000     END-IF.
038100     OPEN OUTPUT SUM-FILE.
038200     IF SUM-FILE-STATUS NOT = "00"
038300             MOVE 102 TO WS-ERROR-CODE
038400             MOVE "UNABLE TO OPEN PARSSUM OUTPUT FILE"
038500                     TO WS-ERROR-TEXT
038600             PERFORM ZZ990-ABEND THRU ZZ990-EXIT
038700     END-IF.
038800 ZZ900-EXIT.
038900     EXIT.
039000 
039100 ZZ910-CLOSE-FILES SECTION.
039200     CLOSE DTL-FILE.
039300     CLOSE SUM-FILE.
039400 ZZ910-EXIT.
039500     EXIT.
039600 
039700 ZZ990-ABEND SECTION.
039800* COMMON ABEND EXIT - LOG THE REASON AND STOP WITH A NON-
039900* ZERO RETURN CODE SO THE JOB SCHEDULER FLAGS THE RUN.
040000     DISPLAY WS-PROG-NAME " ABEND " WS-ERROR-CODE " "
040100             WS-ERROR-TEXT.
040200     MOVE 16 TO RETURN-CODE.
040300     STOP RUN.
040400 ZZ990-EXIT.
040500     EXIT.
040600 
040700* SHARED SQL-TEXT WORKING PARAGRAPHS - SEE SQNORM.cob/SQCLS.cob.
040800     COPY SQNORM.
040900     COPY SQCLS.
